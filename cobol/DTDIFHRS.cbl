000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DTDIFHRS.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 06/02/96.
000060 DATE-COMPILED. 06/02/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          RETURNS THE ELAPSED HOURS (WITH TENTHS) BETWEEN TWO
000130*          YYYYMMDD/HHMMSS PUMP-READING TIMESTAMPS.  USED BY THE
000140*          ANOMALY AND PERFORMANCE DRIVERS AS THE HOURS DIVISOR
000150*          FOR STARTUP-FREQUENCY AND FOR WINDOW-LENGTH CHECKS.
000160*
000170*          IGNORES CALENDAR MONTH-LENGTH FOR SPANS OVER A MONTH -
000180*          SEE DTADDAYS FOR THE FULL CALENDAR MATH ROUTINE.
000190*
000200******************************************************************
000210*    CHANGE LOG
000220*    DATE     INIT  TICKET    DESCRIPTION
000230*    -------- ----  --------  ----------------------------------
000240*    06/02/96  JS   PM-0031   ORIGINAL LAYOUT
000250*    01/08/99  JS   PM-Y2K1   WIDENED YEAR FROM 2 TO 4 DIGITS ON
000260*                             BOTH LINKAGE TIMESTAMPS
000270*    09/03/03  KPL  PM-0107   100-DAYS-FROM-EPOCH WAS FOLDING IN
000280*                             DTDIF-YEAR-2'S RAW YEAR INSTEAD OF
000290*                             THE YEAR-2-MINUS-YEAR-1 DIFFERENCE -
000300*                             WS-YEAR-WORK GOT OVERWRITTEN BY THE
000310*                             SECOND MOVE BEFORE THE OLD COMPUTE
000320*                             EVER USED IT.  ADDED WS-YEAR-WORK-2
000330*                             TO HOLD BOTH YEARS AT ONCE
000340******************************************************************
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-390.
000390 OBJECT-COMPUTER. IBM-390.
000400
000410 DATA DIVISION.
000420 FILE SECTION.
000430
000440 WORKING-STORAGE SECTION.
000450 01  WS-WORK-FIELDS.
000460     05  WS-DAYS-FROM-EPOCH-1        PIC S9(7) COMP.
000470     05  WS-DAYS-FROM-EPOCH-2        PIC S9(7) COMP.
000480     05  WS-DAY-DIFF                 PIC S9(7) COMP.
000490     05  WS-SECONDS-1                PIC S9(7) COMP.
000500     05  WS-SECONDS-2                PIC S9(7) COMP.
000510     05  WS-SECOND-DIFF              PIC S9(9) COMP.
000520     05  WS-YEAR-WORK                PIC 9(4).
000530     05  WS-YEAR-WORK-2              PIC 9(4).
000540     05  WS-MONTH-DAYS-TABLE.
000550         10  FILLER PIC 9(2) VALUE 31.
000560         10  FILLER PIC 9(2) VALUE 28.
000570         10  FILLER PIC 9(2) VALUE 31.
000580         10  FILLER PIC 9(2) VALUE 30.
000590         10  FILLER PIC 9(2) VALUE 31.
000600         10  FILLER PIC 9(2) VALUE 30.
000610         10  FILLER PIC 9(2) VALUE 31.
000620         10  FILLER PIC 9(2) VALUE 31.
000630         10  FILLER PIC 9(2) VALUE 30.
000640         10  FILLER PIC 9(2) VALUE 31.
000650         10  FILLER PIC 9(2) VALUE 30.
000660         10  FILLER PIC 9(2) VALUE 31.
000670*    REDEFINES THE TWELVE FILLERS ABOVE AS AN INDEXABLE TABLE -
000680*    THE FILLERS EXIST ONLY SO THE VALUE CLAUSES READ CLEANLY
000690     05  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-TABLE
000700             PIC 9(2) OCCURS 12 TIMES.
000710     05  WS-MM                       PIC 9(2) COMP.
000720
000730 LINKAGE SECTION.
000740 01  DTDIF-REC.
000750     05  DTDIF-STAMP-1.
000760         10  DTDIF-DATE-1.
000770             15  DTDIF-YEAR-1         PIC 9(4).
000780             15  DTDIF-MONTH-1        PIC 9(2).
000790             15  DTDIF-DAY-1          PIC 9(2).
000800         10  DTDIF-TIME-1.
000810             15  DTDIF-HOUR-1         PIC 9(2).
000820             15  DTDIF-MINUTE-1       PIC 9(2).
000830             15  DTDIF-SECOND-1       PIC 9(2).
000840     05  DTDIF-STAMP-2.
000850         10  DTDIF-DATE-2.
000860             15  DTDIF-YEAR-2         PIC 9(4).
000870             15  DTDIF-MONTH-2        PIC 9(2).
000880             15  DTDIF-DAY-2          PIC 9(2).
000890         10  DTDIF-TIME-2.
000900             15  DTDIF-HOUR-2         PIC 9(2).
000910             15  DTDIF-MINUTE-2       PIC 9(2).
000920             15  DTDIF-SECOND-2       PIC 9(2).
000930*    PACKS BOTH 14-BYTE TIMESTAMPS INTO ONE PASSABLE VIEW FOR
000940*    CALLERS THAT BUILD THE KEY FROM PR-TIMESTAMP-KEY DIRECTLY
000950     05  DTDIF-COMBINED-KEYS REDEFINES DTDIF-STAMP-1
000960             PIC X(28).
000970*    ALTERNATE VIEW SO AN ABENDING CALLER CAN SYSOUT THE RAW
000980*    KEY-1 BYTES WITHOUT UNPACKING THE GROUP IN THE DUMP READER
000990     05  DTDIF-STAMP-1-X REDEFINES DTDIF-STAMP-1
001000             PIC X(14).
001010
001020 01  DTDIF-HOURS                     PIC S9(5)V9(1) COMP-3.
001030
001040 PROCEDURE DIVISION USING DTDIF-REC, DTDIF-HOURS.
001050 000-HOUSEKEEPING.
001060     MOVE ZERO TO DTDIF-HOURS.
001070     PERFORM 100-DAYS-FROM-EPOCH THRU 100-EXIT.
001080
001090 100-DAYS-FROM-EPOCH.
001100     MOVE DTDIF-YEAR-1 TO WS-YEAR-WORK.
001110     MOVE DTDIF-MONTH-1 TO WS-MM.
001120     PERFORM 150-ACCUM-EPOCH-DAYS THRU 150-EXIT.
001130     MOVE WS-DAY-DIFF TO WS-DAYS-FROM-EPOCH-1.
001140     ADD DTDIF-DAY-1 TO WS-DAYS-FROM-EPOCH-1.
001150
001160     MOVE DTDIF-YEAR-2 TO WS-YEAR-WORK-2.
001170     MOVE DTDIF-MONTH-2 TO WS-MM.
001180     PERFORM 150-ACCUM-EPOCH-DAYS THRU 150-EXIT.
001190     MOVE WS-DAY-DIFF TO WS-DAYS-FROM-EPOCH-2.
001200     ADD DTDIF-DAY-2 TO WS-DAYS-FROM-EPOCH-2.
001210
001220*    YEAR TERM HAS TO BE A DIFFERENCE OF THE TWO TIMESTAMPS'
001230*    YEARS, NOT THE RAW ENDING YEAR - PM-0107
001240     COMPUTE WS-DAY-DIFF =
001250             ((WS-YEAR-WORK-2 - WS-YEAR-WORK) * 365)
001260             + WS-DAYS-FROM-EPOCH-2 - WS-DAYS-FROM-EPOCH-1.
001270     PERFORM 200-ELAPSED-SECONDS THRU 200-EXIT.
001280 100-EXIT.
001290     EXIT.
001300
001310*    ROUGH DAY-OF-YEAR COUNT FOR MONTHS 1 THRU MM-1 - GOOD ENOUGH
001320*    FOR A WITHIN-A-FEW-MONTHS ELAPSED-HOURS CALCULATION
001330 150-ACCUM-EPOCH-DAYS.
001340     MOVE ZERO TO WS-DAY-DIFF.
001350     IF WS-MM > 1
001360         PERFORM 160-ADD-MONTH-DAYS THRU 160-EXIT
001370                 VARYING WS-MM FROM 1 BY 1 UNTIL WS-MM > 12.
001380 150-EXIT.
001390     EXIT.
001400
001410 160-ADD-MONTH-DAYS.
001420     ADD WS-MONTH-DAYS(WS-MM) TO WS-DAY-DIFF.
001430 160-EXIT.
001440     EXIT.
001450
001460 200-ELAPSED-SECONDS.
001470     COMPUTE WS-SECONDS-1 =
001480         (DTDIF-HOUR-1 * 3600) + (DTDIF-MINUTE-1 * 60)
001490          + DTDIF-SECOND-1.
001500     COMPUTE WS-SECONDS-2 =
001510         (DTDIF-HOUR-2 * 3600) + (DTDIF-MINUTE-2 * 60)
001520          + DTDIF-SECOND-2.
001530     COMPUTE WS-SECOND-DIFF =
001540         (WS-DAY-DIFF * 86400) + WS-SECONDS-2 - WS-SECONDS-1.
001550     COMPUTE DTDIF-HOURS ROUNDED = WS-SECOND-DIFF / 3600.
001560 200-EXIT.
001570     EXIT.
