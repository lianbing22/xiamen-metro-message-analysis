000010******************************************************************
000020*    COPYBOOK.     ABENDREC
000030*    DESCRIPTION.  COMMON ABEND/DIAGNOSTIC SYSOUT LINE - WRITTEN
000040*                  TO SYSOUT BY EVERY DRIVER BEFORE IT FORCES THE
000050*                  ABEND WITH THE ZERO-DIVIDE AT 1000-ABEND-RTN
000060*    REFERENCED BY PMPANOM, PMPPRED, PMPPERF, PMPALERT, PMPMAINT
000070******************************************************************
000080*    CHANGE LOG
000090*    DATE     INIT  TICKET    DESCRIPTION
000100*    -------- ----  --------  ----------------------------------
000110*    01/23/88  JS   PM-0001   ORIGINAL LAYOUT (CARRIED FORWARD
000120*                             FROM AN EARLIER BATCH UTILITY)
000130******************************************************************
000140 01  ABEND-REC.
000150     05  ABEND-REASON                  PIC X(60).
000160     05  PARA-NAME                     PIC X(30).
000170     05  ACTUAL-VAL                     PIC S9(9)V99.
000180     05  EXPECTED-VAL                   PIC S9(9)V99.
000190     05  FILLER                         PIC X(25).
000200 01  ZERO-DIVIDE-FIELDS.
000210     05  ZERO-VAL                       PIC S9(1) VALUE 0.
000220     05  ONE-VAL                        PIC S9(1) VALUE 1.
