000010******************************************************************
000020*    COPYBOOK.     PREDINFO
000030*    DESCRIPTION.  ONE FAULT-PREDICTION RESULT - ONE DEVICE, RUN
000040*    REFERENCED BY PMPPRED, PMPMAINT, PMPALERT
000050******************************************************************
000060*    CHANGE LOG
000070*    DATE     INIT  TICKET    DESCRIPTION
000080*    -------- ----  --------  ----------------------------------
000090*    07/09/96  JS   PM-0017   ORIGINAL LAYOUT
000100*    01/08/99  JS   PM-Y2K1   Y2K SWEEP - NO DATES STORED HERE
000110*    09/23/02  RDH  PM-0094   ADDED PREDICTION-CONFIDENCE (NEEDED
000120*                             BY PMPALERT'S HEALTH-SCORE METRICS)
000130*    09/04/03  KPL  PM-0108   88-LEVELS STILL SAID "...DECLINE" BUT
000140*                             PMPPRED HAS ALWAYS MOVED THE "...
000150*                             DEGRADATION" LITERALS - PMPMAINT'S
000160*                             RAPID/MODERATE TESTS WERE DEAD CODE.
000170*                             ALSO ADDED PI-TREND-INSUFFICIENT, NO
000180*                             CONDITION-NAME EXISTED FOR THAT VALUE
000190******************************************************************
000200 01  PREDICTION-INFO-REC.
000210     05  PI-DEVICE-ID                 PIC X(20).
000220     05  PI-FAILURE-PROBABILITY       PIC 9V999 COMP-3.
000230     05  PI-REMAINING-LIFE-DAYS       PIC 9(4).
000240     05  PI-PERFORMANCE-TREND         PIC X(20).
000250         88  PI-TREND-IMPROVING       VALUE "IMPROVING".
000260         88  PI-TREND-STABLE          VALUE "STABLE".
000270         88  PI-TREND-SLOW-DECLINE    VALUE "SLOW_DEGRADATION".
000280         88  PI-TREND-MODERATE-DECL   VALUE "MODERATE_DEGRADATION".
000290         88  PI-TREND-RAPID-DECLINE   VALUE "RAPID_DEGRADATION".
000300         88  PI-TREND-INSUFFICIENT    VALUE "INSUFFICIENT_DATA".
000310         88  PI-TREND-UNKNOWN         VALUE "UNKNOWN".
000320     05  PI-PREDICTED-POWER-KW        PIC S9(5)V9(2) COMP-3.
000330     05  PI-PREDICTED-VIBRATION       PIC S9(3)V9(2) COMP-3.
000340     05  PI-PREDICTED-ENERGY-KWH      PIC S9(7)V9(2) COMP-3.
000350     05  PI-PREDICTION-CONFIDENCE     PIC 9V999 COMP-3.
000360     05  FILLER                       PIC X(20).
