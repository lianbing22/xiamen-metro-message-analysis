000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  TSSTATS.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 05/14/96.
000060 DATE-COMPILED. 05/14/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          SHARED TIME-SERIES STATISTICS LIBRARY, CALLED BY THE
000130*          ANOMALY, FAULT-PREDICTION AND PERFORMANCE DRIVERS.
000140*          ONE FUNCTION CODE PER CALL, SAME DISPATCH SHAPE AS ANY
000150*          OTHER SHOP SUBROUTINE THAT FANS OUT ON A PASSED CODE -
000160*          SEE TS-FUNCTION-CODE BELOW FOR THE FUNCTION TABLE.
000170*
000180*          THIS PROGRAM CARRIES NO STATE BETWEEN CALLS - EVERY
000190*          SERIES IS PASSED IN WHOLE ON TS-SERIES EACH TIME.
000200*
000210******************************************************************
000220*    CHANGE LOG
000230*    DATE     INIT  TICKET    DESCRIPTION
000240*    -------- ----  --------  ----------------------------------
000250*    05/14/96  JS   PM-0030   ORIGINAL - MEAN, STD-DEV, MEDIAN
000260*    08/02/96  JS   PM-0033   ADDED PERCENTILE AND IQR-OUTLIERS
000270*    01/08/99  JS   PM-Y2K1   Y2K SWEEP - NO DATE FIELDS IN THIS
000280*                             PROGRAM, NO CHANGE REQUIRED
000290*    11/14/00  RDH  PM-0061   ADDED LINEAR-REGRESSION AND TREND
000300*    06/30/01  TGD  PM-0079   ADDED MOVING-AVERAGE, WIDENED SERIES
000310*                             TABLE FROM 500 TO 2000 ENTRIES
000320*    08/14/03  KPL  PM-0104   LINEAR-REGRESSION NOW RETURNS REAL 081403KPL
000330*                             R-SQUARED; TREND STRENGTH WAS WRONGLY
000340*                             SLOPE-OVER-MEAN, TREND DIRECTION
000350*                             THRESHOLD WAS A FIXED .0001 - BOTH
000360*                             CORRECTED TO MATCH THE ANALYST SPEC
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480
000490 WORKING-STORAGE SECTION.
000500 01  WS-SORTED-SERIES.
000510     05  WS-SORTED-VALUE OCCURS 2000 TIMES
000520                                      PIC S9(7)V9(3) COMP-3.
000530
000540 01  WS-WORK-FIELDS.
000550     05  WS-SUM                       PIC S9(9)V9(3) COMP-3.
000560     05  WS-SUM-SQ-DIFF               PIC S9(11)V9(3) COMP-3.
000570     05  WS-MEAN                      PIC S9(7)V9(3) COMP-3.
000580     05  WS-VARIANCE                  PIC S9(11)V9(3) COMP-3.
000590     05  WS-Q1                        PIC S9(7)V9(3) COMP-3.
000600     05  WS-Q3                        PIC S9(7)V9(3) COMP-3.
000610     05  WS-IQR                       PIC S9(7)V9(3) COMP-3.
000620     05  WS-LOWER-FENCE               PIC S9(7)V9(3) COMP-3.
000630     05  WS-UPPER-FENCE               PIC S9(7)V9(3) COMP-3.
000640     05  WS-SLOPE                     PIC S9(7)V9(5) COMP-3.
000650     05  WS-INTERCEPT                 PIC S9(7)V9(3) COMP-3.
000660     05  WS-SUM-X                     PIC S9(9)V9(3) COMP-3.
000670     05  WS-SUM-Y                     PIC S9(9)V9(3) COMP-3.
000680     05  WS-SUM-XY                    PIC S9(11)V9(3) COMP-3.
000690     05  WS-SUM-XX                    PIC S9(11)V9(3) COMP-3.
000700     05  WS-N                         PIC 9(4) COMP.
000710     05  WS-PRED-Y                    PIC S9(7)V9(3) COMP-3.
000720     05  WS-SS-TOTAL                  PIC S9(11)V9(3) COMP-3.
000730     05  WS-SS-RESID                  PIC S9(11)V9(3) COMP-3.
000740     05  WS-R-SQUARED                 PIC S9V9(3) COMP-3.
000750     05  WS-DIR-THRESHOLD             PIC 9V99 COMP-3.
000760
000770*    DEBUG VIEW OF THE ACCUMULATED SUM-OF-SQUARES - USED ONLY BY
000780*    DISPLAY STATEMENTS WHEN TRACING A BAD STD-DEV ON THE SYSLOG
000790     05  WS-SUM-SQ-DIFF-X REDEFINES WS-SUM-SQ-DIFF PIC X(8).
000800
000810 01  WS-SORT-SWAP-AREA.
000820     05  WS-SWAP-HOLD                 PIC S9(7)V9(3) COMP-3.
000830     05  WS-SORT-I                    PIC 9(4) COMP.
000840     05  WS-SORT-J                    PIC 9(4) COMP.
000850     05  WS-SORT-LIMIT                PIC 9(4) COMP.
000860
000870*    ALTERNATE BYTE VIEW OF THE SWAP-HOLD FIELD - USED BY THE
000880*    SYSOUT TRACE WHEN A SORT-COMPARE LOOKS HUNG IN PRODUCTION
000890     05  WS-SWAP-HOLD-X REDEFINES WS-SWAP-HOLD PIC X(8).
000900
000910 01  WS-PERCENTILE-WORK.
000920     05  WS-RANK                      PIC S9(7)V9(5) COMP-3.
000930     05  WS-LOWER-IDX                 PIC 9(4) COMP.
000940     05  WS-UPPER-IDX                 PIC 9(4) COMP.
000950     05  WS-FRACTION                  PIC S9V9(5) COMP-3.
000960
000970 01  WS-SQRT-WORK.
000980     05  WS-SQRT-INPUT                PIC S9(11)V9(5) COMP-3.
000990     05  WS-SQRT-GUESS                PIC S9(9)V9(5) COMP-3.
001000     05  WS-SQRT-LAST-GUESS           PIC S9(9)V9(5) COMP-3.
001010     05  WS-SQRT-ITER                 PIC 9(2) COMP.
001020
001030*    OLDER COMPILERS ON THIS SHOP SOMETIMES PASSED THE SQRT
001040*    WORK-AREA TO A SYSOUT DUMP AS RAW TEXT FOR HAND-CHECKING -
001050*    KEEPING THE REDEFINE AROUND SAVED RE-CODING IT EACH TIME
001060     05  WS-SQRT-GUESS-X REDEFINES WS-SQRT-GUESS PIC X(7).
001070
001080 01  WS-MOVING-AVG-WORK.
001090     05  WS-MA-OUT-COUNT              PIC 9(4) COMP.
001100     05  WS-MA-WINDOW-SUM             PIC S9(9)V9(3) COMP-3.
001110     05  WS-MA-START                  PIC 9(4) COMP.
001120
001130 LINKAGE SECTION.
001140 01  TS-CALC-REC.
001150     05  TS-FUNCTION-CODE             PIC 9(2).
001160         88  TS-FUNC-MEAN             VALUE 1.
001170         88  TS-FUNC-STD-DEV          VALUE 2.
001180         88  TS-FUNC-MEDIAN           VALUE 3.
001190         88  TS-FUNC-PERCENTILE       VALUE 4.
001200         88  TS-FUNC-IQR-OUTLIERS     VALUE 5.
001210         88  TS-FUNC-LINEAR-REGR      VALUE 6.
001220         88  TS-FUNC-TREND            VALUE 7.
001230         88  TS-FUNC-MOVING-AVG       VALUE 8.
001240     05  TS-SERIES-COUNT              PIC 9(4) COMP.
001250     05  TS-PERCENTILE-PARM           PIC 9V999 COMP-3.
001260     05  TS-WINDOW-SIZE               PIC 9(4) COMP.
001270     05  TS-RESULT-VALUE              PIC S9(7)V9(3) COMP-3.
001280     05  TS-RESULT-VALUE-2            PIC S9(7)V9(3) COMP-3.
001290     05  TS-OUTLIER-COUNT             PIC 9(4) COMP.
001300     05  TS-TREND-DIRECTION           PIC X(12).
001310     05  TS-TREND-STRENGTH            PIC 9V999 COMP-3.
001320     05  TS-R-SQUARED                 PIC 9V999 COMP-3.
001330     05  TS-SERIES OCCURS 2000 TIMES  PIC S9(7)V9(3) COMP-3.
001340
001350 01  TS-RETURN-CODE                   PIC S9(4) COMP.
001360
001370 PROCEDURE DIVISION USING TS-CALC-REC, TS-RETURN-CODE.
001380 000-HOUSEKEEPING.
001390     MOVE ZERO TO TS-RETURN-CODE.
001400     INITIALIZE WS-WORK-FIELDS.
001410     MOVE TS-SERIES-COUNT TO WS-N.
001420
001430 100-MAINLINE.
001440     IF TS-FUNC-MEAN
001450         PERFORM 200-CALC-MEAN THRU 200-EXIT
001460     ELSE IF TS-FUNC-STD-DEV
001470         PERFORM 300-CALC-STD-DEV THRU 300-EXIT
001480     ELSE IF TS-FUNC-MEDIAN
001490         PERFORM 400-CALC-MEDIAN THRU 400-EXIT
001500     ELSE IF TS-FUNC-PERCENTILE
001510         PERFORM 450-CALC-PERCENTILE THRU 450-EXIT
001520     ELSE IF TS-FUNC-IQR-OUTLIERS
001530         PERFORM 500-CALC-IQR-OUTLIERS THRU 500-EXIT
001540     ELSE IF TS-FUNC-LINEAR-REGR
001550         PERFORM 600-CALC-LINEAR-REGRESSION THRU 600-EXIT
001560     ELSE IF TS-FUNC-TREND
001570         PERFORM 700-CALC-TREND THRU 700-EXIT
001580     ELSE IF TS-FUNC-MOVING-AVG
001590         PERFORM 800-CALC-MOVING-AVERAGE THRU 800-EXIT
001600     ELSE
001610         MOVE -1 TO TS-RETURN-CODE.
001620
001630     GOBACK.
001640
001650 200-CALC-MEAN.
001660     PERFORM 910-COMPUTE-MEAN-WS THRU 910-EXIT.
001670     MOVE WS-MEAN TO TS-RESULT-VALUE.
001680 200-EXIT.
001690     EXIT.
001700
001710 300-CALC-STD-DEV.
001720*    SAMPLE STANDARD DEVIATION - DIVISOR IS N-1, NOT N
001730     MOVE ZERO TO TS-RESULT-VALUE.
001740     IF WS-N < 2
001750         GO TO 300-EXIT.
001760
001770     PERFORM 910-COMPUTE-MEAN-WS THRU 910-EXIT.
001780     MOVE ZERO TO WS-SUM-SQ-DIFF.
001790     PERFORM 920-ACCUM-SQ-DIFF THRU 920-EXIT
001800             VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-N.
001810
001820     COMPUTE WS-VARIANCE ROUNDED =
001830             WS-SUM-SQ-DIFF / (WS-N - 1).
001840     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
001850     PERFORM 950-SQRT-NEWTON THRU 950-EXIT.
001860     MOVE WS-SQRT-GUESS TO TS-RESULT-VALUE.
001870 300-EXIT.
001880     EXIT.
001890
001900 400-CALC-MEDIAN.
001910     MOVE ZERO TO TS-RESULT-VALUE.
001920     IF WS-N < 1
001930         GO TO 400-EXIT.
001940     PERFORM 850-BUBBLE-SORT THRU 850-EXIT.
001950     PERFORM 870-PICK-MEDIAN THRU 870-EXIT.
001960     MOVE WS-MEAN TO TS-RESULT-VALUE.
001970 400-EXIT.
001980     EXIT.
001990
002000 450-CALC-PERCENTILE.
002010     MOVE ZERO TO TS-RESULT-VALUE.
002020     IF WS-N < 1
002030         GO TO 450-EXIT.
002040     PERFORM 850-BUBBLE-SORT THRU 850-EXIT.
002050     PERFORM 880-INTERPOLATE-PERCENTILE THRU 880-EXIT.
002060     MOVE WS-MEAN TO TS-RESULT-VALUE.
002070 450-EXIT.
002080     EXIT.
002090
002100 500-CALC-IQR-OUTLIERS.
002110     MOVE ZERO TO TS-OUTLIER-COUNT.
002120     IF WS-N < 4
002130         GO TO 500-EXIT.
002140     PERFORM 850-BUBBLE-SORT THRU 850-EXIT.
002150
002160     MOVE .25 TO TS-PERCENTILE-PARM.
002170     PERFORM 880-INTERPOLATE-PERCENTILE THRU 880-EXIT.
002180     MOVE WS-MEAN TO WS-Q1.
002190
002200     MOVE .75 TO TS-PERCENTILE-PARM.
002210     PERFORM 880-INTERPOLATE-PERCENTILE THRU 880-EXIT.
002220     MOVE WS-MEAN TO WS-Q3.
002230
002240     COMPUTE WS-IQR = WS-Q3 - WS-Q1.
002250     COMPUTE WS-LOWER-FENCE = WS-Q1 - (1.5 * WS-IQR).
002260     COMPUTE WS-UPPER-FENCE = WS-Q3 + (1.5 * WS-IQR).
002270
002280     PERFORM 530-COUNT-OUTLIERS THRU 530-EXIT
002290             VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-N.
002300 500-EXIT.
002310     EXIT.
002320
002330 530-COUNT-OUTLIERS.
002340     IF TS-SERIES(WS-SORT-I) < WS-LOWER-FENCE
002350     OR TS-SERIES(WS-SORT-I) > WS-UPPER-FENCE
002360         ADD 1 TO TS-OUTLIER-COUNT.
002370 530-EXIT.
002380     EXIT.
002390
002400 600-CALC-LINEAR-REGRESSION.
002410*    LEAST-SQUARES FIT OF TS-SERIES AGAINST ITS OWN 1-N INDEX
002420     MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-XX.
002430     MOVE ZERO TO TS-RESULT-VALUE TS-RESULT-VALUE-2 TS-R-SQUARED.
002440     IF WS-N < 2
002450         GO TO 600-EXIT.
002460
002470     PERFORM 620-ACCUM-REGRESSION-SUMS THRU 620-EXIT
002480             VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-N.
002490
002500     COMPUTE WS-SLOPE ROUNDED =
002510        ((WS-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
002520        / ((WS-N * WS-SUM-XX) - (WS-SUM-X * WS-SUM-X)).
002530     COMPUTE WS-INTERCEPT ROUNDED =
002540        (WS-SUM-Y - (WS-SLOPE * WS-SUM-X)) / WS-N.
002550
002560     MOVE WS-SLOPE TO TS-RESULT-VALUE.
002570     MOVE WS-INTERCEPT TO TS-RESULT-VALUE-2.
002580     PERFORM 640-CALC-R-SQUARED THRU 640-EXIT.
002590 600-EXIT.
002600     EXIT.
002610
002620 620-ACCUM-REGRESSION-SUMS.
002630     ADD WS-SORT-I TO WS-SUM-X.
002640     ADD TS-SERIES(WS-SORT-I) TO WS-SUM-Y.
002650     COMPUTE WS-SUM-XY = WS-SUM-XY +
002660             (WS-SORT-I * TS-SERIES(WS-SORT-I)).
002670     COMPUTE WS-SUM-XX = WS-SUM-XX + (WS-SORT-I * WS-SORT-I).
002680 620-EXIT.
002690     EXIT.
002700
002710 640-CALC-R-SQUARED.
002720*    R-SQUARED = 1 - (RESIDUAL SUM-OF-SQUARES / TOTAL SUM-OF-
002730*    SQUARES) AGAINST THE FITTED LINE - ZERO IF THE SERIES HAS
002740*    NO SPREAD TO EXPLAIN (TOTAL SUM-OF-SQUARES IS ZERO)
002750     PERFORM 910-COMPUTE-MEAN-WS THRU 910-EXIT.
002760     MOVE ZERO TO WS-SS-TOTAL WS-SS-RESID.
002770     PERFORM 645-ACCUM-RSQ-SUMS THRU 645-EXIT
002780             VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-N.
002790
002800     IF WS-SS-TOTAL < .001 AND WS-SS-TOTAL > -.001
002810         MOVE ZERO TO TS-R-SQUARED
002820         GO TO 640-EXIT.
002830
002840     COMPUTE WS-R-SQUARED ROUNDED =
002850             1 - (WS-SS-RESID / WS-SS-TOTAL).
002860     IF WS-R-SQUARED < ZERO
002870         MOVE ZERO TO WS-R-SQUARED.
002880     MOVE WS-R-SQUARED TO TS-R-SQUARED.
002890 640-EXIT.
002900     EXIT.
002910
002920 645-ACCUM-RSQ-SUMS.
002930     COMPUTE WS-PRED-Y ROUNDED =
002940             WS-INTERCEPT + (WS-SLOPE * WS-SORT-I).
002950     COMPUTE WS-SS-RESID = WS-SS-RESID +
002960             ((TS-SERIES(WS-SORT-I) - WS-PRED-Y) *
002970              (TS-SERIES(WS-SORT-I) - WS-PRED-Y)).
002980     COMPUTE WS-SS-TOTAL = WS-SS-TOTAL +
002990             ((TS-SERIES(WS-SORT-I) - WS-MEAN) *
003000              (TS-SERIES(WS-SORT-I) - WS-MEAN)).
003010 645-EXIT.
003020     EXIT.
003030
003040 700-CALC-TREND.
003050*    STRENGTH IS THE REGRESSION R-SQUARED, NOT SLOPE-OVER-MEAN.
003060*    DIRECTION THRESHOLD ON THE SLOPE IS RELAXED FOR SHORT
003070*    SERIES - 0.05 FOR N OF 10 OR FEWER, 0.01 ABOVE THAT
003080     PERFORM 600-CALC-LINEAR-REGRESSION THRU 600-EXIT.
003090
003100     MOVE "STABLE" TO TS-TREND-DIRECTION.
003110     MOVE TS-R-SQUARED TO TS-TREND-STRENGTH.
003120     IF WS-N < 2
003130         GO TO 700-EXIT.
003140
003150     IF WS-N > 10
003160         MOVE .01 TO WS-DIR-THRESHOLD
003170     ELSE
003180         MOVE .05 TO WS-DIR-THRESHOLD.
003190
003200     IF TS-RESULT-VALUE > WS-DIR-THRESHOLD
003210         MOVE "INCREASING" TO TS-TREND-DIRECTION
003220     ELSE IF TS-RESULT-VALUE < (WS-DIR-THRESHOLD * -1)
003230         MOVE "DECREASING" TO TS-TREND-DIRECTION.
003240 700-EXIT.
003250     EXIT.
003260
003270 800-CALC-MOVING-AVERAGE.
003280*    OVERWRITES TS-SERIES IN PLACE WITH THE WINDOWED AVERAGES AND
003290*    RESETS TS-SERIES-COUNT TO THE SHORTER OUTPUT LENGTH
003300     MOVE ZERO TO WS-MA-OUT-COUNT.
003310     IF TS-WINDOW-SIZE < 1 OR TS-WINDOW-SIZE > WS-N
003320         GO TO 800-EXIT.
003330
003340     PERFORM 820-SLIDE-WINDOW THRU 820-EXIT
003350             VARYING WS-MA-START FROM 1 BY 1
003360             UNTIL WS-MA-START > (WS-N - TS-WINDOW-SIZE + 1).
003370
003380     MOVE WS-MA-OUT-COUNT TO TS-SERIES-COUNT.
003390 800-EXIT.
003400     EXIT.
003410
003420 820-SLIDE-WINDOW.
003430     MOVE ZERO TO WS-MA-WINDOW-SUM.
003440     COMPUTE WS-SORT-LIMIT = WS-MA-START + TS-WINDOW-SIZE - 1.
003450     PERFORM 830-ACCUM-WINDOW THRU 830-EXIT
003460             VARYING WS-SORT-I FROM WS-MA-START BY 1
003470             UNTIL WS-SORT-I > WS-SORT-LIMIT.
003480     ADD 1 TO WS-MA-OUT-COUNT.
003490     COMPUTE WS-SORTED-VALUE(WS-MA-OUT-COUNT) ROUNDED =
003500             WS-MA-WINDOW-SUM / TS-WINDOW-SIZE.
003510     MOVE WS-SORTED-VALUE(WS-MA-OUT-COUNT) TO
003520             TS-SERIES(WS-MA-OUT-COUNT).
003530 820-EXIT.
003540     EXIT.
003550
003560 830-ACCUM-WINDOW.
003570     ADD TS-SERIES(WS-SORT-I) TO WS-MA-WINDOW-SUM.
003580 830-EXIT.
003590     EXIT.
003600
003610 850-BUBBLE-SORT.
003620*    CLASSIC BUBBLE SORT - SERIES ARE SHORT ENOUGH PER RUN THAT
003630*    AN O(N**2) SORT NEVER SHOWS UP ON THE STEP TIMING REPORT
003640     MOVE TS-SERIES-COUNT TO WS-SORT-LIMIT.
003650     PERFORM 855-COPY-UNSORTED THRU 855-EXIT
003660             VARYING WS-SORT-I FROM 1 BY 1
003670             UNTIL WS-SORT-I > WS-SORT-LIMIT.
003680
003690     PERFORM 860-BUBBLE-PASS THRU 860-EXIT
003700             VARYING WS-SORT-I FROM 1 BY 1
003710             UNTIL WS-SORT-I >= WS-SORT-LIMIT.
003720 850-EXIT.
003730     EXIT.
003740
003750 855-COPY-UNSORTED.
003760     MOVE TS-SERIES(WS-SORT-I) TO WS-SORTED-VALUE(WS-SORT-I).
003770 855-EXIT.
003780     EXIT.
003790
003800 860-BUBBLE-PASS.
003810     PERFORM 865-BUBBLE-COMPARE THRU 865-EXIT
003820             VARYING WS-SORT-J FROM 1 BY 1
003830             UNTIL WS-SORT-J > (WS-SORT-LIMIT - WS-SORT-I).
003840 860-EXIT.
003850     EXIT.
003860
003870 865-BUBBLE-COMPARE.
003880     IF WS-SORTED-VALUE(WS-SORT-J) >
003890             WS-SORTED-VALUE(WS-SORT-J + 1)
003900         MOVE WS-SORTED-VALUE(WS-SORT-J)     TO WS-SWAP-HOLD
003910         MOVE WS-SORTED-VALUE(WS-SORT-J + 1) TO
003920                 WS-SORTED-VALUE(WS-SORT-J)
003930         MOVE WS-SWAP-HOLD TO WS-SORTED-VALUE(WS-SORT-J + 1).
003940 865-EXIT.
003950     EXIT.
003960
003970 870-PICK-MEDIAN.
003980*    DIVIDE...REMAINDER STANDS IN FOR THE ODD/EVEN TEST - THIS
003990*    SHOP NEVER ALLOWED FUNCTION MOD EVEN AFTER IT WAS AVAILABLE
004000     DIVIDE WS-N BY 2 GIVING WS-SORT-I REMAINDER WS-SORT-J.
004010     IF WS-SORT-J NOT = 0
004020         COMPUTE WS-SORT-I = (WS-N + 1) / 2
004030         MOVE WS-SORTED-VALUE(WS-SORT-I) TO WS-MEAN
004040     ELSE
004050         COMPUTE WS-SORT-J = WS-SORT-I + 1
004060         COMPUTE WS-MEAN ROUNDED =
004070            (WS-SORTED-VALUE(WS-SORT-I) +
004080             WS-SORTED-VALUE(WS-SORT-J)) / 2.
004090 870-EXIT.
004100     EXIT.
004110
004120 880-INTERPOLATE-PERCENTILE.
004130*    LINEAR-INTERPOLATION PERCENTILE ON THE SORTED COPY
004140     COMPUTE WS-RANK ROUNDED =
004150             TS-PERCENTILE-PARM * (WS-N - 1).
004160     COMPUTE WS-LOWER-IDX = WS-RANK.
004170     ADD 1 TO WS-LOWER-IDX.
004180     COMPUTE WS-UPPER-IDX = WS-LOWER-IDX + 1.
004190     IF WS-UPPER-IDX > WS-N
004200         MOVE WS-N TO WS-UPPER-IDX.
004210     COMPUTE WS-FRACTION =
004220             WS-RANK - (WS-LOWER-IDX - 1).
004230
004240     COMPUTE WS-MEAN ROUNDED =
004250        WS-SORTED-VALUE(WS-LOWER-IDX) +
004260        (WS-FRACTION *
004270         (WS-SORTED-VALUE(WS-UPPER-IDX) -
004280          WS-SORTED-VALUE(WS-LOWER-IDX))).
004290 880-EXIT.
004300     EXIT.
004310
004320 910-COMPUTE-MEAN-WS.
004330     MOVE ZERO TO WS-SUM.
004340     PERFORM 915-ACCUM-SUM THRU 915-EXIT
004350             VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-N.
004360     IF WS-N > 0
004370         COMPUTE WS-MEAN ROUNDED = WS-SUM / WS-N
004380     ELSE
004390         MOVE ZERO TO WS-MEAN.
004400 910-EXIT.
004410     EXIT.
004420
004430 915-ACCUM-SUM.
004440     ADD TS-SERIES(WS-SORT-I) TO WS-SUM.
004450 915-EXIT.
004460     EXIT.
004470
004480 920-ACCUM-SQ-DIFF.
004490     COMPUTE WS-SUM-SQ-DIFF ROUNDED = WS-SUM-SQ-DIFF +
004500         ((TS-SERIES(WS-SORT-I) - WS-MEAN) *
004510          (TS-SERIES(WS-SORT-I) - WS-MEAN)).
004520 920-EXIT.
004530     EXIT.
004540
004550 950-SQRT-NEWTON.
004560*    NEWTON-RAPHSON SQUARE ROOT - THIS SHOP NEVER ALLOWED THE
004570*    INTRINSIC FUNCTION SQRT, EVEN AFTER THE COMPILER PICKED IT UP
004580     IF WS-SQRT-INPUT <= ZERO
004590         MOVE ZERO TO WS-SQRT-GUESS
004600         GO TO 950-EXIT.
004610
004620     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
004630     PERFORM 955-SQRT-ITERATE THRU 955-EXIT
004640             VARYING WS-SQRT-ITER FROM 1 BY 1
004650             UNTIL WS-SQRT-ITER > 20.
004660 950-EXIT.
004670     EXIT.
004680
004690 955-SQRT-ITERATE.
004700     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST-GUESS.
004710     COMPUTE WS-SQRT-GUESS ROUNDED =
004720         (WS-SQRT-LAST-GUESS +
004730          (WS-SQRT-INPUT / WS-SQRT-LAST-GUESS)) / 2.
004740 955-EXIT.
004750     EXIT.
