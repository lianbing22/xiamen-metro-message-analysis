000010******************************************************************
000020*    COPYBOOK.     ALRTRULE
000030*    DESCRIPTION.  ONE ALERT-RULE DEFINITION, LOADED ONCE PER RUN
000040*                  INTO PMPALERT'S RULE TABLE
000050*    REFERENCED BY PMPALERT
000060******************************************************************
000070*    CHANGE LOG
000080*    DATE     INIT  TICKET    DESCRIPTION
000090*    -------- ----  --------  ----------------------------------
000100*    10/03/96  JS   PM-0025   ORIGINAL LAYOUT
000110*    03/11/97  JS   PM-0031   WIDENED RULE-TYPE TO 24 BYTES - 20
000120*                             WAS TOO SHORT FOR PERFORMANCE_
000130*                             DEGRADATION
000140*    06/30/01  TGD  PM-0078   ADDED RULE-DEVICE-ID FOR PER-DEVICE
000150*                             RULE SCOPING (BLANK = ALL DEVICES)
000160******************************************************************
000170 01  ALERT-RULE-REC.
000180     05  AL-RULE-ID                   PIC 9(6).
000190     05  AL-RULE-NAME                 PIC X(40).
000200     05  AL-RULE-TYPE                 PIC X(24).
000210         88  AL-TYPE-THRESHOLD        VALUE "THRESHOLD".
000220         88  AL-TYPE-PERF-DEGRADE     VALUE
000230                                       "PERFORMANCE_DEGRADATION".
000240         88  AL-TYPE-FAULT-PREDICT    VALUE "FAULT_PREDICTION".
000250         88  AL-TYPE-HEALTH-SCORE     VALUE "HEALTH_SCORE".
000260     05  AL-ALERT-LEVEL                PIC X(10).
000270         88  AL-LEVEL-INFO             VALUE "INFO".
000280         88  AL-LEVEL-WARNING          VALUE "WARNING".
000290         88  AL-LEVEL-CRITICAL         VALUE "CRITICAL".
000300     05  AL-METRIC-NAME                PIC X(30).
000310     05  AL-COMPARISON-OP              PIC X(3).
000320         88  AL-OP-GT                  VALUE "GT ".
000330         88  AL-OP-GTE                 VALUE "GTE".
000340         88  AL-OP-LT                  VALUE "LT ".
000350         88  AL-OP-LTE                 VALUE "LTE".
000360         88  AL-OP-EQ                  VALUE "EQ ".
000370         88  AL-OP-NE                  VALUE "NE ".
000380     05  AL-THRESHOLD-VALUE            PIC S9(7)V9(3) COMP-3.
000390*    BLANK APPLIES THE RULE TO EVERY DEVICE IN THE RUN
000400     05  AL-RULE-DEVICE-ID             PIC X(20).
000410     05  FILLER                        PIC X(10).
