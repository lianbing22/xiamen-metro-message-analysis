000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PMPPRED.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 07/09/96.
000060 DATE-COMPILED. 07/09/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SCORES FIVE FAILURE COMPONENTS (MOTOR,
000130*          BEARING, IMPELLER, SEAL, CONTROL SYSTEM) OFF ONE DEVICE'S
000140*          FULL READING HISTORY, AVERAGES THEM INTO AN OVERALL
000150*          FAILURE PROBABILITY, BUCKETS A REMAINING-USEFUL-LIFE
000160*          ESTIMATE OFF THE WORST COMPONENT, DERIVES A DEGRADATION
000170*          TREND AND PROJECTS THE NEXT POWER/VIBRATION/ENERGY
000180*          READING.
000190*
000200*          INPUT FILE              -   DDS0001.PUMPREAD
000210*
000220*          OUTPUT FILE PRODUCED    -   DDS0001.PREDICTN
000230*
000240*          DUMP FILE               -   SYSOUT
000250*
000260*          A DEVICE WITH FEWER THAN 30 READINGS ON FILE CANNOT
000270*          SUPPORT THE COMPONENT MATH - SEE PARAGRAPH 250 FOR THE
000280*          FIXED LOW-CONFIDENCE ROW WRITTEN IN THAT CASE.
000290*
000300******************************************************************
000310*    CHANGE LOG
000320*    DATE     INIT  TICKET    DESCRIPTION
000330*    -------- ----  --------  ----------------------------------
000340*    07/09/96  JS   PM-0017   ORIGINAL LAYOUT - MOTOR/BEARING ONLY
000350*    02/11/97  JS   PM-0021   ADDED IMPELLER/SEAL/CONTROL COMPONENTS
000360*    03/04/97  RDH  PM-0024   ADDED REMAINING-LIFE AND DEGRADATION
000370*                             TREND BUCKETING
000380*    01/08/99  JS   PM-Y2K1   WIDENED TIMESTAMP YEAR TO 4       010899JS
000390*                             DIGITS
000400*    09/23/02  RDH  PM-0094   ADDED NEXT-VALUE PREDICTIONS       092302RDH
000410*                             PREDICTION-CONFIDENCE BLEND
000420*    09/02/03  KPL  PM-0106   IMPELLER POWER/PRESSURE CROSS-CHECK
000430*                             WAS TESTING THE POWER READING COUNT
000440*                             INSTEAD OF THE PRESSURE SERIES'
000450*                             POINT COUNT - SEE PARAGRAPH 500
000460*    09/03/03  KPL  PM-0107   NEXT-VALUE PREDICTIONS NEVER BUILT
000470*                             THE +/-10% CONFIDENCE INTERVAL THE
000480*                             ANALYST SPEC CALLS FOR - ADDED TO
000490*                             910-NEXT-VALUE
000500*    09/04/03  KPL  PM-0108   720-SCAN-FAULT-CODES DIVIDED THE "C"
000510*                             PREFIX COUNT BY THE TOTAL READING
000520*                             COUNT INSTEAD OF THE NON-BLANK FAULT
000530*                             CODE COUNT IT WAS ALREADY KEEPING
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SYSOUT
000650     ASSIGN TO UT-S-SYSOUT
000660       ORGANIZATION IS SEQUENTIAL.
000670
000680     SELECT PUMPREAD
000690     ASSIGN TO UT-S-PUMPREAD
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS OFCODE.
000720
000730     SELECT PREDICTN
000740     ASSIGN TO UT-S-PREDICTN
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS OFCODE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  SYSOUT
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 130 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS SYSOUT-REC.
000860 01  SYSOUT-REC  PIC X(130).
000870
000880******* SORTED ASCENDING BY DEVICE-ID, READING-TIMESTAMP
000890 FD  PUMPREAD
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 240 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS PUMP-READING-REC.
000950 COPY PUMPRDNG.
000960
000970 FD  PREDICTN
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 120 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS PREDICTION-INFO-REC.
001030 COPY PREDINFO.
001040
001050 WORKING-STORAGE SECTION.
001060 01  FILE-STATUS-CODES.
001070     05  OFCODE                  PIC X(2).
001080         88 CODE-WRITE    VALUE SPACES.
001090
001100 01  WS-READING-TABLE.
001110     05  WS-READING-ENTRY OCCURS 2000 TIMES
001120                           INDEXED BY WS-RDG-IDX.
001130         10  WS-RDG-TIMESTAMP-KEY     PIC X(14).
001140         10  WS-RDG-STATUS            PIC 9(1).
001150         10  WS-RDG-CURRENT           PIC S9(5)V9(2) COMP-3.
001160         10  WS-RDG-CURRENT-PRES      PIC 9(1).
001170         10  WS-RDG-POWER-KW          PIC S9(5)V9(2) COMP-3.
001180         10  WS-RDG-POWER-PRES        PIC 9(1).
001190         10  WS-RDG-TEMP-C            PIC S9(3)V9(2) COMP-3.
001200         10  WS-RDG-TEMP-PRES         PIC 9(1).
001210         10  WS-RDG-VIBRATION         PIC S9(3)V9(2) COMP-3.
001220         10  WS-RDG-VIBRATION-PRES    PIC 9(1).
001230         10  WS-RDG-PRESSURE-KPA      PIC S9(5)V9(2) COMP-3.
001240         10  WS-RDG-PRESSURE-PRES     PIC 9(1).
001250         10  WS-RDG-FLOW-M3H          PIC S9(5)V9(2) COMP-3.
001260         10  WS-RDG-FLOW-PRES         PIC 9(1).
001270         10  WS-RDG-ENERGY-KWH        PIC S9(7)V9(2) COMP-3.
001280         10  WS-RDG-ENERGY-PRES       PIC 9(1).
001290         10  WS-RDG-RUNTIME-MIN       PIC S9(5)V9(2) COMP-3.
001300         10  WS-RDG-RUNTIME-PRES      PIC 9(1).
001310         10  WS-RDG-FAULT-CODE        PIC X(10).
001320*    DEBUG/TRACE VIEW OF ONE TABLE ENTRY FOR SYSOUT DUMPS WHEN AN
001330*    ANALYST ASKS WHY A PARTICULAR DEVICE GROUP LOOKED WRONG
001340     05  WS-READING-ENTRY-X REDEFINES WS-READING-ENTRY
001350                           OCCURS 2000 TIMES PIC X(64).
001360
001370 01  WS-COMPONENT-PROBS.
001380     05  WS-MOTOR-PROB                PIC 9V999 COMP-3.
001390     05  WS-BEARING-PROB              PIC 9V999 COMP-3.
001400     05  WS-IMPELLER-PROB             PIC 9V999 COMP-3.
001410     05  WS-SEAL-PROB                 PIC 9V999 COMP-3.
001420     05  WS-CONTROL-PROB              PIC 9V999 COMP-3.
001430*    LETS 750/800 WALK THE FIVE COMPONENTS BY SUBSCRIPT INSTEAD
001440*    OF FIVE SEPARATE IF TESTS TO AVERAGE OR FIND THE WORST ONE
001450     05  WS-COMPONENT-PROB-TBL REDEFINES WS-COMPONENT-PROBS
001460                           PIC 9V999 COMP-3 OCCURS 5 TIMES.
001470
001480 01  WS-WORK-FIELDS.
001490     05  WS-CURRENT-DEVICE-ID        PIC X(20).
001500     05  WS-READING-COUNT            PIC 9(4) COMP.
001510     05  WS-SERIES-COUNT             PIC 9(4) COMP.
001520     05  WS-SUBSCRIPT                PIC 9(4) COMP.
001530     05  WS-WINDOW-SIZE              PIC 9(4) COMP.
001540     05  WS-COMP-IDX                 PIC 9(1) COMP.
001550     05  WS-CALC-VALUE                PIC S9(5)V9(3) COMP-3.
001560     05  WS-CALC-VALUE-2              PIC S9(5)V9(3) COMP-3.
001570     05  WS-MAX-VALUE                 PIC S9(5)V9(3) COMP-3.
001580     05  WS-RATED-CURRENT             PIC S9(5)V9(3) COMP-3.
001590     05  WS-OUTLIER-RATIO             PIC 9V999 COMP-3.
001600     05  WS-FAULT-CODE-FRACTION       PIC 9V999 COMP-3.
001610     05  WS-NONBLANK-FAULT-COUNT      PIC 9(4) COMP.
001620     05  WS-C-PREFIX-FAULT-COUNT      PIC 9(4) COMP.
001630     05  WS-STARTUP-EVENT-COUNT       PIC 9(4) COMP.
001640     05  WS-TOTAL-RUNTIME-HOURS       PIC S9(7)V9(2) COMP-3.
001650     05  WS-OVERALL-PROBABILITY       PIC 9V999 COMP-3.
001660     05  WS-WORST-PROBABILITY         PIC 9V999 COMP-3.
001670     05  WS-BASE-WINDOW-DAYS          PIC 9(4) COMP VALUE 7.
001680     05  WS-REMAINING-LIFE            PIC 9(4) COMP.
001690     05  WS-DATA-CONFIDENCE           PIC 9V999 COMP-3.
001700     05  WS-MODEL-CONFIDENCE          PIC 9V999 COMP-3.
001710     05  WS-TREND-DIR                 PIC X(12).
001720     05  WS-PRESSURE-SERIES-COUNT     PIC 9(4) COMP.
001730     05  WS-CI-LOWER-BOUND            PIC S9(5)V9(3) COMP-3.
001740     05  WS-CI-UPPER-BOUND            PIC S9(5)V9(3) COMP-3.
001750     05  WS-SUFFICIENT-DATA-SW        PIC X(1).
001760         88  WS-DATA-IS-SUFFICIENT    VALUE "Y".
001770         88  WS-DATA-NOT-SUFFICIENT   VALUE "N".
001780
001790 01  FLAGS-AND-SWITCHES.
001800     05  MORE-DATA-SW                 PIC X(1) VALUE "Y".
001810         88  NO-MORE-DATA             VALUE "N".
001820
001830 01  WS-TS-CALC-REC.
001840     05  WS-TS-FUNCTION-CODE          PIC 9(2).
001850         88  WS-TS-FUNC-MEAN              VALUE 1.
001860         88  WS-TS-FUNC-STD-DEV           VALUE 2.
001870         88  WS-TS-FUNC-MEDIAN            VALUE 3.
001880         88  WS-TS-FUNC-PERCENTILE        VALUE 4.
001890         88  WS-TS-FUNC-IQR-OUTLIERS      VALUE 5.
001900         88  WS-TS-FUNC-LINEAR-REGR       VALUE 6.
001910         88  WS-TS-FUNC-TREND             VALUE 7.
001920         88  WS-TS-FUNC-MOVING-AVG        VALUE 8.
001930     05  WS-TS-SERIES-COUNT           PIC 9(4) COMP.
001940     05  WS-TS-PERCENTILE-PARM        PIC 9V999 COMP-3.
001950     05  WS-TS-WINDOW-SIZE            PIC 9(4) COMP.
001960     05  WS-TS-RESULT-VALUE           PIC S9(7)V9(3) COMP-3.
001970     05  WS-TS-RESULT-VALUE-2         PIC S9(7)V9(3) COMP-3.
001980     05  WS-TS-OUTLIER-COUNT          PIC 9(4) COMP.
001990     05  WS-TS-TREND-DIRECTION        PIC X(12).
002000     05  WS-TS-TREND-STRENGTH         PIC 9V999 COMP-3.
002010     05  WS-TS-R-SQUARED              PIC 9V999 COMP-3.
002020     05  WS-TS-SERIES OCCURS 2000 TIMES
002030                           PIC S9(7)V9(3) COMP-3.
002040 01  WS-TS-RETURN-CODE                PIC S9(4) COMP.
002050
002060 01  WS-DTDIF-REC.
002070     05  WS-DTDIF-STAMP-1.
002080         10  WS-DTDIF-YEAR-1           PIC 9(4).
002090         10  WS-DTDIF-MONTH-1          PIC 9(2).
002100         10  WS-DTDIF-DAY-1            PIC 9(2).
002110         10  WS-DTDIF-HOUR-1           PIC 9(2).
002120         10  WS-DTDIF-MINUTE-1         PIC 9(2).
002130         10  WS-DTDIF-SECOND-1         PIC 9(2).
002140     05  WS-DTDIF-STAMP-2.
002150         10  WS-DTDIF-YEAR-2           PIC 9(4).
002160         10  WS-DTDIF-MONTH-2          PIC 9(2).
002170         10  WS-DTDIF-DAY-2            PIC 9(2).
002180         10  WS-DTDIF-HOUR-2           PIC 9(2).
002190         10  WS-DTDIF-MINUTE-2         PIC 9(2).
002200         10  WS-DTDIF-SECOND-2         PIC 9(2).
002210*    ALTERNATE VIEW SO AN ABENDING CALLER CAN SYSOUT THE RAW KEY-1
002220*    BYTES WITHOUT UNPACKING THE GROUP IN THE DUMP READER
002230     05  WS-DTDIF-STAMP-1-X REDEFINES WS-DTDIF-STAMP-1
002240                           PIC X(14).
002250 01  WS-DTDIF-HOURS                   PIC S9(5)V9(1) COMP-3.
002260
002270 COPY ABENDREC.
002280
002290 PROCEDURE DIVISION.
002300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002310     PERFORM 100-MAINLINE THRU 100-EXIT
002320             UNTIL NO-MORE-DATA.
002330     PERFORM 999-CLEANUP THRU 999-EXIT.
002340     GOBACK.
002350
002360 000-HOUSEKEEPING.
002370     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002380     DISPLAY "******** BEGIN JOB PMPPRED ********".
002390     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002400     PERFORM 900-READ-PUMPREAD THRU 900-EXIT.
002410     IF NO-MORE-DATA
002420         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
002430         GO TO 1000-ABEND-RTN.
002440 000-EXIT.
002450     EXIT.
002460
002470 100-MAINLINE.
002480     MOVE "100-MAINLINE" TO PARA-NAME.
002490     PERFORM 150-LOAD-DEVICE-WINDOW THRU 150-EXIT.
002500     IF WS-READING-COUNT < 30
002510         PERFORM 250-FALLBACK-PREDICTION THRU 250-EXIT
002520     ELSE
002530         PERFORM 300-MOTOR-COMPONENT THRU 300-EXIT
002540         PERFORM 400-BEARING-COMPONENT THRU 400-EXIT
002550         PERFORM 500-IMPELLER-COMPONENT THRU 500-EXIT
002560         PERFORM 600-SEAL-COMPONENT THRU 600-EXIT
002570         PERFORM 700-CONTROL-COMPONENT THRU 700-EXIT
002580         PERFORM 750-OVERALL-PROBABILITY THRU 750-EXIT
002590         PERFORM 770-REMAINING-LIFE THRU 770-EXIT
002600         PERFORM 780-DEGRADATION-TREND THRU 780-EXIT
002610         PERFORM 790-NEXT-VALUE-PREDICTIONS THRU 790-EXIT.
002620     PERFORM 950-WRITE-PREDICTION THRU 950-EXIT.
002630 100-EXIT.
002640     EXIT.
002650
002660*    ACCUMULATES THE CURRENT DEVICE'S READINGS UNTIL THE INCOMING
002670*    DEVICE-ID CHANGES OR THE FILE ENDS - SAME SHAPE AS PMPANOM
002680*    PARAGRAPH 150
002690 150-LOAD-DEVICE-WINDOW.
002700     MOVE PR-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
002710     MOVE ZERO TO WS-READING-COUNT.
002720     PERFORM 160-ADD-READING-TO-TABLE THRU 160-EXIT
002730             UNTIL NO-MORE-DATA
002740                OR PR-DEVICE-ID NOT = WS-CURRENT-DEVICE-ID
002750                OR WS-READING-COUNT = 2000.
002760 150-EXIT.
002770     EXIT.
002780
002790 160-ADD-READING-TO-TABLE.
002800     ADD 1 TO WS-READING-COUNT.
002810     SET WS-RDG-IDX TO WS-READING-COUNT.
002820     MOVE PR-TIMESTAMP-KEY    TO WS-RDG-TIMESTAMP-KEY(WS-RDG-IDX).
002830     MOVE PR-PUMP-STATUS      TO WS-RDG-STATUS(WS-RDG-IDX).
002840     MOVE PR-CURRENT-AMPERAGE TO WS-RDG-CURRENT(WS-RDG-IDX).
002850     MOVE PR-AMPERAGE-PRESENT TO WS-RDG-CURRENT-PRES(WS-RDG-IDX).
002860     MOVE PR-POWER-KW         TO WS-RDG-POWER-KW(WS-RDG-IDX).
002870     MOVE PR-POWER-PRESENT    TO WS-RDG-POWER-PRES(WS-RDG-IDX).
002880     MOVE PR-WATER-TEMP-C     TO WS-RDG-TEMP-C(WS-RDG-IDX).
002890     MOVE PR-WATER-TEMP-PRESENT TO WS-RDG-TEMP-PRES(WS-RDG-IDX).
002900     MOVE PR-VIBRATION-MM-S   TO WS-RDG-VIBRATION(WS-RDG-IDX).
002910     MOVE PR-VIBRATION-PRESENT TO WS-RDG-VIBRATION-PRES(WS-RDG-IDX).
002920     MOVE PR-WATER-PRESSURE-KPA TO WS-RDG-PRESSURE-KPA(WS-RDG-IDX).
002930     MOVE PR-PRESSURE-PRESENT TO WS-RDG-PRESSURE-PRES(WS-RDG-IDX).
002940     MOVE PR-FLOW-RATE-M3H    TO WS-RDG-FLOW-M3H(WS-RDG-IDX).
002950     MOVE PR-FLOW-PRESENT     TO WS-RDG-FLOW-PRES(WS-RDG-IDX).
002960     MOVE PR-ENERGY-KWH       TO WS-RDG-ENERGY-KWH(WS-RDG-IDX).
002970     MOVE PR-ENERGY-PRESENT   TO WS-RDG-ENERGY-PRES(WS-RDG-IDX).
002980     MOVE PR-RUNTIME-MINUTES  TO WS-RDG-RUNTIME-MIN(WS-RDG-IDX).
002990     MOVE PR-RUNTIME-PRESENT  TO WS-RDG-RUNTIME-PRES(WS-RDG-IDX).
003000     MOVE PR-FAULT-CODE       TO WS-RDG-FAULT-CODE(WS-RDG-IDX).
003010     PERFORM 900-READ-PUMPREAD THRU 900-EXIT.
003020 160-EXIT.
003030     EXIT.
003040
003050*    FEWER THAN 30 SAMPLES ON FILE - NOT ENOUGH HISTORY TO TRUST
003060*    THE COMPONENT MATH, SO RETURN THE FIXED LOW-CONFIDENCE ROW
003070 250-FALLBACK-PREDICTION.
003080     MOVE .1 TO PI-FAILURE-PROBABILITY.
003090     MOVE 7 TO PI-REMAINING-LIFE-DAYS.
003100     MOVE "UNKNOWN" TO PI-PERFORMANCE-TREND.
003110     MOVE ZERO TO PI-PREDICTED-POWER-KW.
003120     MOVE ZERO TO PI-PREDICTED-VIBRATION.
003130     MOVE ZERO TO PI-PREDICTED-ENERGY-KWH.
003140     MOVE .1 TO PI-PREDICTION-CONFIDENCE.
003150 250-EXIT.
003160     EXIT.
003170
003180*    MOTOR - CURRENT VARIABILITY, OVER-RATED CURRENT, RISING
003190*    POWER WITH A STRONG TREND, AND HIGH WATER TEMPERATURE
003200 300-MOTOR-COMPONENT.
003210     MOVE ZERO TO WS-MOTOR-PROB.
003220     MOVE ZERO TO WS-SERIES-COUNT.
003230     PERFORM 305-COLLECT-CURRENT THRU 305-EXIT
003240             VARYING WS-RDG-IDX FROM 1 BY 1
003250             UNTIL WS-RDG-IDX > WS-READING-COUNT.
003260     PERFORM 320-MOTOR-CURRENT-CV THRU 320-EXIT.
003270     MOVE ZERO TO WS-SERIES-COUNT.
003280     PERFORM 305-COLLECT-CURRENT THRU 305-EXIT
003290             VARYING WS-RDG-IDX FROM 1 BY 1
003300             UNTIL WS-RDG-IDX > WS-READING-COUNT.
003310     PERFORM 330-MOTOR-RATED-CURRENT THRU 330-EXIT.
003320     MOVE ZERO TO WS-SERIES-COUNT.
003330     PERFORM 340-COLLECT-POWER THRU 340-EXIT
003340             VARYING WS-RDG-IDX FROM 1 BY 1
003350             UNTIL WS-RDG-IDX > WS-READING-COUNT.
003360     PERFORM 350-MOTOR-POWER-TREND THRU 350-EXIT.
003370     MOVE ZERO TO WS-SERIES-COUNT.
003380     PERFORM 360-COLLECT-TEMP THRU 360-EXIT
003390             VARYING WS-RDG-IDX FROM 1 BY 1
003400             UNTIL WS-RDG-IDX > WS-READING-COUNT.
003410     PERFORM 370-MOTOR-TEMPERATURE THRU 370-EXIT.
003420     IF WS-MOTOR-PROB > 1
003430         MOVE 1 TO WS-MOTOR-PROB.
003440 300-EXIT.
003450     EXIT.
003460
003470 305-COLLECT-CURRENT.
003480     IF WS-RDG-CURRENT-PRES(WS-RDG-IDX) = 1
003490         ADD 1 TO WS-SERIES-COUNT
003500         MOVE WS-RDG-CURRENT(WS-RDG-IDX)
003510                         TO WS-TS-SERIES(WS-SERIES-COUNT).
003520 305-EXIT.
003530     EXIT.
003540
003550*    CV = STDDEV/MEAN OF CURRENT - ERRATIC DRAW ADDS .2
003560 320-MOTOR-CURRENT-CV.
003570     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
003580     IF WS-SERIES-COUNT > 1
003590         MOVE 1 TO WS-TS-FUNCTION-CODE
003600         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
003610         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
003620         MOVE 2 TO WS-TS-FUNCTION-CODE
003630         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
003640         PERFORM 325-MOTOR-CURRENT-CV-FINISH THRU 325-EXIT.
003650 320-EXIT.
003660     EXIT.
003670
003680 325-MOTOR-CURRENT-CV-FINISH.
003690     IF WS-CALC-VALUE = ZERO
003700         MOVE .1 TO WS-CALC-VALUE.
003710     COMPUTE WS-CALC-VALUE-2 ROUNDED =
003720             WS-TS-RESULT-VALUE / WS-CALC-VALUE.
003730     IF WS-CALC-VALUE-2 > .15
003740         ADD .2 TO WS-MOTOR-PROB.
003750 325-EXIT.
003760     EXIT.
003770
003780*    RATED CURRENT = MEDIAN * 1.2, DEFAULT 10.0 IF NO DATA -
003790*    MEAN CURRENT OVER 110 PERCENT OF RATED ADDS .3
003800 330-MOTOR-RATED-CURRENT.
003810     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
003820     MOVE 10.0 TO WS-RATED-CURRENT.
003830     IF WS-SERIES-COUNT > 0
003840         MOVE 3 TO WS-TS-FUNCTION-CODE
003850         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
003860         COMPUTE WS-RATED-CURRENT ROUNDED =
003870                 WS-TS-RESULT-VALUE * 1.2
003880         MOVE 1 TO WS-TS-FUNCTION-CODE
003890         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
003900         PERFORM 335-MOTOR-RATED-CURRENT-FINISH THRU 335-EXIT.
003910 330-EXIT.
003920     EXIT.
003930
003940 335-MOTOR-RATED-CURRENT-FINISH.
003950     IF WS-TS-RESULT-VALUE > WS-RATED-CURRENT * 1.1
003960         ADD .3 TO WS-MOTOR-PROB.
003970 335-EXIT.
003980     EXIT.
003990
004000 340-COLLECT-POWER.
004010     IF WS-RDG-POWER-PRES(WS-RDG-IDX) = 1
004020         ADD 1 TO WS-SERIES-COUNT
004030         MOVE WS-RDG-POWER-KW(WS-RDG-IDX)
004040                         TO WS-TS-SERIES(WS-SERIES-COUNT).
004050 340-EXIT.
004060     EXIT.
004070
004080*    POWER TREND INCREASING WITH STRENGTH OVER .6, NEEDS >= 10
004090*    READINGS - A CLIMBING DRAW FOR THE SAME WORKLOAD ADDS .25
004100 350-MOTOR-POWER-TREND.
004110     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
004120     IF WS-SERIES-COUNT >= 10
004130         MOVE 7 TO WS-TS-FUNCTION-CODE
004140         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004150         PERFORM 355-MOTOR-POWER-TREND-FINISH THRU 355-EXIT.
004160 350-EXIT.
004170     EXIT.
004180
004190 355-MOTOR-POWER-TREND-FINISH.
004200     IF WS-TS-TREND-DIRECTION = "INCREASING"
004210            AND WS-TS-TREND-STRENGTH > .6
004220         ADD .25 TO WS-MOTOR-PROB.
004230 355-EXIT.
004240     EXIT.
004250
004260 360-COLLECT-TEMP.
004270     IF WS-RDG-TEMP-PRES(WS-RDG-IDX) = 1
004280         ADD 1 TO WS-SERIES-COUNT
004290         MOVE WS-RDG-TEMP-C(WS-RDG-IDX)
004300                         TO WS-TS-SERIES(WS-SERIES-COUNT).
004310 360-EXIT.
004320     EXIT.
004330
004340*    MAX WATER TEMP OVER 80C ADDS .3, ELSE AVERAGE OVER 60C
004350*    ADDS .15
004360 370-MOTOR-TEMPERATURE.
004370     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
004380     IF WS-SERIES-COUNT > 0
004390         MOVE 1 TO WS-TS-FUNCTION-CODE
004400         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004410         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
004420         PERFORM 960-FIND-MAX-IN-SERIES THRU 960-EXIT
004430         PERFORM 375-MOTOR-TEMPERATURE-FINISH THRU 375-EXIT.
004440 370-EXIT.
004450     EXIT.
004460
004470 375-MOTOR-TEMPERATURE-FINISH.
004480     IF WS-MAX-VALUE > 80
004490         ADD .3 TO WS-MOTOR-PROB
004500     ELSE
004510         IF WS-CALC-VALUE > 60
004520             ADD .15 TO WS-MOTOR-PROB.
004530 375-EXIT.
004540     EXIT.
004550
004560*    BEARING - DEFAULTS LOW WITH NO VIBRATION DATA AT ALL,
004570*    OTHERWISE PEAK AND SPREAD OF VIBRATION, A RISING TREND,
004580*    AND OUTLIER RATIO
004590 400-BEARING-COMPONENT.
004600     MOVE ZERO TO WS-BEARING-PROB.
004610     MOVE ZERO TO WS-SERIES-COUNT.
004620     PERFORM 405-COLLECT-VIBRATION THRU 405-EXIT
004630             VARYING WS-RDG-IDX FROM 1 BY 1
004640             UNTIL WS-RDG-IDX > WS-READING-COUNT.
004650     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
004660     IF WS-SERIES-COUNT = 0
004670         MOVE .1 TO WS-BEARING-PROB
004680     ELSE
004690         PERFORM 410-BEARING-PEAK-SPREAD THRU 410-EXIT
004700         PERFORM 420-BEARING-TREND THRU 420-EXIT
004710         PERFORM 430-BEARING-OUTLIERS THRU 430-EXIT.
004720     IF WS-BEARING-PROB > 1
004730         MOVE 1 TO WS-BEARING-PROB.
004740 400-EXIT.
004750     EXIT.
004760
004770 405-COLLECT-VIBRATION.
004780     IF WS-RDG-VIBRATION-PRES(WS-RDG-IDX) = 1
004790         ADD 1 TO WS-SERIES-COUNT
004800         MOVE WS-RDG-VIBRATION(WS-RDG-IDX)
004810                         TO WS-TS-SERIES(WS-SERIES-COUNT).
004820 405-EXIT.
004830     EXIT.
004840
004850*    MAX VIBRATION OVER 7.0 ADDS .4, ELSE OVER 4.5 ADDS .2;
004860*    STDDEV OVER 1.5 ADDS .2 MORE
004870 410-BEARING-PEAK-SPREAD.
004880     PERFORM 960-FIND-MAX-IN-SERIES THRU 960-EXIT.
004890     IF WS-MAX-VALUE > 7.0
004900         ADD .4 TO WS-BEARING-PROB
004910     ELSE
004920         IF WS-MAX-VALUE > 4.5
004930             ADD .2 TO WS-BEARING-PROB.
004940     MOVE 2 TO WS-TS-FUNCTION-CODE.
004950     CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE.
004960     IF WS-TS-RESULT-VALUE > 1.5
004970         ADD .2 TO WS-BEARING-PROB.
004980 410-EXIT.
004990     EXIT.
005000
005010*    VIBRATION TREND INCREASING WITH STRENGTH OVER .7, NEEDS
005020*    >= 10 READINGS - ADDS .3
005030 420-BEARING-TREND.
005040     IF WS-SERIES-COUNT >= 10
005050         MOVE 7 TO WS-TS-FUNCTION-CODE
005060         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005070         PERFORM 425-BEARING-TREND-FINISH THRU 425-EXIT.
005080 420-EXIT.
005090     EXIT.
005100
005110 425-BEARING-TREND-FINISH.
005120     IF WS-TS-TREND-DIRECTION = "INCREASING"
005130            AND WS-TS-TREND-STRENGTH > .7
005140         ADD .3 TO WS-BEARING-PROB.
005150 425-EXIT.
005160     EXIT.
005170
005180*    IQR OUTLIER RATIO OVER .2 ADDS .2, NEEDS >= 4 READINGS
005190 430-BEARING-OUTLIERS.
005200     IF WS-SERIES-COUNT >= 4
005210         MOVE 5 TO WS-TS-FUNCTION-CODE
005220         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005230         PERFORM 435-BEARING-OUTLIERS-FINISH THRU 435-EXIT.
005240 430-EXIT.
005250     EXIT.
005260
005270 435-BEARING-OUTLIERS-FINISH.
005280     COMPUTE WS-OUTLIER-RATIO ROUNDED =
005290             WS-TS-OUTLIER-COUNT / WS-SERIES-COUNT.
005300     IF WS-OUTLIER-RATIO > .2
005310         ADD .2 TO WS-BEARING-PROB.
005320 435-EXIT.
005330     EXIT.
005340
005350*    IMPELLER - UNSTABLE OR FALLING PRESSURE, FALLING FLOW, OR
005360*    POWER CLIMBING WHILE PRESSURE FALLS
005370 500-IMPELLER-COMPONENT.
005380     MOVE ZERO TO WS-IMPELLER-PROB.
005390     MOVE "STABLE" TO WS-TREND-DIR.
005400     MOVE ZERO TO WS-SERIES-COUNT.
005410     PERFORM 505-COLLECT-PRESSURE THRU 505-EXIT
005420             VARYING WS-RDG-IDX FROM 1 BY 1
005430             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005440     MOVE WS-SERIES-COUNT TO WS-PRESSURE-SERIES-COUNT.
005450     PERFORM 510-IMPELLER-PRESSURE-CV THRU 510-EXIT.
005460     MOVE ZERO TO WS-SERIES-COUNT.
005470     PERFORM 505-COLLECT-PRESSURE THRU 505-EXIT
005480             VARYING WS-RDG-IDX FROM 1 BY 1
005490             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005500     PERFORM 520-IMPELLER-PRESSURE-TREND THRU 520-EXIT.
005510     MOVE ZERO TO WS-SERIES-COUNT.
005520     PERFORM 530-COLLECT-FLOW THRU 530-EXIT
005530             VARYING WS-RDG-IDX FROM 1 BY 1
005540             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005550     PERFORM 540-IMPELLER-FLOW-TREND THRU 540-EXIT.
005560     MOVE ZERO TO WS-SERIES-COUNT.
005570     PERFORM 340-COLLECT-POWER THRU 340-EXIT
005580             VARYING WS-RDG-IDX FROM 1 BY 1
005590             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005600     PERFORM 550-IMPELLER-POWER-CHECK THRU 550-EXIT.
005610     IF WS-IMPELLER-PROB > 1
005620         MOVE 1 TO WS-IMPELLER-PROB.
005630 500-EXIT.
005640     EXIT.
005650
005660 505-COLLECT-PRESSURE.
005670     IF WS-RDG-PRESSURE-PRES(WS-RDG-IDX) = 1
005680         ADD 1 TO WS-SERIES-COUNT
005690         MOVE WS-RDG-PRESSURE-KPA(WS-RDG-IDX)
005700                         TO WS-TS-SERIES(WS-SERIES-COUNT).
005710 505-EXIT.
005720     EXIT.
005730
005740*    PRESSURE CV OVER .2 ADDS .2, NEEDS >= 5 READINGS
005750 510-IMPELLER-PRESSURE-CV.
005760     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
005770     IF WS-SERIES-COUNT >= 5
005780         MOVE 1 TO WS-TS-FUNCTION-CODE
005790         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005800         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
005810         MOVE 2 TO WS-TS-FUNCTION-CODE
005820         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005830         PERFORM 515-IMPELLER-PRESSURE-CV-FINISH THRU 515-EXIT.
005840 510-EXIT.
005850     EXIT.
005860
005870 515-IMPELLER-PRESSURE-CV-FINISH.
005880     IF WS-CALC-VALUE = ZERO
005890         MOVE .1 TO WS-CALC-VALUE.
005900     COMPUTE WS-CALC-VALUE-2 ROUNDED =
005910             WS-TS-RESULT-VALUE / WS-CALC-VALUE.
005920     IF WS-CALC-VALUE-2 > .2
005930         ADD .2 TO WS-IMPELLER-PROB.
005940 515-EXIT.
005950     EXIT.
005960
005970*    PRESSURE TREND DECREASING WITH STRENGTH OVER .6 ADDS .3 -
005980*    WS-TREND-DIR REMEMBERS THE DIRECTION FOR PARAGRAPH 550
005990 520-IMPELLER-PRESSURE-TREND.
006000     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
006010     IF WS-SERIES-COUNT > 1
006020         MOVE 7 TO WS-TS-FUNCTION-CODE
006030         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
006040         MOVE WS-TS-TREND-DIRECTION TO WS-TREND-DIR
006050         PERFORM 525-IMPELLER-PRESSURE-TREND-FIN THRU 525-EXIT.
006060 520-EXIT.
006070     EXIT.
006080
006090 525-IMPELLER-PRESSURE-TREND-FIN.
006100     IF WS-TREND-DIR = "DECREASING"
006110            AND WS-TS-TREND-STRENGTH > .6
006120         ADD .3 TO WS-IMPELLER-PROB.
006130 525-EXIT.
006140     EXIT.
006150
006160 530-COLLECT-FLOW.
006170     IF WS-RDG-FLOW-PRES(WS-RDG-IDX) = 1
006180         ADD 1 TO WS-SERIES-COUNT
006190         MOVE WS-RDG-FLOW-M3H(WS-RDG-IDX)
006200                         TO WS-TS-SERIES(WS-SERIES-COUNT).
006210 530-EXIT.
006220     EXIT.
006230
006240*    FLOW TREND DECREASING WITH STRENGTH OVER .5 ADDS .25,
006250*    NEEDS >= 5 READINGS
006260 540-IMPELLER-FLOW-TREND.
006270     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
006280     IF WS-SERIES-COUNT >= 5
006290         MOVE 7 TO WS-TS-FUNCTION-CODE
006300         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
006310         PERFORM 545-IMPELLER-FLOW-TREND-FINISH THRU 545-EXIT.
006320 540-EXIT.
006330     EXIT.
006340
006350 545-IMPELLER-FLOW-TREND-FINISH.
006360     IF WS-TS-TREND-DIRECTION = "DECREASING"
006370            AND WS-TS-TREND-STRENGTH > .5
006380         ADD .25 TO WS-IMPELLER-PROB.
006390 545-EXIT.
006400     EXIT.
006410
006420*    POWER CLIMBING WHILE PRESSURE HAS OVER 10 POINTS AND IS
006430*    FALLING ADDS .2 - RISING DRAW FOR LESS WATER MOVED
006440 550-IMPELLER-POWER-CHECK.
006450     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
006460     IF WS-SERIES-COUNT >= 2
006470         MOVE 7 TO WS-TS-FUNCTION-CODE
006480         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
006490         PERFORM 555-IMPELLER-POWER-CHECK-FINISH THRU 555-EXIT.
006500 550-EXIT.
006510     EXIT.
006520
006530*    "WS-SERIES-COUNT > 10" USED TO READ THE POWER SERIES COUNT
006540*    RELOADED JUST ABOVE IN PARAGRAPH 500, NOT THE PRESSURE
006550*    SERIES' OWN POINT COUNT THE SPEC MEANS - PM-0106
006560 555-IMPELLER-POWER-CHECK-FINISH.
006570     IF WS-TS-TREND-DIRECTION = "INCREASING"
006580            AND WS-PRESSURE-SERIES-COUNT > 10
006590            AND WS-TREND-DIR = "DECREASING"
006600         ADD .2 TO WS-IMPELLER-PROB.
006610 555-EXIT.
006620     EXIT.
006630
006640*    SEAL - HIGH WATER TEMPERATURE, UNSTABLE PRESSURE, AND
006650*    CUMULATIVE WEAR PAST ONE YEAR OF CONTINUOUS RUNTIME
006660 600-SEAL-COMPONENT.
006670     MOVE ZERO TO WS-SEAL-PROB.
006680     PERFORM 605-SEAL-TEMPERATURE THRU 605-EXIT.
006690     PERFORM 610-SEAL-PRESSURE-CV THRU 610-EXIT.
006700     PERFORM 620-SEAL-RUNTIME-WEAR THRU 620-EXIT.
006710     IF WS-SEAL-PROB > 1
006720         MOVE 1 TO WS-SEAL-PROB.
006730 600-EXIT.
006740     EXIT.
006750
006760 605-SEAL-TEMPERATURE.
006770     MOVE ZERO TO WS-SERIES-COUNT.
006780     PERFORM 360-COLLECT-TEMP THRU 360-EXIT
006790             VARYING WS-RDG-IDX FROM 1 BY 1
006800             UNTIL WS-RDG-IDX > WS-READING-COUNT.
006810     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
006820     IF WS-SERIES-COUNT > 0
006830         PERFORM 960-FIND-MAX-IN-SERIES THRU 960-EXIT
006840         PERFORM 607-SEAL-TEMPERATURE-FINISH THRU 607-EXIT.
006850 605-EXIT.
006860     EXIT.
006870
006880 607-SEAL-TEMPERATURE-FINISH.
006890     IF WS-MAX-VALUE > 85
006900         ADD .3 TO WS-SEAL-PROB
006910     ELSE
006920         MOVE 1 TO WS-TS-FUNCTION-CODE
006930         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
006940         IF WS-TS-RESULT-VALUE > 70
006950             ADD .15 TO WS-SEAL-PROB.
006960 607-EXIT.
006970     EXIT.
006980
006990*    PRESSURE CV OVER .25 ADDS .2, NEEDS >= 10 READINGS
007000 610-SEAL-PRESSURE-CV.
007010     MOVE ZERO TO WS-SERIES-COUNT.
007020     PERFORM 505-COLLECT-PRESSURE THRU 505-EXIT
007030             VARYING WS-RDG-IDX FROM 1 BY 1
007040             UNTIL WS-RDG-IDX > WS-READING-COUNT.
007050     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
007060     IF WS-SERIES-COUNT >= 10
007070         MOVE 1 TO WS-TS-FUNCTION-CODE
007080         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007090         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
007100         MOVE 2 TO WS-TS-FUNCTION-CODE
007110         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007120         PERFORM 615-SEAL-PRESSURE-CV-FINISH THRU 615-EXIT.
007130 610-EXIT.
007140     EXIT.
007150
007160 615-SEAL-PRESSURE-CV-FINISH.
007170     IF WS-CALC-VALUE = ZERO
007180         MOVE .1 TO WS-CALC-VALUE.
007190     COMPUTE WS-CALC-VALUE-2 ROUNDED =
007200             WS-TS-RESULT-VALUE / WS-CALC-VALUE.
007210     IF WS-CALC-VALUE-2 > .25
007220         ADD .2 TO WS-SEAL-PROB.
007230 615-EXIT.
007240     EXIT.
007250
007260*    .1 TIMES (TOTAL RUNTIME HOURS / 8760) ADDED WHEN TOTAL
007270*    RUNTIME PASSES ONE YEAR
007280 620-SEAL-RUNTIME-WEAR.
007290     MOVE ZERO TO WS-TOTAL-RUNTIME-HOURS.
007300     PERFORM 625-ACCUM-RUNTIME THRU 625-EXIT
007310             VARYING WS-RDG-IDX FROM 1 BY 1
007320             UNTIL WS-RDG-IDX > WS-READING-COUNT.
007330     DIVIDE WS-TOTAL-RUNTIME-HOURS BY 60
007340             GIVING WS-TOTAL-RUNTIME-HOURS ROUNDED.
007350     IF WS-TOTAL-RUNTIME-HOURS > 8760
007360         PERFORM 627-SEAL-RUNTIME-WEAR-FINISH THRU 627-EXIT.
007370 620-EXIT.
007380     EXIT.
007390
007400 625-ACCUM-RUNTIME.
007410     IF WS-RDG-RUNTIME-PRES(WS-RDG-IDX) = 1
007420         ADD WS-RDG-RUNTIME-MIN(WS-RDG-IDX)
007430                         TO WS-TOTAL-RUNTIME-HOURS.
007440 625-EXIT.
007450     EXIT.
007460
007470 627-SEAL-RUNTIME-WEAR-FINISH.
007480     COMPUTE WS-CALC-VALUE ROUNDED =
007490             .1 * (WS-TOTAL-RUNTIME-HOURS / 8760).
007500     ADD WS-CALC-VALUE TO WS-SEAL-PROB.
007510 627-EXIT.
007520     EXIT.
007530
007540*    CONTROL SYSTEM - ERRATIC START-CYCLE SPACING AND A HISTORY
007550*    OF CONTROLLER-RAISED FAULT CODES
007560 700-CONTROL-COMPONENT.
007570     MOVE ZERO TO WS-CONTROL-PROB.
007580     PERFORM 705-STARTUP-INTERVAL-CV THRU 705-EXIT.
007590     PERFORM 720-SCAN-FAULT-CODES THRU 720-EXIT.
007600     COMPUTE WS-CALC-VALUE ROUNDED = .3 * WS-FAULT-CODE-FRACTION.
007610     ADD WS-CALC-VALUE TO WS-CONTROL-PROB.
007620     IF WS-CONTROL-PROB > 1
007630         MOVE 1 TO WS-CONTROL-PROB.
007640 700-EXIT.
007650     EXIT.
007660
007670*    BUILDS THE SERIES OF MINUTES BETWEEN SUCCESSIVE PUMP-START
007680*    EVENTS, CALLING DTDIFHRS PAIRWISE AND CONVERTING HOURS TO
007690*    MINUTES - CV OVER .5 ADDS .2, NEEDS >= 10 STARTUP EVENTS
007700 705-STARTUP-INTERVAL-CV.
007710     MOVE ZERO TO WS-STARTUP-EVENT-COUNT.
007720     MOVE ZERO TO WS-SERIES-COUNT.
007730     MOVE "N" TO WS-SUFFICIENT-DATA-SW.
007740     PERFORM 710-COLLECT-STARTUP-INTERVAL THRU 710-EXIT
007750             VARYING WS-RDG-IDX FROM 1 BY 1
007760             UNTIL WS-RDG-IDX > WS-READING-COUNT.
007770     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
007780     IF WS-STARTUP-EVENT-COUNT >= 10 AND WS-SERIES-COUNT > 1
007790         MOVE 1 TO WS-TS-FUNCTION-CODE
007800         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007810         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
007820         MOVE 2 TO WS-TS-FUNCTION-CODE
007830         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007840         PERFORM 715-STARTUP-INTERVAL-CV-FINISH THRU 715-EXIT.
007850 705-EXIT.
007860     EXIT.
007870
007880 710-COLLECT-STARTUP-INTERVAL.
007890     IF WS-RDG-STATUS(WS-RDG-IDX) = 1
007900         ADD 1 TO WS-STARTUP-EVENT-COUNT
007910         PERFORM 712-NEXT-STARTUP-INTERVAL THRU 712-EXIT.
007920 710-EXIT.
007930     EXIT.
007940
007950 712-NEXT-STARTUP-INTERVAL.
007960     IF WS-SUFFICIENT-DATA-SW = "Y"
007970         MOVE WS-DTDIF-STAMP-2 TO WS-DTDIF-STAMP-1
007980         MOVE WS-RDG-TIMESTAMP-KEY(WS-RDG-IDX) TO WS-DTDIF-STAMP-2
007990         CALL 'DTDIFHRS' USING WS-DTDIF-REC, WS-DTDIF-HOURS
008000         ADD 1 TO WS-SERIES-COUNT
008010         COMPUTE WS-TS-SERIES(WS-SERIES-COUNT) ROUNDED =
008020                 WS-DTDIF-HOURS * 60
008030     ELSE
008040         MOVE "Y" TO WS-SUFFICIENT-DATA-SW
008050         MOVE WS-RDG-TIMESTAMP-KEY(WS-RDG-IDX) TO WS-DTDIF-STAMP-2.
008060 712-EXIT.
008070     EXIT.
008080
008090 715-STARTUP-INTERVAL-CV-FINISH.
008100     IF WS-CALC-VALUE = ZERO
008110         MOVE .1 TO WS-CALC-VALUE.
008120     COMPUTE WS-CALC-VALUE-2 ROUNDED =
008130             WS-TS-RESULT-VALUE / WS-CALC-VALUE.
008140     IF WS-CALC-VALUE-2 > .5
008150         ADD .2 TO WS-CONTROL-PROB.
008160 715-EXIT.
008170     EXIT.
008180
008190*    FRACTION OF NON-BLANK FAULT CODES WHOSE FIRST BYTE IS "C" -
008200*    COVERS BOTH "C..." AND "CTRL..." CONTROLLER CODES
008210 720-SCAN-FAULT-CODES.
008220     MOVE ZERO TO WS-NONBLANK-FAULT-COUNT.
008230     MOVE ZERO TO WS-C-PREFIX-FAULT-COUNT.
008240     PERFORM 725-SCAN-ONE-FAULT-CODE THRU 725-EXIT
008250             VARYING WS-RDG-IDX FROM 1 BY 1
008260             UNTIL WS-RDG-IDX > WS-READING-COUNT.
008270     MOVE ZERO TO WS-FAULT-CODE-FRACTION.
008280*    DENOMINATOR IS THE NON-BLANK FAULT CODE COUNT, NOT THE
008290*    WINDOW'S TOTAL READING COUNT - WS-NONBLANK-FAULT-COUNT WAS
008300*    BEING ACCUMULATED ABOVE AND NEVER ACTUALLY READ - PM-0108
008310     IF WS-NONBLANK-FAULT-COUNT > 0
008320         COMPUTE WS-FAULT-CODE-FRACTION ROUNDED =
008330                 WS-C-PREFIX-FAULT-COUNT / WS-NONBLANK-FAULT-COUNT.
008340 720-EXIT.
008350     EXIT.
008360
008370 725-SCAN-ONE-FAULT-CODE.
008380     IF WS-RDG-FAULT-CODE(WS-RDG-IDX) NOT = SPACES
008390         ADD 1 TO WS-NONBLANK-FAULT-COUNT
008400         PERFORM 727-CHECK-C-PREFIX THRU 727-EXIT.
008410 725-EXIT.
008420     EXIT.
008430
008440 727-CHECK-C-PREFIX.
008450     IF WS-RDG-FAULT-CODE(WS-RDG-IDX)(1:1) = "C"
008460         ADD 1 TO WS-C-PREFIX-FAULT-COUNT.
008470 727-EXIT.
008480     EXIT.
008490
008500*    OVERALL PROBABILITY - SIMPLE AVERAGE OF THE FIVE COMPONENTS,
008510*    WALKED BY SUBSCRIPT THROUGH THE REDEFINED COMPONENT-PROB
008520*    TABLE INSTEAD OF FIVE SEPARATE ADD STATEMENTS
008530 750-OVERALL-PROBABILITY.
008540     MOVE ZERO TO WS-OVERALL-PROBABILITY.
008550     PERFORM 755-ADD-ONE-COMPONENT THRU 755-EXIT
008560             VARYING WS-COMP-IDX FROM 1 BY 1
008570             UNTIL WS-COMP-IDX > 5.
008580     DIVIDE WS-OVERALL-PROBABILITY BY 5
008590             GIVING WS-OVERALL-PROBABILITY ROUNDED.
008600     MOVE WS-OVERALL-PROBABILITY TO PI-FAILURE-PROBABILITY.
008610 750-EXIT.
008620     EXIT.
008630
008640 755-ADD-ONE-COMPONENT.
008650     ADD WS-COMPONENT-PROB-TBL(WS-COMP-IDX)
008660             TO WS-OVERALL-PROBABILITY.
008670 755-EXIT.
008680     EXIT.
008690
008700*    REMAINING-USEFUL-LIFE - BUCKETED OFF WHICHEVER COMPONENT
008710*    SCORED WORST, NOT THE AVERAGE - ONE BAD BEARING IS ENOUGH
008720*    TO SHORTEN RUL EVEN IF THE OTHER FOUR LOOK FINE
008730 770-REMAINING-LIFE.
008740     MOVE ZERO TO WS-WORST-PROBABILITY.
008750     PERFORM 805-FIND-WORST-COMPONENT THRU 805-EXIT
008760             VARYING WS-COMP-IDX FROM 1 BY 1
008770             UNTIL WS-COMP-IDX > 5.
008780     PERFORM 810-BUCKET-REMAINING-LIFE THRU 810-EXIT.
008790     MOVE WS-REMAINING-LIFE TO PI-REMAINING-LIFE-DAYS.
008800 770-EXIT.
008810     EXIT.
008820
008830 805-FIND-WORST-COMPONENT.
008840     IF WS-COMPONENT-PROB-TBL(WS-COMP-IDX) > WS-WORST-PROBABILITY
008850         MOVE WS-COMPONENT-PROB-TBL(WS-COMP-IDX)
008860                 TO WS-WORST-PROBABILITY.
008870 805-EXIT.
008880     EXIT.
008890
008900*    > .8 -> BASE/7 (MIN 1); > .6 -> BASE/3 (MIN 3); > .4 -> BASE;
008910*    > .2 -> BASE*2; ELSE BASE*4
008920 810-BUCKET-REMAINING-LIFE.
008930     IF WS-WORST-PROBABILITY > .8
008940         COMPUTE WS-REMAINING-LIFE = WS-BASE-WINDOW-DAYS / 7
008950         PERFORM 812-FLOOR-AT-ONE THRU 812-EXIT
008960     ELSE
008970         PERFORM 815-BUCKET-REMAINING-LIFE-2 THRU 815-EXIT.
008980 810-EXIT.
008990     EXIT.
009000
009010 812-FLOOR-AT-ONE.
009020     IF WS-REMAINING-LIFE < 1
009030         MOVE 1 TO WS-REMAINING-LIFE.
009040 812-EXIT.
009050     EXIT.
009060
009070 815-BUCKET-REMAINING-LIFE-2.
009080     IF WS-WORST-PROBABILITY > .6
009090         COMPUTE WS-REMAINING-LIFE = WS-BASE-WINDOW-DAYS / 3
009100         PERFORM 817-FLOOR-AT-THREE THRU 817-EXIT
009110     ELSE
009120         PERFORM 820-BUCKET-REMAINING-LIFE-3 THRU 820-EXIT.
009130 815-EXIT.
009140     EXIT.
009150
009160 817-FLOOR-AT-THREE.
009170     IF WS-REMAINING-LIFE < 3
009180         MOVE 3 TO WS-REMAINING-LIFE.
009190 817-EXIT.
009200     EXIT.
009210
009220 820-BUCKET-REMAINING-LIFE-3.
009230     IF WS-WORST-PROBABILITY > .4
009240         MOVE WS-BASE-WINDOW-DAYS TO WS-REMAINING-LIFE
009250     ELSE
009260         IF WS-WORST-PROBABILITY > .2
009270             COMPUTE WS-REMAINING-LIFE = WS-BASE-WINDOW-DAYS * 2
009280         ELSE
009290             COMPUTE WS-REMAINING-LIFE = WS-BASE-WINDOW-DAYS * 4.
009300 820-EXIT.
009310     EXIT.
009320
009330*    PERFORMANCE-DEGRADATION TREND OFF A DERIVED PRESSURE/POWER
009340*    "EFFICIENCY" SERIES - ONLY WHERE BOTH ARE PRESENT AND
009350*    POSITIVE, NEEDS >= 5 POINTS OR THE TREND IS UNKNOWABLE
009360 780-DEGRADATION-TREND.
009370     MOVE ZERO TO WS-SERIES-COUNT.
009380     PERFORM 855-COLLECT-EFFICIENCY THRU 855-EXIT
009390             VARYING WS-RDG-IDX FROM 1 BY 1
009400             UNTIL WS-RDG-IDX > WS-READING-COUNT.
009410     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
009420     IF WS-SERIES-COUNT < 5
009430         MOVE "INSUFFICIENT_DATA" TO PI-PERFORMANCE-TREND
009440     ELSE
009450         MOVE 7 TO WS-TS-FUNCTION-CODE
009460         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
009470         PERFORM 860-SET-DEGRADATION-LITERAL THRU 860-EXIT.
009480 780-EXIT.
009490     EXIT.
009500
009510 855-COLLECT-EFFICIENCY.
009520     IF WS-RDG-PRESSURE-PRES(WS-RDG-IDX) = 1
009530            AND WS-RDG-POWER-PRES(WS-RDG-IDX) = 1
009540            AND WS-RDG-PRESSURE-KPA(WS-RDG-IDX) > ZERO
009550            AND WS-RDG-POWER-KW(WS-RDG-IDX) > ZERO
009560         ADD 1 TO WS-SERIES-COUNT
009570         COMPUTE WS-TS-SERIES(WS-SERIES-COUNT) ROUNDED =
009580                 WS-RDG-PRESSURE-KPA(WS-RDG-IDX)
009590                        / WS-RDG-POWER-KW(WS-RDG-IDX).
009600 855-EXIT.
009610     EXIT.
009620
009630 860-SET-DEGRADATION-LITERAL.
009640     IF WS-TS-TREND-DIRECTION = "DECREASING"
009650         PERFORM 862-SET-DECREASING-LITERAL THRU 862-EXIT
009660     ELSE
009670         IF WS-TS-TREND-DIRECTION = "INCREASING"
009680             MOVE "IMPROVING" TO PI-PERFORMANCE-TREND
009690         ELSE
009700             MOVE "STABLE" TO PI-PERFORMANCE-TREND.
009710 860-EXIT.
009720     EXIT.
009730
009740 862-SET-DECREASING-LITERAL.
009750     IF WS-TS-TREND-STRENGTH > .8
009760         MOVE "RAPID_DEGRADATION" TO PI-PERFORMANCE-TREND
009770     ELSE
009780         IF WS-TS-TREND-STRENGTH > .5
009790             MOVE "MODERATE_DEGRADATION" TO PI-PERFORMANCE-TREND
009800         ELSE
009810             MOVE "SLOW_DEGRADATION" TO PI-PERFORMANCE-TREND.
009820 862-EXIT.
009830     EXIT.
009840
009850*    NEXT-VALUE PREDICTION FOR THE THREE HEADLINE METRICS, PLUS
009860*    THE BLENDED PREDICTION-CONFIDENCE FIGURE
009870 790-NEXT-VALUE-PREDICTIONS.
009880     PERFORM 905-PREDICT-POWER THRU 905-EXIT.
009890     PERFORM 915-PREDICT-VIBRATION THRU 915-EXIT.
009900     PERFORM 925-PREDICT-ENERGY THRU 925-EXIT.
009910     COMPUTE WS-DATA-CONFIDENCE ROUNDED =
009920             WS-READING-COUNT / 100.
009930     IF WS-DATA-CONFIDENCE > 1
009940         MOVE 1 TO WS-DATA-CONFIDENCE.
009950     COMPUTE WS-MODEL-CONFIDENCE ROUNDED =
009960             1 - WS-WORST-PROBABILITY.
009970     COMPUTE PI-PREDICTION-CONFIDENCE ROUNDED =
009980             (WS-DATA-CONFIDENCE + WS-MODEL-CONFIDENCE) / 2.
009990 790-EXIT.
010000     EXIT.
010010
010020*    TRAILING MIN(10,N) POINTS, LINEAR-REGRESSED AND PROJECTED
010030*    ONE STEP PAST THE WINDOW - FEWER THAN 3 POINTS JUST RETURNS
010040*    THE MEAN
010050 905-PREDICT-POWER.
010060     MOVE ZERO TO WS-SERIES-COUNT.
010070     PERFORM 340-COLLECT-POWER THRU 340-EXIT
010080             VARYING WS-RDG-IDX FROM 1 BY 1
010090             UNTIL WS-RDG-IDX > WS-READING-COUNT.
010100     PERFORM 940-BUILD-TRAILING-WINDOW THRU 940-EXIT.
010110     PERFORM 910-NEXT-VALUE THRU 910-EXIT.
010120     MOVE WS-CALC-VALUE TO PI-PREDICTED-POWER-KW.
010130 905-EXIT.
010140     EXIT.
010150
010160 915-PREDICT-VIBRATION.
010170     MOVE ZERO TO WS-SERIES-COUNT.
010180     PERFORM 405-COLLECT-VIBRATION THRU 405-EXIT
010190             VARYING WS-RDG-IDX FROM 1 BY 1
010200             UNTIL WS-RDG-IDX > WS-READING-COUNT.
010210     PERFORM 940-BUILD-TRAILING-WINDOW THRU 940-EXIT.
010220     PERFORM 910-NEXT-VALUE THRU 910-EXIT.
010230     MOVE WS-CALC-VALUE TO PI-PREDICTED-VIBRATION.
010240 915-EXIT.
010250     EXIT.
010260
010270 925-PREDICT-ENERGY.
010280     MOVE ZERO TO WS-SERIES-COUNT.
010290     PERFORM 927-COLLECT-ENERGY THRU 927-EXIT
010300             VARYING WS-RDG-IDX FROM 1 BY 1
010310             UNTIL WS-RDG-IDX > WS-READING-COUNT.
010320     PERFORM 940-BUILD-TRAILING-WINDOW THRU 940-EXIT.
010330     PERFORM 910-NEXT-VALUE THRU 910-EXIT.
010340     MOVE WS-CALC-VALUE TO PI-PREDICTED-ENERGY-KWH.
010350 925-EXIT.
010360     EXIT.
010370
010380 927-COLLECT-ENERGY.
010390     IF WS-RDG-ENERGY-PRES(WS-RDG-IDX) = 1
010400         ADD 1 TO WS-SERIES-COUNT
010410         MOVE WS-RDG-ENERGY-KWH(WS-RDG-IDX)
010420                         TO WS-TS-SERIES(WS-SERIES-COUNT).
010430 927-EXIT.
010440     EXIT.
010450
010460*    SHARED NEXT-VALUE STEP - LEAVES THE PROJECTION IN
010470*    WS-CALC-VALUE FOR THE CALLER TO MOVE OUT
010480 910-NEXT-VALUE.
010490     MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT.
010500     IF WS-SERIES-COUNT < 3
010510         MOVE 1 TO WS-TS-FUNCTION-CODE
010520         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
010530         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
010540     ELSE
010550         MOVE 6 TO WS-TS-FUNCTION-CODE
010560         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
010570         COMPUTE WS-CALC-VALUE ROUNDED =
010580                 WS-TS-RESULT-VALUE-2 +
010590                 (WS-TS-RESULT-VALUE * WS-SERIES-COUNT).
010600*    CRUDE SYMMETRIC +/-10% CONFIDENCE INTERVAL OFF THE PREDICTED
010610*    VALUE ITSELF - NOT CARRIED ON PREDICTION-INFO-REC, SAME AS
010620*    PMPALERT'S HEALTH-SCORE, BUT THE ANALYST SPEC STILL CALLS
010630*    FOR IT TO BE COMPUTED HERE - PM-0107
010640     COMPUTE WS-CI-LOWER-BOUND ROUNDED = WS-CALC-VALUE * .9.
010650     COMPUTE WS-CI-UPPER-BOUND ROUNDED = WS-CALC-VALUE * 1.1.
010660 910-EXIT.
010670     EXIT.
010680
010690*    TRIMS WHATEVER SERIES WAS JUST COLLECTED DOWN TO ITS
010700*    TRAILING MIN(10,N) POINTS, SLIDING THEM TO THE FRONT OF
010710*    THE ARRAY
010720 940-BUILD-TRAILING-WINDOW.
010730     MOVE WS-SERIES-COUNT TO WS-WINDOW-SIZE.
010740     IF WS-WINDOW-SIZE > 10
010750         MOVE 10 TO WS-WINDOW-SIZE.
010760     IF WS-WINDOW-SIZE < WS-SERIES-COUNT
010770         PERFORM 945-SLIDE-WINDOW THRU 945-EXIT.
010780 940-EXIT.
010790     EXIT.
010800
010810 945-SLIDE-WINDOW.
010820     PERFORM 947-SLIDE-ONE-POINT THRU 947-EXIT
010830             VARYING WS-SUBSCRIPT FROM 1 BY 1
010840             UNTIL WS-SUBSCRIPT > WS-WINDOW-SIZE.
010850     MOVE WS-WINDOW-SIZE TO WS-SERIES-COUNT.
010860 945-EXIT.
010870     EXIT.
010880
010890 947-SLIDE-ONE-POINT.
010900     COMPUTE WS-RDG-IDX =
010910             WS-SERIES-COUNT - WS-WINDOW-SIZE + WS-SUBSCRIPT.
010920     MOVE WS-TS-SERIES(WS-RDG-IDX) TO WS-TS-SERIES(WS-SUBSCRIPT).
010930 947-EXIT.
010940     EXIT.
010950
010960 950-WRITE-PREDICTION.
010970     MOVE WS-CURRENT-DEVICE-ID TO PI-DEVICE-ID.
010980     WRITE PREDICTION-INFO-REC.
010990 950-EXIT.
011000     EXIT.
011010
011020*    GENERIC MAX FINDER OVER WHATEVER SERIES IS CURRENTLY LOADED
011030*    IN WS-TS-SERIES - SHARED BY THE MOTOR/SEAL TEMPERATURE AND
011040*    BEARING VIBRATION PEAK CHECKS
011050 960-FIND-MAX-IN-SERIES.
011060     MOVE ZERO TO WS-MAX-VALUE.
011070     PERFORM 965-COMPARE-ONE-POINT THRU 965-EXIT
011080             VARYING WS-SUBSCRIPT FROM 1 BY 1
011090             UNTIL WS-SUBSCRIPT > WS-SERIES-COUNT.
011100 960-EXIT.
011110     EXIT.
011120
011130 965-COMPARE-ONE-POINT.
011140     IF WS-TS-SERIES(WS-SUBSCRIPT) > WS-MAX-VALUE
011150         MOVE WS-TS-SERIES(WS-SUBSCRIPT) TO WS-MAX-VALUE.
011160 965-EXIT.
011170     EXIT.
011180
011190 800-OPEN-FILES.
011200     MOVE "800-OPEN-FILES" TO PARA-NAME.
011210     OPEN INPUT PUMPREAD.
011220     OPEN OUTPUT PREDICTN, SYSOUT.
011230 800-EXIT.
011240     EXIT.
011250
011260 850-CLOSE-FILES.
011270     MOVE "850-CLOSE-FILES" TO PARA-NAME.
011280     CLOSE PUMPREAD, PREDICTN, SYSOUT.
011290 850-EXIT.
011300     EXIT.
011310
011320 900-READ-PUMPREAD.
011330     READ PUMPREAD INTO PUMP-READING-REC
011340         AT END MOVE "N" TO MORE-DATA-SW
011350         GO TO 900-EXIT
011360     END-READ.
011370 900-EXIT.
011380     EXIT.
011390
011400 999-CLEANUP.
011410     MOVE "999-CLEANUP" TO PARA-NAME.
011420     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
011430     DISPLAY "******** NORMAL END OF JOB PMPPRED ********".
011440 999-EXIT.
011450     EXIT.
011460
011470 1000-ABEND-RTN.
011480     WRITE SYSOUT-REC FROM ABEND-REC.
011490     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
011500     DISPLAY "*** ABNORMAL END OF JOB- PMPPRED ***" UPON CONSOLE.
011510     DIVIDE ZERO-VAL INTO ONE-VAL.
