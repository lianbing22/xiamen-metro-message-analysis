000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DTADDAYS.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 06/03/96.
000060 DATE-COMPILED. 06/03/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          ADDS A GIVEN NUMBER OF CALENDAR DAYS TO A YYYYMMDD/
000130*          HHMM DATE, HANDLING MONTH AND YEAR ROLLOVER AND LEAP
000140*          YEARS.  USED BY PMPMAINT TO SET THE RECOMMENDED
000150*          MAINTENANCE DATE - SEE PMPMAINT PARAGRAPH 600 FOR THE
000160*          SCHEDULED AND FALLBACK OFFSETS PASSED IN ON
000170*          DTADD-DAYS-TO-ADD.
000180*
000190******************************************************************
000200*    CHANGE LOG
000210*    DATE     INIT  TICKET    DESCRIPTION
000220*    -------- ----  --------  ----------------------------------
000230*    06/03/96  JS   PM-0032   ORIGINAL LAYOUT
000240*    01/08/99  JS   PM-Y2K1   WIDENED YEAR FROM 2 TO 4 DIGITS
000250*    04/11/02  TGD  PM-0081   ADDED LEAP-YEAR TEST FOR FEBRUARY
000260******************************************************************
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER. IBM-390.
000310 OBJECT-COMPUTER. IBM-390.
000320
000330 DATA DIVISION.
000340 FILE SECTION.
000350
000360 WORKING-STORAGE SECTION.
000370 01  WS-WORK-FIELDS.
000380     05  WS-DAYS-REMAINING            PIC S9(5) COMP.
000390     05  WS-DAYS-IN-MONTH             PIC 9(2) COMP.
000400     05  WS-DAYS-LEFT-IN-MONTH        PIC S9(5) COMP.
000410     05  WS-LEAP-YEAR-SW              PIC X(1).
000420         88  WS-IS-LEAP-YEAR          VALUE "Y".
000430         88  WS-IS-NOT-LEAP-YEAR      VALUE "N".
000440     05  WS-YEAR-REM-4                PIC 9(2) COMP.
000450     05  WS-YEAR-REM-100              PIC 9(2) COMP.
000460     05  WS-YEAR-REM-400              PIC 9(3) COMP.
000470     05  WS-MONTH-DAYS-TABLE.
000480         10  FILLER PIC 9(2) VALUE 31.
000490         10  FILLER PIC 9(2) VALUE 28.
000500         10  FILLER PIC 9(2) VALUE 31.
000510         10  FILLER PIC 9(2) VALUE 30.
000520         10  FILLER PIC 9(2) VALUE 31.
000530         10  FILLER PIC 9(2) VALUE 30.
000540         10  FILLER PIC 9(2) VALUE 31.
000550         10  FILLER PIC 9(2) VALUE 31.
000560         10  FILLER PIC 9(2) VALUE 30.
000570         10  FILLER PIC 9(2) VALUE 31.
000580         10  FILLER PIC 9(2) VALUE 30.
000590         10  FILLER PIC 9(2) VALUE 31.
000600*    REDEFINES THE TWELVE FILLERS ABOVE AS AN INDEXABLE TABLE -
000610*    THE FILLERS EXIST ONLY SO THE VALUE CLAUSES READ CLEANLY
000620     05  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-TABLE
000630             PIC 9(2) OCCURS 12 TIMES.
000640
000650 LINKAGE SECTION.
000660 01  DTADD-REC.
000670     05  DTADD-DATE.
000680         10  DTADD-YEAR               PIC 9(4).
000690         10  DTADD-MONTH              PIC 9(2).
000700         10  DTADD-DAY                PIC 9(2).
000710*    BYTE VIEW SO AN ABENDING CALLER CAN SYSOUT THE KEY BEING
000720*    ADVANCED WITHOUT UNPACKING THE GROUP IN THE DUMP READER
000730     05  DTADD-DATE-X REDEFINES DTADD-DATE
000740             PIC X(8).
000750     05  DTADD-TIME.
000760         10  DTADD-HOUR               PIC 9(2).
000770         10  DTADD-MINUTE             PIC 9(2).
000780*    HAND-CHECKING VIEW - LETS A PROGRAMMER READING A SYSOUT
000790*    DUMP COMPARE THE PASSED TIME AGAINST THE ORIGINAL READING
000800     05  DTADD-TIME-X REDEFINES DTADD-TIME
000810             PIC X(4).
000820     05  DTADD-DAYS-TO-ADD            PIC 9(4) COMP.
000830
000840 PROCEDURE DIVISION USING DTADD-REC.
000850 000-HOUSEKEEPING.
000860     MOVE DTADD-DAYS-TO-ADD TO WS-DAYS-REMAINING.
000870
000880 100-MAINLINE.
000890     PERFORM 200-ADVANCE-ONE-MONTH THRU 200-EXIT
000900             UNTIL WS-DAYS-REMAINING <= 0.
000910 100-EXIT.
000920     EXIT.
000930
000940 200-ADVANCE-ONE-MONTH.
000950     PERFORM 300-TEST-LEAP-YEAR THRU 300-EXIT.
000960     MOVE WS-MONTH-DAYS(DTADD-MONTH) TO WS-DAYS-IN-MONTH.
000970     IF DTADD-MONTH = 2 AND WS-IS-LEAP-YEAR
000980         ADD 1 TO WS-DAYS-IN-MONTH.
000990     COMPUTE WS-DAYS-LEFT-IN-MONTH = WS-DAYS-IN-MONTH
001000             - DTADD-DAY.
001010     IF WS-DAYS-REMAINING <= WS-DAYS-LEFT-IN-MONTH
001020         ADD WS-DAYS-REMAINING TO DTADD-DAY
001030         MOVE ZERO TO WS-DAYS-REMAINING
001040     ELSE
001050         SUBTRACT WS-DAYS-LEFT-IN-MONTH FROM WS-DAYS-REMAINING
001060         MOVE 1 TO DTADD-DAY
001070         PERFORM 250-ADVANCE-MONTH-NBR THRU 250-EXIT.
001080 200-EXIT.
001090     EXIT.
001100
001110 250-ADVANCE-MONTH-NBR.
001120     IF DTADD-MONTH = 12
001130         MOVE 1 TO DTADD-MONTH
001140         ADD 1 TO DTADD-YEAR
001150     ELSE
001160         ADD 1 TO DTADD-MONTH.
001170 250-EXIT.
001180     EXIT.
001190
001200*    CENTURY-AWARE LEAP TEST ADDED UNDER PM-0081 - THE ORIGINAL
001210*    1996 VERSION ONLY CHECKED DIVISIBLE-BY-4 AND NEVER NOTICED
001220 300-TEST-LEAP-YEAR.
001230     MOVE "N" TO WS-LEAP-YEAR-SW.
001240     DIVIDE DTADD-YEAR BY 4 GIVING WS-YEAR-REM-4
001250             REMAINDER WS-YEAR-REM-4.
001260     IF WS-YEAR-REM-4 = 0
001270         MOVE "Y" TO WS-LEAP-YEAR-SW
001280         DIVIDE DTADD-YEAR BY 100 GIVING WS-YEAR-REM-100
001290                 REMAINDER WS-YEAR-REM-100
001300         IF WS-YEAR-REM-100 = 0
001310             MOVE "N" TO WS-LEAP-YEAR-SW
001320             DIVIDE DTADD-YEAR BY 400 GIVING WS-YEAR-REM-400
001330                     REMAINDER WS-YEAR-REM-400
001340             IF WS-YEAR-REM-400 = 0
001350                 MOVE "Y" TO WS-LEAP-YEAR-SW.
001360 300-EXIT.
001370     EXIT.
