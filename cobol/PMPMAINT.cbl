000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PMPMAINT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 11/14/96.
000060 DATE-COMPILED. 11/14/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM IS THE LAST STEP IN THE PUMP ANALYTICS JOB
000130*          STREAM.  FOR EACH DEVICE IT RE-READS THE THREE RESULT
000140*          FILES WRITTEN BY THE EARLIER STEPS - ANLYOUT (5 ANOMALY
000150*          RESULTS), PREDOUT (1 PREDICTION) AND PERFOUT (1 SET OF
000160*          PERFORMANCE SCORES) - PLUS THE RAW PUMPREAD HISTORY FOR
000170*          THE SAME DEVICE, AND ROLLS ALL FOUR UP INTO ONE
000180*          MAINTENANCE RECOMMENDATION.
000190*
000200*          RECOMMENDATIONS FALL INTO FOUR BUCKETS - URGENT,
000210*          SCHEDULED, PREVENTIVE AND MONITORING.  THE BUCKET SIZES
000220*          DRIVE BOTH THE ESTIMATED COST AND THE RECOMMENDED
000230*          MAINTENANCE DATE.  SEE PARAGRAPHS 200 THRU 600 FOR THE
000240*          BUCKETING RULES THEMSELVES.
000250*
000260*          ALL FOUR INPUT FILES CARRY THE SAME DEVICE-ID ORDER -
000270*          THEY ARE ALL PRODUCED OFF THE SAME SORTED PUMPREAD PASS -
000280*          SO THIS PROGRAM READS THEM IN LOCK-STEP THE SAME WAY
000290*          PMPALERT READS PERFOUT/PREDOUT.  PARAGRAPH 120 CATCHES A
000300*          MISMATCHED SET.
000310*
000320******************************************************************
000330
000340  INPUT FILES             -   DDS0001.PUMPREAD (FULL HISTORY)
000350                              DDS0001.ANLYOUT   (PMPANOM OUT)
000360                              DDS0001.PREDOUT   (PMPPRED OUT)
000370                              DDS0001.PERFOUT   (PMPPERF OUT)
000380
000390  OUTPUT FILE PRODUCED    -   DDS0001.MNTOUT
000400
000410  REPORT FILE             -   DDS0001.REPTOUT
000420
000430  DUMP FILE               -   SYSOUT
000440
000450******************************************************************
000460*    CHANGE LOG
000470*    DATE     INIT  TICKET    DESCRIPTION
000480*    -------- ----  --------  ----------------------------------
000490*    11/14/96  JS   PM-0023   ORIGINAL - URGENT/SCHEDULED/
000500*                             PREVENTIVE BUCKETING OFF ANLYOUT ONLY
000510*    04/02/97  JS   PM-0032   ADDED PREDICTION-DRIVEN ACTIONS
000520*    12/08/97  RDH  PM-0043   ADDED PERFORMANCE-DRIVEN ACTIONS AND
000530*                             THE MONITORING BUCKET
000540*    01/08/99  JS   PM-Y2K1   WIDENED RECOMMENDED-MAINT-DATE TO A
000550*                             4-DIGIT YEAR, SWITCHED THE TODAY'S-
000560*                             DATE ACCEPT TO THE YYYYMMDD FORM
000570*    04/11/02  TGD  PM-0081   ADDED HISTORY-DRIVEN ACTIONS (MAINT
000580*                             FLAG, FAULT CODES, RUNTIME RATIO,
000590*                             SEASONAL SPREAD) - SEE PARAGRAPH 600
000600*    04/11/02  TGD  PM-0081   ADDED THE RCMDTXT RECOMMENDATION-CODE
000610*                             TEXT TABLE CALLED OUT IN ANLYRSLT
000620*    06/30/01  TGD  PM-0078   ADDED THE MAINTENANCE SUMMARY REPORT
000630*                             (SEE PARAGRAPHS 850 THRU 890)
000640*    05/05/03  TGD  PM-0103   REPLACED THE OLD RANDOM-WINDOW DATE
000650*                             PICK WITH THE FIXED +10/+22 DAY
000660*                             MIDPOINTS - SEE PARAGRAPH 750
000670******************************************************************
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-390.
000720 OBJECT-COMPUTER. IBM-390.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780 SELECT SYSOUT
000790     ASSIGN TO UT-S-SYSOUT
000800       ORGANIZATION IS SEQUENTIAL.
000810
000820 SELECT PUMPREAD
000830     ASSIGN TO UT-S-PUMPREAD
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS OFCODE.
000860
000870 SELECT ANLYOUT
000880     ASSIGN TO UT-S-ANLYOUT
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS OFCODE.
000910
000920 SELECT PREDOUT
000930     ASSIGN TO UT-S-PREDOUT
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS OFCODE.
000960
000970 SELECT PERFOUT
000980     ASSIGN TO UT-S-PERFOUT
000990       ACCESS MODE IS SEQUENTIAL
001000       FILE STATUS IS OFCODE.
001010
001020 SELECT MNTOUT
001030     ASSIGN TO UT-S-MNTOUT
001040       ACCESS MODE IS SEQUENTIAL
001050       FILE STATUS IS OFCODE.
001060
001070 SELECT REPTOUT
001080     ASSIGN TO UT-S-REPTOUT
001090       ACCESS MODE IS SEQUENTIAL
001100       FILE STATUS IS OFCODE.
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140 FD  SYSOUT
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 130 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS SYSOUT-REC.
001200 01  SYSOUT-REC  PIC X(130).
001210
001220****** SORTED ASCENDING BY DEVICE-ID, READING-TIMESTAMP - SAME SORT
001230****** PASS THAT FEEDS PMPANOM/PMPPRED/PMPPERF
001240 FD  PUMPREAD
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS PUMP-READING-REC.
001290 COPY PUMPRDNG.
001300
001310****** SORTED ASCENDING BY DEVICE-ID - EXACTLY 5 CONSECUTIVE RECORDS
001320****** PER DEVICE, ONE PER PMPANOM CHECK TYPE
001330 FD  ANLYOUT
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     BLOCK CONTAINS 0 RECORDS
001370     DATA RECORD IS ANALYSIS-RESULT-REC.
001380 COPY ANLYRSLT.
001390
001400****** SORTED ASCENDING BY DEVICE-ID - ONE RECORD PER DEVICE
001410 FD  PREDOUT
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     BLOCK CONTAINS 0 RECORDS
001450     DATA RECORD IS PREDICTION-INFO-REC.
001460 COPY PREDINFO.
001470
001480****** SORTED ASCENDING BY DEVICE-ID - SAME ORDER AS PREDOUT, SEE
001490****** THE NOTE ABOVE
001500 FD  PERFOUT
001510     RECORDING MODE IS F
001520     LABEL RECORDS ARE STANDARD
001530     BLOCK CONTAINS 0 RECORDS
001540     DATA RECORD IS PERFORMANCE-METRICS-REC.
001550 COPY PERFMETR.
001560
001570 FD  MNTOUT
001580     RECORDING MODE IS F
001590     LABEL RECORDS ARE STANDARD
001600     BLOCK CONTAINS 0 RECORDS
001610     DATA RECORD IS MAINTENANCE-REPORT-REC.
001620 COPY MNTRPT.
001630
001640 FD  REPTOUT
001650     RECORDING MODE IS F
001660     LABEL RECORDS ARE STANDARD
001670     RECORD CONTAINS 132 CHARACTERS
001680     BLOCK CONTAINS 0 RECORDS
001690     DATA RECORD IS REPT-REC.
001700 01  REPT-REC                            PIC X(132).
001710
001720 WORKING-STORAGE SECTION.
001730 01  FILE-STATUS-CODES.
001740     05  OFCODE                          PIC X(2).
001750         88 CODE-WRITE    VALUE SPACES.
001760
001770 77  WS-URGENT-COUNT                     PIC 9(3) COMP VALUE ZERO.
001780 77  WS-SCHEDULED-COUNT                  PIC 9(3) COMP VALUE ZERO.
001790 77  WS-PREVENTIVE-COUNT                 PIC 9(3) COMP VALUE ZERO.
001800 77  WS-MONITORING-COUNT                 PIC 9(3) COMP VALUE ZERO.
001810 77  WS-MAX-BUCKET-LINES                 PIC 9(3) COMP VALUE 30.
001820 77  WS-PRINT-IDX                        PIC 9(3) COMP VALUE ZERO.
001830 77  WS-TYPE-IDX                         PIC 9(1) COMP VALUE ZERO.
001840 77  WS-RECCODE-LOOKUP-IDX               PIC 9(2) COMP VALUE ZERO.
001850 77  WS-MONTH-IDX                        PIC 9(2) COMP VALUE ZERO.
001860 77  WS-MONTHS-SEEN-COUNT                PIC 9(2) COMP VALUE ZERO.
001870 77  WS-MONTH-LOOKUP                     PIC 9(2) COMP VALUE ZERO.
001880
001890 77  PUMPREAD-DATA-SW                    PIC X(1) VALUE "Y".
001900     88 NO-MORE-PUMPREAD-DATA            VALUE "N".
001910 77  ANLY-DATA-SW                        PIC X(1) VALUE "Y".
001920     88 NO-MORE-ANLY-DATA                VALUE "N".
001930 77  PRED-DATA-SW                        PIC X(1) VALUE "Y".
001940     88 NO-MORE-PRED-DATA                VALUE "N".
001950 77  PERF-DATA-SW                        PIC X(1) VALUE "Y".
001960     88 NO-MORE-PERF-DATA                VALUE "N".
001970 77  WS-NEW-DEVICE-SW                    PIC X(1) VALUE "N".
001980     88 WS-IS-NEW-DEVICE                 VALUE "Y".
001990 77  WS-MAINT-FLAG-SEEN-SW               PIC X(1) VALUE "N".
002000     88 WS-MAINT-FLAG-WAS-SEEN           VALUE "Y".
002010 77  WS-FAULT-CODE-SEEN-SW               PIC X(1) VALUE "N".
002020     88 WS-FAULT-CODE-WAS-SEEN           VALUE "Y".
002030 77  WS-AVG-RUNTIME-VALID-SW             PIC X(1) VALUE "N".
002040     88 WS-AVG-RUNTIME-IS-VALID          VALUE "Y".
002050
002060 01  WS-CURRENT-DEVICE-ID                PIC X(20).
002070
002080*    FIVE ANOMALY RESULTS FOR THE CURRENT DEVICE - LOADED ONCE PER
002090*    DEVICE BY PARAGRAPH 140, WALKED ONCE BY PARAGRAPH 200
002100 01  WS-AR-TABLE.
002110     05  WS-AR-ENTRY OCCURS 5 TIMES
002120     INDEXED BY WS-AR-IDX.
002130         10  WS-AR-TYPE                  PIC X(20).
002140             88  WS-AR-IS-STARTUP-FREQ   VALUE "STARTUP_FREQ".
002150             88  WS-AR-IS-RUNTIME        VALUE "RUNTIME".
002160             88  WS-AR-IS-ENERGY-TREND   VALUE "ENERGY_TREND".
002170             88  WS-AR-IS-VIBRATION      VALUE "VIBRATION".
002180             88  WS-AR-IS-POWER          VALUE "POWER".
002190         10  WS-AR-SEVERITY              PIC 9(1).
002200         10  WS-AR-DETECTED-VALUE        PIC S9(7)V9(3) COMP-3.
002210         10  WS-AR-DEVIATION-PCT         PIC S9(5)V9(2) COMP-3.
002220*    DUMP VIEW OF ONE TABLE ENTRY FOR SYSOUT DUMPS WHEN AN ANALYST
002230*    ASKS WHY A DEVICE'S BUCKETING LOOKED WRONG
002240     05  WS-AR-ENTRY-X REDEFINES WS-AR-ENTRY
002250     OCCURS 5 TIMES PIC X(31).
002260
002270*    FULL PUMPREAD HISTORY FOR THE CURRENT DEVICE - LOADED ONCE PER
002280*    DEVICE BY PARAGRAPH 160, SCANNED ONCE BY PARAGRAPH 610
002290 01  WS-READING-TABLE.
002300     05  WS-READING-ENTRY OCCURS 2000 TIMES
002310     INDEXED BY WS-RDG-IDX.
002320         10  WS-RDG-TIMESTAMP-KEY        PIC X(14).
002330         10  WS-RDG-MONTH                PIC 9(2).
002340         10  WS-RDG-MAINT-FLAG           PIC X(1).
002350         10  WS-RDG-FAULT-CODE           PIC X(10).
002360*    DUMP VIEW OF ONE TABLE ENTRY FOR SYSOUT DUMPS - SAME IDEA AS
002370*    PMPANOM/PMPPERF'S OWN READING TABLES
002380     05  WS-READING-ENTRY-X REDEFINES WS-READING-ENTRY
002390     OCCURS 2000 TIMES PIC X(27).
002400 01  WS-READING-COUNT                    PIC 9(4) COMP VALUE ZERO.
002410
002420*    ONE FLAG PER CALENDAR MONTH, 01 THRU 12 - SET WHEN ANY READING
002430*    FALLS IN THAT MONTH, REGARDLESS OF YEAR - DRIVES THE >= 6
002440*    DISTINCT MONTH "SEASONAL PATTERN" CHECK IN PARAGRAPH 600
002450 01  WS-MONTH-SEEN-TABLE.
002460     05  WS-MONTH-FLAG OCCURS 12 TIMES   PIC 9(1).
002470*    DUMP VIEW - ONE LINE INSTEAD OF TWELVE SEPARATE FLAGS
002480 01  WS-MONTH-SEEN-TABLE-X REDEFINES WS-MONTH-SEEN-TABLE
002490     PIC X(12).
002500
002510*    RECOMMENDATION-CODE TEXT LOOKUP CALLED OUT IN ANLYRSLT'S OWN
002520*    COMMENTS - DATA, NOT BRANCHING LOGIC, SAME SHAPE AS PMPANOM'S
002530*    OWN RECOMMENDATION-CODE TABLE.  ONE ROW PER (CHECK-TYPE,
002540*    SEVERITY) PAIR, 5 CHECKS X 4 LEVELS, SAME INDEX FORMULA
002550*    PMPANOM USES TO BUILD AR-REC-CODE - ((TYPE-1)*4)+SEVERITY
002560 01  RCMDTXT-TABLE.
002570     05  FILLER PIC X(40)
002580         VALUE "STARTUP FREQ NORMAL - KEEP CURRENT ROUND".
002590     05  FILLER PIC X(40)
002600         VALUE "STARTUP FREQ HIGH - CHECK START CIRCUIT".
002610     05  FILLER PIC X(40)
002620         VALUE "STARTUP FREQ ABNORMAL - SCHED PANEL CHK".
002630     05  FILLER PIC X(40)
002640         VALUE "STARTUP FREQ SEVERE - SVC IMMEDIATELY".
002650     05  FILLER PIC X(40)
002660         VALUE "RUNTIME NORMAL - KEEP CURRENT ROUND".
002670     05  FILLER PIC X(40)
002680         VALUE "RUNTIME HIGH - REVIEW LOAD BALANCING".
002690     05  FILLER PIC X(40)
002700         VALUE "RUNTIME ABNORMAL - SCHEDULE SERVICE".
002710     05  FILLER PIC X(40)
002720         VALUE "RUNTIME SEVERE - SERVICE IMMEDIATELY".
002730     05  FILLER PIC X(40)
002740         VALUE "ENERGY TREND NORMAL - KEEP CURRENT ROUND".
002750     05  FILLER PIC X(40)
002760         VALUE "ENERGY TREND HIGH - CHECK IMPELLER EFF".
002770     05  FILLER PIC X(40)
002780         VALUE "ENERGY TREND ABNORMAL - SCHEDULE IMP SVC".
002790     05  FILLER PIC X(40)
002800         VALUE "ENERGY TREND SEVERE - SVC IMMEDIATELY".
002810     05  FILLER PIC X(40)
002820         VALUE "VIBRATION NORMAL - KEEP CURRENT ROUND".
002830     05  FILLER PIC X(40)
002840         VALUE "VIBRATION ELEVATED - INCREASE MONITORING".
002850     05  FILLER PIC X(40)
002860         VALUE "VIBRATION ABNORMAL - SCHED BEARING SVC".
002870     05  FILLER PIC X(40)
002880         VALUE "VIBRATION SEVERE - SERVICE IMMEDIATELY".
002890     05  FILLER PIC X(40)
002900         VALUE "POWER NORMAL - KEEP CURRENT ROUND".
002910     05  FILLER PIC X(40)
002920         VALUE "POWER OFF-NORMAL - CHECK LOAD".
002930     05  FILLER PIC X(40)
002940         VALUE "POWER ABNORMAL - SCHEDULE MOTOR SVC".
002950     05  FILLER PIC X(40)
002960         VALUE "POWER SEVERE - SERVICE IMMEDIATELY".
002970 01  RCMDTXT REDEFINES RCMDTXT-TABLE
002980     PIC X(40) OCCURS 20 TIMES.
002990
003000*    ONE RECOMMENDATION LINE PER BUCKET PER DEVICE, BUILT BY
003010*    PARAGRAPHS 200 THRU 600, PRINTED BY PARAGRAPHS 860 THRU 876
003020 01  WS-URGENT-LINES.
003030     05  WS-URGENT-LINE OCCURS 30 TIMES  PIC X(60).
003040 01  WS-SCHEDULED-LINES.
003050     05  WS-SCHEDULED-LINE OCCURS 30 TIMES PIC X(60).
003060 01  WS-PREVENTIVE-LINES.
003070     05  WS-PREVENTIVE-LINE OCCURS 30 TIMES PIC X(60).
003080 01  WS-MONITORING-LINES.
003090     05  WS-MONITORING-LINE OCCURS 30 TIMES PIC X(60).
003100 01  WS-LINE-TEXT-IN                     PIC X(60).
003110
003120*    ELAPSED-HOURS LINKAGE FOR THE CALL TO DTDIFHRS - FIRST READING
003130*    TO LAST READING, SAME SHAPE AS PMPANOM'S OWN COPY OF THIS GROUP
003140 01  WS-DTDIF-REC.
003150     05  WS-DTDIF-STAMP-1.
003160         10  WS-DTDIF-DATE-1.
003170             15  WS-DTDIF-YEAR-1         PIC 9(4).
003180             15  WS-DTDIF-MONTH-1        PIC 9(2).
003190             15  WS-DTDIF-DAY-1          PIC 9(2).
003200         10  WS-DTDIF-TIME-1.
003210             15  WS-DTDIF-HOUR-1         PIC 9(2).
003220             15  WS-DTDIF-MINUTE-1       PIC 9(2).
003230             15  WS-DTDIF-SECOND-1       PIC 9(2).
003240     05  WS-DTDIF-STAMP-2.
003250         10  WS-DTDIF-DATE-2.
003260             15  WS-DTDIF-YEAR-2         PIC 9(4).
003270             15  WS-DTDIF-MONTH-2        PIC 9(2).
003280             15  WS-DTDIF-DAY-2          PIC 9(2).
003290         10  WS-DTDIF-TIME-2.
003300             15  WS-DTDIF-HOUR-2         PIC 9(2).
003310             15  WS-DTDIF-MINUTE-2       PIC 9(2).
003320             15  WS-DTDIF-SECOND-2       PIC 9(2).
003330*    HAND-CHECKING VIEW - COMPARE THE RAW FIRST-READING KEY AGAINST
003340*    THE SYSOUT DUMP WITHOUT SPLITTING THE GROUP OUT
003350     05  WS-DTDIF-STAMP-1-X REDEFINES WS-DTDIF-STAMP-1
003360     PIC X(14).
003370 01  WS-DTDIF-HOURS                      PIC S9(5)V9(1) COMP-3.
003380 01  WS-DAYS-BETWEEN                     PIC S9(5)V9(2) COMP-3.
003390 01  WS-AVG-DAILY-RUNTIME                PIC S9(5)V9(2) COMP-3.
003400
003410*    DATE-PLUS-N-DAYS LINKAGE FOR THE CALL TO DTADDAYS - SAME
003420*    LAYOUT AS THAT PROGRAM'S OWN LINKAGE SECTION
003430 01  WS-DTADD-REC.
003440     05  WS-DTADD-DATE.
003450         10  WS-DTADD-YEAR               PIC 9(4).
003460         10  WS-DTADD-MONTH              PIC 9(2).
003470         10  WS-DTADD-DAY                PIC 9(2).
003480     05  WS-DTADD-DATE-X REDEFINES WS-DTADD-DATE
003490     PIC X(8).
003500     05  WS-DTADD-TIME.
003510         10  WS-DTADD-HOUR               PIC 9(2).
003520         10  WS-DTADD-MINUTE             PIC 9(2).
003530     05  WS-DTADD-TIME-X REDEFINES WS-DTADD-TIME
003540     PIC X(4).
003550     05  WS-DTADD-DAYS-TO-ADD            PIC 9(4) COMP.
003560
003570 01  WS-TODAY-DATE.
003580     05  WS-TODAY-YEAR                   PIC 9(4).
003590     05  WS-TODAY-MONTH                  PIC 9(2).
003600     05  WS-TODAY-DAY                    PIC 9(2).
003610
003620 01  WS-ESTIMATED-COST                   PIC S9(9)V9(2) COMP-3.
003630 01  WS-ABS-DEVIATION                    PIC S9(5)V9(2) COMP-3.
003640
003650 01  WS-BLANK-LINE                       PIC X(132) VALUE SPACES.
003660 01  WS-RPT-LITERAL-LINE                 PIC X(132).
003670
003680 01  WS-RPT-NUM-LINE.
003690     05  RPT-NUM-DISPLAY             PIC Z9.
003700     05  FILLER PIC X(2) VALUE ". ".
003710     05  RPT-NUM-TEXT                PIC X(60).
003720     05  FILLER PIC X(68).
003730
003740 01  WS-RPT-COST-LINE.
003750     05  FILLER PIC X(16) VALUE "预计维护成本: ".
003760     05  RPT-COST-VALUE              PIC ZZZZZZZ9.99.
003770     05  FILLER PIC X(4)  VALUE " 元".
003780     05  FILLER PIC X(101).
003790
003800 01  WS-RPT-MAINTTIME-LINE.
003810     05  FILLER PIC X(16) VALUE "建议维护时间: ".
003820     05  RPT-MAINT-YEAR              PIC 9(4).
003830     05  FILLER PIC X(1) VALUE "-".
003840     05  RPT-MAINT-MONTH             PIC 99.
003850     05  FILLER PIC X(1) VALUE "-".
003860     05  RPT-MAINT-DAY               PIC 99.
003870     05  FILLER PIC X(1) VALUE " ".
003880     05  RPT-MAINT-HOUR              PIC 99.
003890     05  FILLER PIC X(1) VALUE ":".
003900     05  RPT-MAINT-MINUTE            PIC 99.
003910     05  FILLER PIC X(100).
003920
003930 COPY ABENDREC.
003940
003950 PROCEDURE DIVISION.
003960     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003970     PERFORM 100-MAINLINE THRU 100-EXIT
003980     UNTIL NO-MORE-PERF-DATA
003990     OR NO-MORE-PRED-DATA
004000     OR NO-MORE-ANLY-DATA.
004010     PERFORM 999-CLEANUP THRU 999-EXIT.
004020     GOBACK.
004030
004040 000-HOUSEKEEPING.
004050     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004060     DISPLAY "******** BEGIN JOB PMPMAINT ********".
004070     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004080     PERFORM 960-READ-PUMPREAD THRU 960-EXIT.
004090     PERFORM 965-READ-ANLYOUT THRU 965-EXIT.
004100     PERFORM 970-READ-PREDOUT THRU 970-EXIT.
004110     PERFORM 980-READ-PERFOUT THRU 980-EXIT.
004120     IF NO-MORE-PUMPREAD-DATA OR NO-MORE-ANLY-DATA
004130     OR NO-MORE-PRED-DATA OR NO-MORE-PERF-DATA
004140     MOVE "ONE OR MORE INPUT FILES EMPTY" TO ABEND-REASON
004150     GO TO 1000-ABEND-RTN.
004160 000-EXIT.
004170     EXIT.
004180
004190 100-MAINLINE.
004200     MOVE "100-MAINLINE" TO PARA-NAME.
004210     PERFORM 110-PROCESS-ONE-DEVICE THRU 110-EXIT.
004220 100-EXIT.
004230     EXIT.
004240
004250 110-PROCESS-ONE-DEVICE.
004260     MOVE "110-PROCESS-ONE-DEVICE" TO PARA-NAME.
004270     PERFORM 120-VERIFY-DEVICE-MATCH THRU 120-EXIT.
004280     MOVE PM-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
004290     PERFORM 130-RESET-DEVICE-WORK-AREAS THRU 130-EXIT.
004300     PERFORM 140-LOAD-ANALYSIS-RESULTS THRU 140-EXIT.
004310     PERFORM 160-LOAD-READING-HISTORY THRU 160-EXIT.
004320     PERFORM 200-CLASSIFY-BY-SEVERITY THRU 200-EXIT
004330     VARYING WS-AR-IDX FROM 1 BY 1 UNTIL WS-AR-IDX > 5.
004340     PERFORM 400-PREDICTION-DRIVEN-ACTIONS THRU 400-EXIT.
004350     PERFORM 500-PERFORMANCE-DRIVEN-ACTIONS THRU 500-EXIT.
004360     PERFORM 600-HISTORY-DRIVEN-ACTIONS THRU 600-EXIT.
004370     PERFORM 700-COST-ESTIMATE THRU 700-EXIT.
004380     PERFORM 750-PICK-MAINTENANCE-DATE THRU 750-EXIT.
004390     PERFORM 800-WRITE-MAINTENANCE THRU 800-WRITE-EXIT.
004400     PERFORM 850-PRINT-MAINTENANCE-REPORT THRU 850-EXIT.
004410     PERFORM 970-READ-PREDOUT THRU 970-EXIT.
004420     PERFORM 980-READ-PERFOUT THRU 980-EXIT.
004430 110-EXIT.
004440     EXIT.
004450
004460*    PERFOUT, PREDOUT AND THE FIRST OF THE FIVE ANLYOUT RECORDS, AND
004470*    THE CURRENT PUMPREAD RECORD, MUST ALL NAME THE SAME DEVICE -
004480*    THEY COME OFF THE SAME SORTED PASS, SEE THE REMARKS ABOVE
004490 120-VERIFY-DEVICE-MATCH.
004500     MOVE "120-VERIFY-DEVICE-MATCH" TO PARA-NAME.
004510     IF PM-DEVICE-ID NOT = PI-DEVICE-ID
004520     MOVE "PERFOUT/PREDOUT DEVICE-ID MISMATCH" TO ABEND-REASON
004530     GO TO 1000-ABEND-RTN.
004540     IF PM-DEVICE-ID NOT = AR-DEVICE-ID
004550     MOVE "PERFOUT/ANLYOUT DEVICE-ID MISMATCH" TO ABEND-REASON
004560     GO TO 1000-ABEND-RTN.
004570     IF PM-DEVICE-ID NOT = PR-DEVICE-ID
004580     MOVE "PERFOUT/PUMPREAD DEVICE-ID MISMATCH" TO ABEND-REASON
004590     GO TO 1000-ABEND-RTN.
004600 120-EXIT.
004610     EXIT.
004620
004630 130-RESET-DEVICE-WORK-AREAS.
004640     MOVE "130-RESET-DEVICE-WORK-AREAS" TO PARA-NAME.
004650     MOVE ZERO TO WS-URGENT-COUNT, WS-SCHEDULED-COUNT,
004660     WS-PREVENTIVE-COUNT, WS-MONITORING-COUNT.
004670     MOVE "N" TO WS-MAINT-FLAG-SEEN-SW, WS-FAULT-CODE-SEEN-SW,
004680     WS-AVG-RUNTIME-VALID-SW.
004690 130-EXIT.
004700     EXIT.
004710
004720*    LOADS THE FIVE ANLYOUT RECORDS FOR THE CURRENT DEVICE INTO
004730*    WS-AR-TABLE - PMPANOM ALWAYS WRITES EXACTLY FIVE PER DEVICE,
004740*    ONE PER CHECK TYPE, SO THIS IS A FIXED COUNT, NOT A GROUP BREAK
004750 140-LOAD-ANALYSIS-RESULTS.
004760     MOVE "140-LOAD-ANALYSIS-RESULTS" TO PARA-NAME.
004770     PERFORM 145-LOAD-ONE-ANALYSIS-RESULT THRU 145-EXIT
004780     VARYING WS-AR-IDX FROM 1 BY 1 UNTIL WS-AR-IDX > 5.
004790 140-EXIT.
004800     EXIT.
004810
004820 145-LOAD-ONE-ANALYSIS-RESULT.
004830     MOVE "145-LOAD-ONE-ANLY-RESULT" TO PARA-NAME.
004840     IF AR-DEVICE-ID NOT = WS-CURRENT-DEVICE-ID
004850     MOVE "ANLYOUT OUT OF STEP WITH PERFOUT/PREDOUT" TO
004860     ABEND-REASON
004870     GO TO 1000-ABEND-RTN.
004880     MOVE AR-ANALYSIS-TYPE      TO WS-AR-TYPE(WS-AR-IDX).
004890     MOVE AR-SEVERITY-LEVEL     TO WS-AR-SEVERITY(WS-AR-IDX).
004900     MOVE AR-DETECTED-VALUE     TO WS-AR-DETECTED-VALUE(WS-AR-IDX).
004910     MOVE AR-DEVIATION-PCT      TO WS-AR-DEVIATION-PCT(WS-AR-IDX).
004920     PERFORM 965-READ-ANLYOUT THRU 965-EXIT.
004930 145-EXIT.
004940     EXIT.
004950
004960*    LOADS EVERY PUMPREAD RECORD FOR THE CURRENT DEVICE INTO
004970*    WS-READING-TABLE, THEN STOPS AT THE DEVICE BREAK - SAME SHAPE
004980*    AS PMPPERF'S 150-LOAD-DEVICE-WINDOW, BUT NO WINDOW FILTER
004990 160-LOAD-READING-HISTORY.
005000     MOVE "160-LOAD-READING-HISTORY" TO PARA-NAME.
005010     MOVE ZERO TO WS-READING-COUNT.
005020     MOVE "N" TO WS-NEW-DEVICE-SW.
005030     PERFORM 165-ADD-READING-IF-SAME-DEVICE THRU 165-EXIT
005040     UNTIL WS-IS-NEW-DEVICE OR NO-MORE-PUMPREAD-DATA.
005050 160-EXIT.
005060     EXIT.
005070
005080 165-ADD-READING-IF-SAME-DEVICE.
005090     MOVE "165-ADD-RDG-IF-SAME-DEVICE" TO PARA-NAME.
005100     IF PR-DEVICE-ID NOT = WS-CURRENT-DEVICE-ID
005110     MOVE "Y" TO WS-NEW-DEVICE-SW
005120     ELSE
005130     ADD 1 TO WS-READING-COUNT
005140     MOVE PR-TIMESTAMP-KEY   TO
005150     WS-RDG-TIMESTAMP-KEY(WS-READING-COUNT)
005160     MOVE PR-READING-MONTH   TO WS-RDG-MONTH(WS-READING-COUNT)
005170     MOVE PR-MAINTENANCE-FLAG TO
005180     WS-RDG-MAINT-FLAG(WS-READING-COUNT)
005190     MOVE PR-FAULT-CODE      TO
005200     WS-RDG-FAULT-CODE(WS-READING-COUNT)
005210     PERFORM 960-READ-PUMPREAD THRU 960-EXIT.
005220 165-EXIT.
005230     EXIT.
005240
005250*    SEVERITY ALONE PICKS THE BUCKET - SEE PARAGRAPHS 300/310/320
005260*    FOR THE ADDITIONAL, STRICTER GATES ON THE TEXT ITSELF
005270 200-CLASSIFY-BY-SEVERITY.
005280     MOVE "200-CLASSIFY-BY-SEVERITY" TO PARA-NAME.
005290     IF WS-AR-SEVERITY(WS-AR-IDX) >= 4
005300     PERFORM 300-URGENT-TEXT-GATE THRU 300-EXIT
005310     ELSE
005320     IF WS-AR-SEVERITY(WS-AR-IDX) = 3
005330     PERFORM 310-APPEND-SCHEDULED-RECCODE THRU 310-EXIT
005340     ELSE
005350     IF WS-AR-SEVERITY(WS-AR-IDX) = 2
005360     PERFORM 320-APPEND-PREVENTIVE-RECCODE THRU 320-EXIT.
005370 200-EXIT.
005380     EXIT.
005390
005400*    VIBRATION/STARTUP-FREQ/POWER EACH NEED DETECTED-VALUE OR
005410*    DEVIATION-PCT TO CLEAR AN EXTRA GATE BEFORE THE URGENT LINE IS
005420*    ADDED - ANY OTHER TYPE (RUNTIME, ENERGY-TREND) IS UNGATED
005430 300-URGENT-TEXT-GATE.
005440     MOVE "300-URGENT-TEXT-GATE" TO PARA-NAME.
005450     IF WS-AR-IS-VIBRATION(WS-AR-IDX)
005460     IF WS-AR-DETECTED-VALUE(WS-AR-IDX) > 7.0
005470     MOVE "振动值过高，存在损坏风险，请立即检修" TO
005480     WS-LINE-TEXT-IN
005490     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
005500     END-IF
005510     ELSE
005520     IF WS-AR-IS-STARTUP-FREQ(WS-AR-IDX)
005530     PERFORM 305-TEST-ABS-DEVIATION THRU 305-EXIT
005540     IF WS-ABS-DEVIATION > 50
005550     MOVE "启泵频率严重偏离正常范围，请立即检修" TO
005560     WS-LINE-TEXT-IN
005570     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
005580     END-IF
005590     ELSE
005600     IF WS-AR-IS-POWER(WS-AR-IDX)
005610     PERFORM 305-TEST-ABS-DEVIATION THRU 305-EXIT
005620     IF WS-ABS-DEVIATION > 30
005630     MOVE "功率严重偏离正常范围，请立即检修" TO
005640     WS-LINE-TEXT-IN
005650     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
005660     END-IF
005670     ELSE
005680     MOVE "检测到严重异常，请立即安排检修" TO
005690     WS-LINE-TEXT-IN
005700     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT.
005710 300-EXIT.
005720     EXIT.
005730
005740 305-TEST-ABS-DEVIATION.
005750     MOVE WS-AR-DEVIATION-PCT(WS-AR-IDX) TO WS-ABS-DEVIATION.
005760     IF WS-ABS-DEVIATION < ZERO
005770     COMPUTE WS-ABS-DEVIATION = ZERO - WS-ABS-DEVIATION.
005780 305-EXIT.
005790     EXIT.
005800
005810*    RESOLVES THIS RESULT'S RECOMMENDATION TEXT OFF RCMDTXT AND
005820*    APPENDS IT TO THE SCHEDULED BUCKET - SEVERITY 3 ONLY
005830 310-APPEND-SCHEDULED-RECCODE.
005840     MOVE "310-APPEND-SCHED-RECCODE" TO PARA-NAME.
005850     PERFORM 350-LOOKUP-RECCODE-TEXT THRU 350-EXIT.
005860     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT.
005870 310-EXIT.
005880     EXIT.
005890
005900*    SAME LOOKUP AS PARAGRAPH 310, APPENDED TO PREVENTIVE INSTEAD -
005910*    SEVERITY 2 ONLY
005920 320-APPEND-PREVENTIVE-RECCODE.
005930     MOVE "320-APPEND-PREV-RECCODE" TO PARA-NAME.
005940     PERFORM 350-LOOKUP-RECCODE-TEXT THRU 350-EXIT.
005950     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT.
005960 320-EXIT.
005970     EXIT.
005980
005990*    BUILDS THE SAME ((TYPE-1)*4)+SEVERITY INDEX PMPANOM USES TO
006000*    POPULATE AR-REC-CODE, AND RESOLVES IT AGAINST RCMDTXT DIRECTLY
006010*    OFF THIS RESULT'S OWN ANALYSIS-TYPE/SEVERITY-LEVEL - NO NEED TO
006020*    DECODE AR-REC-CODE ITSELF BACK INTO A (TYPE,SEVERITY) PAIR
006030 350-LOOKUP-RECCODE-TEXT.
006040     MOVE "350-LOOKUP-RECCODE-TEXT" TO PARA-NAME.
006050     EVALUATE TRUE
006060     WHEN WS-AR-IS-STARTUP-FREQ(WS-AR-IDX)  MOVE 1 TO WS-TYPE-IDX
006070     WHEN WS-AR-IS-RUNTIME(WS-AR-IDX)       MOVE 2 TO WS-TYPE-IDX
006080     WHEN WS-AR-IS-ENERGY-TREND(WS-AR-IDX)  MOVE 3 TO WS-TYPE-IDX
006090     WHEN WS-AR-IS-VIBRATION(WS-AR-IDX)     MOVE 4 TO WS-TYPE-IDX
006100     WHEN WS-AR-IS-POWER(WS-AR-IDX)          MOVE 5 TO WS-TYPE-IDX
006110     WHEN OTHER                              MOVE 2 TO WS-TYPE-IDX
006120     END-EVALUATE.
006130     COMPUTE WS-RECCODE-LOOKUP-IDX =
006140     ((WS-TYPE-IDX - 1) * 4) + WS-AR-SEVERITY(WS-AR-IDX).
006150     MOVE RCMDTXT(WS-RECCODE-LOOKUP-IDX) TO WS-LINE-TEXT-IN.
006160 350-EXIT.
006170     EXIT.
006180
006190*    FAILURE-PROBABILITY, REMAINING-LIFE AND DEGRADATION-TREND EACH
006200*    ADD THEIR OWN FIXED SET OF LINES - THREE INDEPENDENT CHAINS,
006210*    NOT ONE COMBINED ELSE-IF, PER THE BUSINESS RULE
006220 400-PREDICTION-DRIVEN-ACTIONS.
006230     MOVE "400-PREDICTION-DRIVEN-ACTIONS" TO PARA-NAME.
006240     IF PI-FAILURE-PROBABILITY > .800
006250     MOVE "故障概率极高，请立即停机检修" TO WS-LINE-TEXT-IN
006260     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
006270     MOVE "建议立即更换易损部件" TO WS-LINE-TEXT-IN
006280     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
006290     ELSE
006300     IF PI-FAILURE-PROBABILITY > .600
006310     MOVE "故障概率较高，建议安排近期检修" TO
006320     WS-LINE-TEXT-IN
006330     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT
006340     MOVE "建议提前备齐所需备件" TO WS-LINE-TEXT-IN
006350     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT.
006360     IF PI-REMAINING-LIFE-DAYS < 7
006370     MOVE "预测剩余寿命不足7天，请立即安排检修" TO
006380     WS-LINE-TEXT-IN
006390     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
006400     ELSE
006410     IF PI-REMAINING-LIFE-DAYS < 30
006420     MOVE "预测剩余寿命不足30天，建议安排检修计划" TO
006430     WS-LINE-TEXT-IN
006440     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT.
006450     IF PI-TREND-RAPID-DECLINE
006460     MOVE "性能快速退化，建议尽快安排检修" TO
006470     WS-LINE-TEXT-IN
006480     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT
006490     MOVE "建议缩短巡检周期" TO WS-LINE-TEXT-IN
006500     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT
006510     ELSE
006520     IF PI-TREND-MODERATE-DECL
006530     MOVE "性能中度退化，建议纳入预防性维护" TO
006540     WS-LINE-TEXT-IN
006550     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT
006560     MOVE "建议加强数据监测" TO WS-LINE-TEXT-IN
006570     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT.
006580 400-EXIT.
006590     EXIT.
006600
006610*    EFFICIENCY, RELIABILITY, MAINTENANCE-SCORE AND VIBRATION EACH
006620*    ADD THEIR OWN LINES OFF THE CURRENT DEVICE'S PERFOUT RECORD -
006630*    THE THREE GENERIC MONITORING LINES ALWAYS APPEND, LAST
006640 500-PERFORMANCE-DRIVEN-ACTIONS.
006650     MOVE "500-PERFORMANCE-DRIVEN-ACTIONS" TO PARA-NAME.
006660     IF PM-EFFICIENCY-SCORE < 60
006670     MOVE "效率评分偏低，建议检查水力系统" TO
006680     WS-LINE-TEXT-IN
006690     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT
006700     MOVE "建议清理叶轮积垢" TO WS-LINE-TEXT-IN
006710     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT
006720     MOVE "建议校验流量计" TO WS-LINE-TEXT-IN
006730     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT
006740     ELSE
006750     IF PM-EFFICIENCY-SCORE < 80
006760     MOVE "效率评分一般，建议安排预防性检查" TO
006770     WS-LINE-TEXT-IN
006780     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT.
006790     IF PM-RELIABILITY-SCORE < 60
006800     MOVE "可靠性评分偏低，建议安排检修" TO WS-LINE-TEXT-IN
006810     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT
006820     MOVE "建议检查关键部件磨损情况" TO WS-LINE-TEXT-IN
006830     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT
006840     ELSE
006850     IF PM-RELIABILITY-SCORE < 80
006860     MOVE "可靠性评分一般，建议加强监测" TO WS-LINE-TEXT-IN
006870     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT.
006880     IF PM-MAINTENANCE-SCORE < 50
006890     MOVE "维护评分偏低，建议尽快安排检修" TO
006900     WS-LINE-TEXT-IN
006910     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT.
006920     IF PM-MAX-VIBRATION > 4.5
006930     MOVE "最大振动值超标，请立即检修" TO WS-LINE-TEXT-IN
006940     PERFORM 710-APPEND-URGENT-LINE THRU 710-EXIT
006950     ELSE
006960     IF PM-AVERAGE-VIBRATION > 3.0
006970     MOVE "平均振动偏高，建议加强监测" TO WS-LINE-TEXT-IN
006980     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT
006990     MOVE "建议记录振动趋势" TO WS-LINE-TEXT-IN
007000     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT.
007010     IF PM-AVERAGE-POWER-KW > 0
007020     MOVE "功率数据齐备，建议持续监测功率趋势" TO
007030     WS-LINE-TEXT-IN
007040     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT
007050     MOVE "建议与历史数据比对" TO WS-LINE-TEXT-IN
007060     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT.
007070     MOVE "定期巡检水泵运行状态" TO WS-LINE-TEXT-IN
007080     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT.
007090     MOVE "关注关键指标变化趋势" TO WS-LINE-TEXT-IN
007100     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT.
007110     MOVE "按计划执行日常保养" TO WS-LINE-TEXT-IN
007120     PERFORM 740-APPEND-MONITORING-LINE THRU 740-EXIT.
007130 500-EXIT.
007140     EXIT.
007150
007160*    SCANS THE FULL READING HISTORY ONCE FOR MAINTENANCE FLAGS,
007170*    FAULT CODES AND MONTH SPREAD, THEN COMPUTES THE DAILY-RUNTIME
007180*    RATIO OFF THE FIRST/LAST READING SPAN
007190 600-HISTORY-DRIVEN-ACTIONS.
007200     MOVE "600-HISTORY-DRIVEN-ACTIONS" TO PARA-NAME.
007210     PERFORM 610-SCAN-READING-HISTORY THRU 610-EXIT.
007220     PERFORM 640-COMPUTE-AVG-DAILY-RUNTIME THRU 640-EXIT.
007230     IF WS-AVG-RUNTIME-IS-VALID AND WS-AVG-DAILY-RUNTIME > 20
007240     MOVE "日均运行时间过长，建议安排预防性维护" TO
007250     WS-LINE-TEXT-IN
007260     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT
007270     ELSE
007280     IF WS-AVG-RUNTIME-IS-VALID AND WS-AVG-DAILY-RUNTIME < 2
007290     MOVE "日均运行时间过短，建议检查设备是否闲置" TO
007300     WS-LINE-TEXT-IN
007310     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT.
007320     IF WS-MAINT-FLAG-WAS-SEEN
007330     MOVE
007340         "历史记录显示已有维护标记，建议安排计划维护"
007350     TO WS-LINE-TEXT-IN
007360     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT.
007370     IF WS-FAULT-CODE-WAS-SEEN
007380     MOVE "历史记录中存在故障代码，建议安排计划检修"
007390     TO WS-LINE-TEXT-IN
007400     PERFORM 720-APPEND-SCHEDULED-LINE THRU 720-EXIT.
007410     IF WS-MONTHS-SEEN-COUNT >= 6
007420     MOVE
007430     "运行数据跨越多个季节，建议纳入季节性维护计划"
007440     TO WS-LINE-TEXT-IN
007450     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT
007460     MOVE "建议结合季节变化调整维护周期" TO WS-LINE-TEXT-IN
007470     PERFORM 730-APPEND-PREVENTIVE-LINE THRU 730-EXIT.
007480 600-EXIT.
007490     EXIT.
007500
007510 610-SCAN-READING-HISTORY.
007520     MOVE "610-SCAN-READING-HISTORY" TO PARA-NAME.
007530     PERFORM 615-CLEAR-ONE-MONTH-FLAG THRU 615-EXIT
007540     VARYING WS-MONTH-IDX FROM 1 BY 1 UNTIL WS-MONTH-IDX > 12.
007550     PERFORM 620-SCAN-ONE-READING THRU 620-EXIT
007560     VARYING WS-RDG-IDX FROM 1 BY 1
007570     UNTIL WS-RDG-IDX > WS-READING-COUNT.
007580     PERFORM 630-COUNT-MONTHS-SEEN THRU 630-EXIT.
007590 610-EXIT.
007600     EXIT.
007610
007620 615-CLEAR-ONE-MONTH-FLAG.
007630     MOVE 0 TO WS-MONTH-FLAG(WS-MONTH-IDX).
007640 615-EXIT.
007650     EXIT.
007660
007670 620-SCAN-ONE-READING.
007680     MOVE WS-RDG-MONTH(WS-RDG-IDX) TO WS-MONTH-LOOKUP.
007690     MOVE 1 TO WS-MONTH-FLAG(WS-MONTH-LOOKUP).
007700     IF WS-RDG-MAINT-FLAG(WS-RDG-IDX) = "Y"
007710     MOVE "Y" TO WS-MAINT-FLAG-SEEN-SW.
007720     IF WS-RDG-FAULT-CODE(WS-RDG-IDX) NOT = SPACES
007730     MOVE "Y" TO WS-FAULT-CODE-SEEN-SW.
007740 620-EXIT.
007750     EXIT.
007760
007770 630-COUNT-MONTHS-SEEN.
007780     MOVE ZERO TO WS-MONTHS-SEEN-COUNT.
007790     PERFORM 635-TALLY-ONE-MONTH THRU 635-EXIT
007800     VARYING WS-MONTH-IDX FROM 1 BY 1 UNTIL WS-MONTH-IDX > 12.
007810 630-EXIT.
007820     EXIT.
007830
007840 635-TALLY-ONE-MONTH.
007850     IF WS-MONTH-FLAG(WS-MONTH-IDX) = 1
007860     ADD 1 TO WS-MONTHS-SEEN-COUNT.
007870 635-EXIT.
007880     EXIT.
007890
007900*    DAY-SPAN COMES FROM DTDIFHRS ON THE FIRST AND LAST READING IN
007910*    THE TABLE, DIVIDED BY 24 - NO AVERAGE IS COMPUTED IF THE SPAN
007920*    IS ZERO, PER THE BUSINESS RULE'S OWN GUARD
007930 640-COMPUTE-AVG-DAILY-RUNTIME.
007940     MOVE "640-COMPUTE-AVG-DAILY-RUNTIME" TO PARA-NAME.
007950     IF WS-READING-COUNT < 2
007960     GO TO 640-EXIT.
007970     MOVE WS-RDG-TIMESTAMP-KEY(1) TO WS-DTDIF-STAMP-1.
007980     MOVE WS-RDG-TIMESTAMP-KEY(WS-READING-COUNT) TO WS-DTDIF-STAMP-2.
007990     CALL 'DTDIFHRS' USING WS-DTDIF-REC, WS-DTDIF-HOURS.
008000     COMPUTE WS-DAYS-BETWEEN = WS-DTDIF-HOURS / 24.
008010     IF WS-DAYS-BETWEEN > 0
008020     COMPUTE WS-AVG-DAILY-RUNTIME =
008030     PM-TOTAL-RUNTIME-HOURS / WS-DAYS-BETWEEN
008040     MOVE "Y" TO WS-AVG-RUNTIME-VALID-SW.
008050 640-EXIT.
008060     EXIT.
008070
008080*    URGENT*5000 + SCHEDULED*2000 + PREVENTIVE*500, YUAN - WHOLE
008090*    CURRENCY, NO ROUNDING NEEDED SINCE EVERY FACTOR IS AN INTEGER
008100 700-COST-ESTIMATE.
008110     MOVE "700-COST-ESTIMATE" TO PARA-NAME.
008120     COMPUTE WS-ESTIMATED-COST =
008130     (WS-URGENT-COUNT * 5000) +
008140     (WS-SCHEDULED-COUNT * 2000) +
008150     (WS-PREVENTIVE-COUNT * 500).
008160 700-EXIT.
008170     EXIT.
008180
008190 710-APPEND-URGENT-LINE.
008200     IF WS-URGENT-COUNT < WS-MAX-BUCKET-LINES
008210     ADD 1 TO WS-URGENT-COUNT
008220     MOVE WS-LINE-TEXT-IN TO WS-URGENT-LINE(WS-URGENT-COUNT).
008230 710-EXIT.
008240     EXIT.
008250
008260 720-APPEND-SCHEDULED-LINE.
008270     IF WS-SCHEDULED-COUNT < WS-MAX-BUCKET-LINES
008280     ADD 1 TO WS-SCHEDULED-COUNT
008290     MOVE WS-LINE-TEXT-IN TO
008300     WS-SCHEDULED-LINE(WS-SCHEDULED-COUNT).
008310 720-EXIT.
008320     EXIT.
008330
008340 730-APPEND-PREVENTIVE-LINE.
008350     IF WS-PREVENTIVE-COUNT < WS-MAX-BUCKET-LINES
008360     ADD 1 TO WS-PREVENTIVE-COUNT
008370     MOVE WS-LINE-TEXT-IN TO
008380     WS-PREVENTIVE-LINE(WS-PREVENTIVE-COUNT).
008390 730-EXIT.
008400     EXIT.
008410
008420 740-APPEND-MONITORING-LINE.
008430     IF WS-MONITORING-COUNT < WS-MAX-BUCKET-LINES
008440     ADD 1 TO WS-MONITORING-COUNT
008450     MOVE WS-LINE-TEXT-IN TO
008460     WS-MONITORING-LINE(WS-MONITORING-COUNT).
008470 740-EXIT.
008480     EXIT.
008490
008500*    URGENT NON-EMPTY ALWAYS WINS - TODAY, 08:00.  OTHERWISE
008510*    REMAINING-LIFE UNDER 30 DAYS PICKS TODAY PLUS HALF THE
008520*    REMAINING LIFE.  OTHERWISE A SCHEDULED BUCKET PICKS TODAY PLUS
008530*    10 DAYS (MIDPOINT OF THE [7,14] WINDOW), ELSE TODAY PLUS 22
008540*    (MIDPOINT OF [15,30]) - SEE THE DESIGN NOTE ON WHY THESE ARE
008550*    FIXED, NOT A RANDOM DRAW, UNDER TICKET PM-0103
008560 750-PICK-MAINTENANCE-DATE.
008570     MOVE "750-PICK-MAINTENANCE-DATE" TO PARA-NAME.
008580     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
008590     MOVE WS-TODAY-YEAR  TO WS-DTADD-YEAR.
008600     MOVE WS-TODAY-MONTH TO WS-DTADD-MONTH.
008610     MOVE WS-TODAY-DAY   TO WS-DTADD-DAY.
008620     MOVE 8 TO WS-DTADD-HOUR.
008630     MOVE 0 TO WS-DTADD-MINUTE.
008640     IF WS-URGENT-COUNT > 0
008650     MOVE ZERO TO WS-DTADD-DAYS-TO-ADD
008660     ELSE
008670     IF PI-REMAINING-LIFE-DAYS < 30
008680     COMPUTE WS-DTADD-DAYS-TO-ADD = PI-REMAINING-LIFE-DAYS / 2
008690     ELSE
008700     IF WS-SCHEDULED-COUNT > 0
008710     MOVE 10 TO WS-DTADD-DAYS-TO-ADD
008720     ELSE
008730     MOVE 22 TO WS-DTADD-DAYS-TO-ADD.
008740     CALL 'DTADDAYS' USING WS-DTADD-REC.
008750 750-EXIT.
008760     EXIT.
008770
008780 800-WRITE-MAINTENANCE.
008790     MOVE "800-WRITE-MAINTENANCE" TO PARA-NAME.
008800     MOVE WS-CURRENT-DEVICE-ID  TO MR-DEVICE-ID.
008810     MOVE WS-URGENT-COUNT       TO MR-URGENT-ACTION-COUNT.
008820     MOVE WS-SCHEDULED-COUNT    TO MR-SCHEDULED-ACTION-COUNT.
008830     MOVE WS-PREVENTIVE-COUNT   TO MR-PREVENTIVE-ACTION-COUNT.
008840     MOVE WS-ESTIMATED-COST     TO MR-ESTIMATED-COST.
008850     MOVE WS-DTADD-YEAR         TO MR-MAINT-YEAR.
008860     MOVE WS-DTADD-MONTH        TO MR-MAINT-MONTH.
008870     MOVE WS-DTADD-DAY          TO MR-MAINT-DAY.
008880     MOVE WS-DTADD-HOUR         TO MR-MAINT-HOUR.
008890     MOVE WS-DTADD-MINUTE       TO MR-MAINT-MINUTE.
008900     MOVE SPACES TO FILLER OF MAINTENANCE-REPORT-REC.
008910     WRITE MAINTENANCE-REPORT-REC.
008920     IF NOT CODE-WRITE
008930     MOVE "WRITE ERROR ON MNTOUT" TO ABEND-REASON
008940     GO TO 1000-ABEND-RTN.
008950 800-WRITE-EXIT.
008960     EXIT.
008970
008980*    PRINTS THE FOUR NUMBERED-LIST SECTIONS (EACH ONLY IF NON-
008990*    EMPTY), THEN THE COST AND MAINTENANCE-TIME SECTIONS, WHICH
009000*    ALWAYS PRINT
009010 850-PRINT-MAINTENANCE-REPORT.
009020     MOVE "850-PRINT-MAINT-REPORT" TO PARA-NAME.
009030     MOVE "=== 智能维护建议报告 ===" TO WS-RPT-LITERAL-LINE.
009040     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE
009050     AFTER ADVANCING TOP-OF-FORM.
009060     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009070     IF WS-URGENT-COUNT > 0
009080     PERFORM 860-PRINT-URGENT-SECTION THRU 860-EXIT.
009090     IF WS-SCHEDULED-COUNT > 0
009100     PERFORM 865-PRINT-SCHEDULED-SECTION THRU 865-EXIT.
009110     IF WS-PREVENTIVE-COUNT > 0
009120     PERFORM 870-PRINT-PREVENTIVE-SECTION THRU 870-EXIT.
009130     IF WS-MONITORING-COUNT > 0
009140     PERFORM 875-PRINT-MONITORING-SECTION THRU 875-EXIT.
009150     PERFORM 880-PRINT-COST-SECTION THRU 880-EXIT.
009160     PERFORM 890-PRINT-MAINT-TIME-SECTION THRU 890-EXIT.
009170 850-EXIT.
009180     EXIT.
009190
009200 860-PRINT-URGENT-SECTION.
009210     MOVE "【紧急处理措施】" TO WS-RPT-LITERAL-LINE.
009220     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
009230     PERFORM 861-PRINT-ONE-URGENT-LINE THRU 861-EXIT
009240     VARYING WS-PRINT-IDX FROM 1 BY 1
009250     UNTIL WS-PRINT-IDX > WS-URGENT-COUNT.
009260     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009270 860-EXIT.
009280     EXIT.
009290
009300 861-PRINT-ONE-URGENT-LINE.
009310     MOVE WS-PRINT-IDX TO RPT-NUM-DISPLAY.
009320     MOVE WS-URGENT-LINE(WS-PRINT-IDX) TO RPT-NUM-TEXT.
009330     WRITE REPT-REC FROM WS-RPT-NUM-LINE AFTER ADVANCING 1.
009340 861-EXIT.
009350     EXIT.
009360
009370 865-PRINT-SCHEDULED-SECTION.
009380     MOVE "【计划处理措施】" TO WS-RPT-LITERAL-LINE.
009390     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
009400     PERFORM 866-PRINT-ONE-SCHEDULED-LINE THRU 866-EXIT
009410     VARYING WS-PRINT-IDX FROM 1 BY 1
009420     UNTIL WS-PRINT-IDX > WS-SCHEDULED-COUNT.
009430     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009440 865-EXIT.
009450     EXIT.
009460
009470 866-PRINT-ONE-SCHEDULED-LINE.
009480     MOVE WS-PRINT-IDX TO RPT-NUM-DISPLAY.
009490     MOVE WS-SCHEDULED-LINE(WS-PRINT-IDX) TO RPT-NUM-TEXT.
009500     WRITE REPT-REC FROM WS-RPT-NUM-LINE AFTER ADVANCING 1.
009510 866-EXIT.
009520     EXIT.
009530
009540 870-PRINT-PREVENTIVE-SECTION.
009550     MOVE "【预防性维护建议】" TO WS-RPT-LITERAL-LINE.
009560     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
009570     PERFORM 871-PRINT-ONE-PREVENTIVE-LINE THRU 871-EXIT
009580     VARYING WS-PRINT-IDX FROM 1 BY 1
009590     UNTIL WS-PRINT-IDX > WS-PREVENTIVE-COUNT.
009600     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009610 870-EXIT.
009620     EXIT.
009630
009640 871-PRINT-ONE-PREVENTIVE-LINE.
009650     MOVE WS-PRINT-IDX TO RPT-NUM-DISPLAY.
009660     MOVE WS-PREVENTIVE-LINE(WS-PRINT-IDX) TO RPT-NUM-TEXT.
009670     WRITE REPT-REC FROM WS-RPT-NUM-LINE AFTER ADVANCING 1.
009680 871-EXIT.
009690     EXIT.
009700
009710 875-PRINT-MONITORING-SECTION.
009720     MOVE "【监控建议】" TO WS-RPT-LITERAL-LINE.
009730     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
009740     PERFORM 876-PRINT-ONE-MONITORING-LINE THRU 876-EXIT
009750     VARYING WS-PRINT-IDX FROM 1 BY 1
009760     UNTIL WS-PRINT-IDX > WS-MONITORING-COUNT.
009770     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009780 875-EXIT.
009790     EXIT.
009800
009810 876-PRINT-ONE-MONITORING-LINE.
009820     MOVE WS-PRINT-IDX TO RPT-NUM-DISPLAY.
009830     MOVE WS-MONITORING-LINE(WS-PRINT-IDX) TO RPT-NUM-TEXT.
009840     WRITE REPT-REC FROM WS-RPT-NUM-LINE AFTER ADVANCING 1.
009850 876-EXIT.
009860     EXIT.
009870
009880 880-PRINT-COST-SECTION.
009890     MOVE "【成本估算】" TO WS-RPT-LITERAL-LINE.
009900     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
009910     MOVE MR-ESTIMATED-COST TO RPT-COST-VALUE.
009920     WRITE REPT-REC FROM WS-RPT-COST-LINE AFTER ADVANCING 1.
009930     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009940 880-EXIT.
009950     EXIT.
009960
009970 890-PRINT-MAINT-TIME-SECTION.
009980     MOVE "【推荐维护时间】" TO WS-RPT-LITERAL-LINE.
009990     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
010000     MOVE MR-MAINT-YEAR   TO RPT-MAINT-YEAR.
010010     MOVE MR-MAINT-MONTH  TO RPT-MAINT-MONTH.
010020     MOVE MR-MAINT-DAY    TO RPT-MAINT-DAY.
010030     MOVE MR-MAINT-HOUR   TO RPT-MAINT-HOUR.
010040     MOVE MR-MAINT-MINUTE TO RPT-MAINT-MINUTE.
010050     WRITE REPT-REC FROM WS-RPT-MAINTTIME-LINE AFTER ADVANCING 1.
010060 890-EXIT.
010070     EXIT.
010080
010090 800-OPEN-FILES.
010100     MOVE "800-OPEN-FILES" TO PARA-NAME.
010110     OPEN INPUT PUMPREAD, ANLYOUT, PREDOUT, PERFOUT.
010120     OPEN OUTPUT MNTOUT, REPTOUT, SYSOUT.
010130 800-EXIT.
010140     EXIT.
010150
010160 850-CLOSE-FILES.
010170     MOVE "850-CLOSE-FILES" TO PARA-NAME.
010180     CLOSE PUMPREAD, ANLYOUT, PREDOUT, PERFOUT, MNTOUT, REPTOUT,
010190     SYSOUT.
010200 850-CLOSE-EXIT.
010210     EXIT.
010220
010230 960-READ-PUMPREAD.
010240     READ PUMPREAD INTO PUMP-READING-REC
010250     AT END MOVE "N" TO PUMPREAD-DATA-SW
010260     GO TO 960-EXIT
010270     END-READ.
010280 960-EXIT.
010290     EXIT.
010300
010310 965-READ-ANLYOUT.
010320     READ ANLYOUT INTO ANALYSIS-RESULT-REC
010330     AT END MOVE "N" TO ANLY-DATA-SW
010340     GO TO 965-EXIT
010350     END-READ.
010360 965-EXIT.
010370     EXIT.
010380
010390 970-READ-PREDOUT.
010400     READ PREDOUT INTO PREDICTION-INFO-REC
010410     AT END MOVE "N" TO PRED-DATA-SW
010420     GO TO 970-EXIT
010430     END-READ.
010440 970-EXIT.
010450     EXIT.
010460
010470 980-READ-PERFOUT.
010480     READ PERFOUT INTO PERFORMANCE-METRICS-REC
010490     AT END MOVE "N" TO PERF-DATA-SW
010500     GO TO 980-EXIT
010510     END-READ.
010520 980-EXIT.
010530     EXIT.
010540
010550 999-CLEANUP.
010560     MOVE "999-CLEANUP" TO PARA-NAME.
010570     PERFORM 850-CLOSE-FILES THRU 850-CLOSE-EXIT.
010580     DISPLAY "******** NORMAL END OF JOB PMPMAINT ********".
010590 999-EXIT.
010600     EXIT.
010610
010620 1000-ABEND-RTN.
010630     WRITE SYSOUT-REC FROM ABEND-REC.
010640     PERFORM 850-CLOSE-FILES THRU 850-CLOSE-EXIT.
010650     DISPLAY "*** ABNORMAL END OF JOB- PMPMAINT ***" UPON CONSOLE.
010660     DIVIDE ZERO-VAL INTO ONE-VAL.
