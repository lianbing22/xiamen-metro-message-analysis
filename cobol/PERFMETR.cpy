000010******************************************************************
000020*    COPYBOOK.     PERFMETR
000030*    DESCRIPTION.  ONE PERFORMANCE-EVALUATION RESULT - ONE DEVICE,
000040*                  ONE CALLER-SUPPLIED WINDOW
000050*    REFERENCED BY PMPPERF, PMPMAINT, PMPALERT
000060******************************************************************
000070*    CHANGE LOG
000080*    DATE     INIT  TICKET    DESCRIPTION
000090*    -------- ----  --------  ----------------------------------
000100*    08/20/96  JS   PM-0019   ORIGINAL LAYOUT
000110*    01/08/99  JS   PM-Y2K1   Y2K SWEEP - NO DATES STORED HERE
000120*    05/02/03  TGD  PM-0101   ADDED OVERALL-SCORE (AVG OF THREE)
000130******************************************************************
000140 01  PERFORMANCE-METRICS-REC.
000150     05  PM-DEVICE-ID                 PIC X(20).
000160     05  PM-STARTUP-FREQUENCY         PIC S9(3)V9(2) COMP-3.
000170     05  PM-TOTAL-RUNTIME-HOURS       PIC S9(5)V9(1) COMP-3.
000180     05  PM-AVERAGE-POWER-KW          PIC S9(5)V9(2) COMP-3.
000190     05  PM-TOTAL-ENERGY-KWH          PIC S9(7)V9(2) COMP-3.
000200     05  PM-AVERAGE-VIBRATION         PIC S9(3)V9(2) COMP-3.
000210     05  PM-MAX-VIBRATION             PIC S9(3)V9(2) COMP-3.
000220     05  PM-AVERAGE-PRESSURE-KPA      PIC S9(5)V9(1) COMP-3.
000230     05  PM-AVERAGE-FLOW-M3H          PIC S9(3)V9(1) COMP-3.
000240     05  PM-EFFICIENCY-SCORE          PIC S9(3)V9(2) COMP-3.
000250     05  PM-RELIABILITY-SCORE         PIC S9(3)V9(2) COMP-3.
000260     05  PM-MAINTENANCE-SCORE         PIC S9(3)V9(2) COMP-3.
000270*    OVERALL-SCORE IS A DERIVED FIELD (SIMPLE AVERAGE OF THE
000280*    THREE COMPONENT SCORES) - PRINTED ON THE PERFORMANCE REPORT
000290     05  PM-OVERALL-SCORE             PIC S9(3)V9(2) COMP-3.
000300     05  FILLER                       PIC X(16).
