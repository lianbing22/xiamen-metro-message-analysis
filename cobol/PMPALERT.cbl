000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PMPALERT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 10/03/96.
000060 DATE-COMPILED. 10/03/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SCORES EACH PUMP'S CURRENT METRICS
000130*          AGAINST THE SHOP'S LIBRARY OF ALERT RULES AND WRITES
000140*          ONE ALERT-RESULT RECORD FOR EVERY RULE THAT FIRES.
000150*
000160*          THE RULE LIBRARY IS READ ONCE AT STARTUP INTO A TABLE.
000170*          EACH RULE MAY APPLY TO ONE NAMED DEVICE OR, WHEN
000180*          RULE-DEVICE-ID IS BLANK, TO EVERY DEVICE IN THE RUN.
000190*
000200*          FOUR RULE TYPES ARE SUPPORTED -
000210*              THRESHOLD             - CALLER-NAMED METRIC AGAINST
000220*                                      A CALLER-NAMED COMPARISON
000230*              PERFORMANCE_DEGRADATION - FIXED METRIC
000240*                                      PERFORMANCE_SCORE, WHICH IS
000250*                                      NEVER PRESENT IN OUR METRIC
000260*                                      TABLE - SEE THE NOTE AT
000270*                                      PARAGRAPH 400 BELOW
000280*              FAULT_PREDICTION      - FIXED METRIC
000290*                                      FAILURE_PROBABILITY
000300*              HEALTH_SCORE          - FIXED METRIC HEALTH_SCORE
000310*
000320*          ANOMALY_DETECTION AND CUSTOM RULE TYPES ARE NOT RUN BY
000330*          THIS PROGRAM - THOSE STAY WITH PMPANOM'S OWN CHECKS.
000340*
000350*          THE METRIC TABLE ITSELF IS BUILT FRESH FOR EACH DEVICE
000360*          FROM THAT DEVICE'S PERFORMANCE-OUT AND PREDICTION-OUT
000370*          RECORDS - SEE PARAGRAPH 150.
000380*
000390******************************************************************
000400
000410        INPUT FILES             -   DDS0001.ALRTRULE (RULE LIBRARY)
000420                                    DDS0001.PERFOUT   (PMPPERF OUT)
000430                                    DDS0001.PREDOUT   (PMPPRED OUT)
000440
000450        OUTPUT FILE PRODUCED    -   DDS0001.ALRTOUT
000460
000470        DUMP FILE               -   SYSOUT
000480
000490******************************************************************
000500*    CHANGE LOG
000510*    DATE     INIT  TICKET    DESCRIPTION
000520*    -------- ----  --------  ----------------------------------
000530*    10/03/96  JS   PM-0025   ORIGINAL - THRESHOLD AND HEALTH-
000540*                             SCORE RULE TYPES ONLY
000550*    03/11/97  JS   PM-0031   ADDED PERFORMANCE_DEGRADATION RULE
000560*                             TYPE (NEVER FIRES - SEE PARA 400)
000570*    11/19/98  RDH  PM-0044   ADDED FAULT_PREDICTION RULE TYPE
000580*    01/08/99  JS   PM-Y2K1   Y2K REVIEW - NO DATE FIELDS ARE READ
000590*                             OR WRITTEN BY THIS PROGRAM, NO CHANGE
000600*    06/30/01  TGD  PM-0078   RULE-DEVICE-ID ADDED TO ALRTRULE -
000610*                             BLANK NOW MEANS ALL DEVICES, SEE THE
000620*                             SCOPE CHECK IN PARAGRAPH 210
000630*    09/30/02  RDH  PM-0095   METRIC TABLE WIDENED TO CARRY RISK-
000640*                             LEVEL AND HEALTH-SCORE, SEE PARA 150
000650*    05/05/03  TGD  PM-0102   ADDED CONFIDENCE-SCORE LOOKUP OFF
000660*                             PREDINFO'S NEW PREDICTION-CONFIDENCE
000670******************************************************************
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-390.
000720 OBJECT-COMPUTER. IBM-390.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT SYSOUT
000790     ASSIGN TO UT-S-SYSOUT
000800       ORGANIZATION IS SEQUENTIAL.
000810
000820     SELECT ALRTRULE
000830     ASSIGN TO UT-S-ALRTRULE
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS OFCODE.
000860
000870     SELECT PERFOUT
000880     ASSIGN TO UT-S-PERFOUT
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS OFCODE.
000910
000920     SELECT PREDOUT
000930     ASSIGN TO UT-S-PREDOUT
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS OFCODE.
000960
000970     SELECT ALRTOUT
000980     ASSIGN TO UT-S-ALRTOUT
000990       ACCESS MODE IS SEQUENTIAL
001000       FILE STATUS IS OFCODE.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  SYSOUT
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 130 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS SYSOUT-REC.
001100 01  SYSOUT-REC  PIC X(130).
001110
001120****** LOADED ONCE AT STARTUP INTO WS-RULE-TABLE - NOT RE-READ
001130 FD  ALRTRULE
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 149 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS ALERT-RULE-REC.
001190 COPY ALRTRULE.
001200
001210****** SORTED ASCENDING BY DEVICE-ID - SAME DEVICE ORDER AS
001220****** PREDOUT SINCE BOTH ARE RUN AGAINST THE SAME PUMPREAD PASS
001230 FD  PERFOUT
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS PERFORMANCE-METRICS-REC.
001280 COPY PERFMETR.
001290
001300****** SORTED ASCENDING BY DEVICE-ID - SEE NOTE ABOVE ON PERFOUT
001310 FD  PREDOUT
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS PREDICTION-INFO-REC.
001360 COPY PREDINFO.
001370
001380 FD  ALRTOUT
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 190 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS ALERT-RESULT-REC.
001440 COPY ALRTRSLT.
001450
001460 WORKING-STORAGE SECTION.
001470 01  FILE-STATUS-CODES.
001480     05  OFCODE                  PIC X(2).
001490         88 CODE-WRITE    VALUE SPACES.
001500
001510 77  WS-RULE-COUNT               PIC 9(4) COMP VALUE ZERO.
001520 77  WS-MAX-RULES                PIC 9(4) COMP VALUE 500.
001530 77  WS-TRIGGERED-RULE-COUNT     PIC 9(4) COMP VALUE ZERO.
001540
001550 77  RULE-DATA-SW                PIC X(1) VALUE "Y".
001560     88 NO-MORE-RULE-DATA        VALUE "N".
001570 77  PERF-DATA-SW                PIC X(1) VALUE "Y".
001580     88 NO-MORE-PERF-DATA        VALUE "N".
001590 77  PRED-DATA-SW                PIC X(1) VALUE "Y".
001600     88 NO-MORE-PRED-DATA        VALUE "N".
001610
001620*    THE RULE LIBRARY - LOADED ONCE BY PARAGRAPH 050, WALKED ONCE
001630*    PER DEVICE BY PARAGRAPH 200
001640 01  WS-RULE-TABLE.
001650     05  WS-RULE-ENTRY OCCURS 500 TIMES
001660                         INDEXED BY RULE-IDX.
001670         10  WS-RULE-ID                PIC 9(6).
001680         10  WS-RULE-NAME               PIC X(40).
001690         10  WS-RULE-TYPE                PIC X(24).
001700             88  WS-TYPE-THRESHOLD      VALUE "THRESHOLD".
001710             88  WS-TYPE-PERF-DEGRADE   VALUE
001720                                         "PERFORMANCE_DEGRADATION".
001730             88  WS-TYPE-FAULT-PREDICT  VALUE "FAULT_PREDICTION".
001740             88  WS-TYPE-HEALTH-SCORE   VALUE "HEALTH_SCORE".
001750         10  WS-RULE-LEVEL                PIC X(10).
001760         10  WS-RULE-METRIC-NAME           PIC X(30).
001770         10  WS-RULE-OP                    PIC X(3).
001780             88  WS-OP-GT                 VALUE "GT ".
001790             88  WS-OP-GTE                VALUE "GTE".
001800             88  WS-OP-LT                 VALUE "LT ".
001810             88  WS-OP-LTE                VALUE "LTE".
001820             88  WS-OP-EQ                 VALUE "EQ ".
001830             88  WS-OP-NE                 VALUE "NE ".
001840         10  WS-RULE-THRESHOLD             PIC S9(7)V9(3) COMP-3.
001850         10  WS-RULE-DEVICE-ID             PIC X(20).
001860*    DUMP VIEW OF ONE RULE-TABLE ENTRY FOR WHEN AN ANALYST ASKS
001870*    WHY A PARTICULAR RULE DID OR DID NOT FIRE FOR A DEVICE
001880     05  WS-RULE-ENTRY-X REDEFINES WS-RULE-ENTRY
001890                         OCCURS 500 TIMES PIC X(139).
001900
001910*    REBUILT EVERY DEVICE FROM THAT DEVICE'S PERFORMANCE-OUT AND
001920*    PREDICTION-OUT RECORDS - THE ELEVEN NAMES ARE THE SAME ONES
001930*    THE ORIGINAL ANALYSIS-CONTEXT MAPPING USES, LOWER-CASE AND
001940*    ALL, SO THEY LINE UP WITH THE NAMES STORED IN ALRTRULE
001950 01  WS-METRIC-TABLE.
001960     05  WS-METRIC-ENTRY OCCURS 11 TIMES
001970                         INDEXED BY MET-IDX.
001980         10  WS-METRIC-NAME              PIC X(30).
001990         10  WS-METRIC-VALUE              PIC S9(7)V9(3) COMP-3.
002000     05  WS-METRIC-ENTRY-X REDEFINES WS-METRIC-ENTRY
002010                         OCCURS 11 TIMES PIC X(36).
002020
002030*    FAILURE-PROBABILITY CUT POINTS FOR THE RISK-LEVEL METRIC -
002040*    A DATA TABLE INSTEAD OF THREE NESTED IFS, SAME IDEA AS THE
002050*    RECOMMENDATION-CODE TABLE IN PMPANOM
002060 01  WS-RISK-BUCKET-TABLE.
002070     05  FILLER PIC 9V999 VALUE .800.
002080     05  FILLER PIC 9V999 VALUE .600.
002090     05  FILLER PIC 9V999 VALUE .400.
002100 01  WS-RISK-CUTOFF REDEFINES WS-RISK-BUCKET-TABLE
002110                         PIC 9V999 OCCURS 3 TIMES.
002120
002130 01  WS-WORK-FIELDS.
002140     05  WS-CURRENT-DEVICE-ID         PIC X(20).
002150     05  WS-METRIC-FOUND-SW           PIC X(1).
002160         88  WS-METRIC-WAS-FOUND      VALUE "Y".
002170         88  WS-METRIC-NOT-FOUND      VALUE "N".
002180     05  WS-FOUND-VALUE               PIC S9(7)V9(3) COMP-3.
002190     05  WS-LOOKUP-NAME               PIC X(30).
002200     05  WS-RULE-TRIGGERED-SW         PIC X(1).
002210         88  WS-RULE-DID-TRIGGER      VALUE "Y".
002220         88  WS-RULE-DID-NOT-TRIGGER  VALUE "N".
002230     05  WS-THRESHOLD-USED            PIC S9(7)V9(3) COMP-3.
002240     05  WS-METRIC-DIFF               PIC S9(7)V9(4) COMP-3.
002250     05  WS-RISK-LEVEL-NUM            PIC 9(1) COMP.
002260     05  WS-MESSAGE-TEXT              PIC X(120).
002270
002280 COPY ABENDREC.
002290
002300 PROCEDURE DIVISION.
002310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002320     PERFORM 050-LOAD-RULE-TABLE THRU 050-EXIT
002330             VARYING RULE-IDX FROM 1 BY 1
002340             UNTIL NO-MORE-RULE-DATA
002350                OR RULE-IDX > WS-MAX-RULES.
002360     PERFORM 100-MAINLINE THRU 100-EXIT
002370             UNTIL NO-MORE-PERF-DATA
002380                OR NO-MORE-PRED-DATA.
002390     PERFORM 999-CLEANUP THRU 999-EXIT.
002400     GOBACK.
002410
002420 000-HOUSEKEEPING.
002430     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002440     DISPLAY "******** BEGIN JOB PMPALERT ********".
002450     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002460     PERFORM 960-READ-ALRTRULE THRU 960-EXIT.
002470     IF NO-MORE-RULE-DATA
002480         MOVE "EMPTY RULE LIBRARY" TO ABEND-REASON
002490         GO TO 1000-ABEND-RTN.
002500     PERFORM 970-READ-PERFOUT THRU 970-EXIT.
002510     PERFORM 980-READ-PREDOUT THRU 980-EXIT.
002520     IF NO-MORE-PERF-DATA OR NO-MORE-PRED-DATA
002530         MOVE "EMPTY PERFOUT OR PREDOUT FILE" TO ABEND-REASON
002540         GO TO 1000-ABEND-RTN.
002550 000-EXIT.
002560     EXIT.
002570
002580*    LOADS EVERY RULE IN ALRTRULE INTO WS-RULE-TABLE ONCE, BEFORE
002590*    ANY DEVICE IS SCORED - ONE PASS OVER THE RULE FILE INSTEAD OF
002600*    RE-READING IT PER DEVICE
002610 050-LOAD-RULE-TABLE.
002620     MOVE "050-LOAD-RULE-TABLE" TO PARA-NAME.
002630     MOVE ALERT-RULE-REC TO WS-RULE-ENTRY(RULE-IDX).
002640     SET WS-RULE-COUNT TO RULE-IDX.
002650     PERFORM 960-READ-ALRTRULE THRU 960-EXIT.
002660 050-EXIT.
002670     EXIT.
002680
002690 100-MAINLINE.
002700     MOVE "100-MAINLINE" TO PARA-NAME.
002710     PERFORM 110-PROCESS-ONE-DEVICE THRU 110-EXIT.
002720 100-EXIT.
002730     EXIT.
002740
002750*    PERFOUT AND PREDOUT EACH CARRY ONE RECORD PER DEVICE, AND
002760*    BOTH ARE PRODUCED AGAINST THE SAME PUMPREAD PASS, SO THIS
002770*    SHOP READS THEM IN LOCK-STEP RATHER THAN BUILDING A FULL
002780*    MATCH-MERGE - PARAGRAPH 120 CATCHES A MISMATCHED PAIR
002790 110-PROCESS-ONE-DEVICE.
002800     MOVE "110-PROCESS-ONE-DEVICE" TO PARA-NAME.
002810     PERFORM 120-VERIFY-DEVICE-MATCH THRU 120-EXIT.
002820     MOVE PM-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
002830     PERFORM 150-BUILD-METRIC-TABLE THRU 150-EXIT.
002840     MOVE ZERO TO WS-TRIGGERED-RULE-COUNT.
002850     PERFORM 200-SEARCH-RULES-FOR-DEVICE THRU 200-EXIT
002860             VARYING RULE-IDX FROM 1 BY 1
002870             UNTIL RULE-IDX > WS-RULE-COUNT.
002880     PERFORM 970-READ-PERFOUT THRU 970-EXIT.
002890     PERFORM 980-READ-PREDOUT THRU 980-EXIT.
002900 110-EXIT.
002910     EXIT.
002920
002930 120-VERIFY-DEVICE-MATCH.
002940     MOVE "120-VERIFY-DEVICE-MATCH" TO PARA-NAME.
002950     IF PM-DEVICE-ID NOT = PI-DEVICE-ID
002960         MOVE "PERFOUT/PREDOUT DEVICE-ID MISMATCH" TO
002970              ABEND-REASON
002980         GO TO 1000-ABEND-RTN.
002990 120-EXIT.
003000     EXIT.
003010
003020*    BUILDS THE ELEVEN-METRIC TABLE FOR THE CURRENT DEVICE OUT OF
003030*    ITS PERFOUT AND PREDOUT RECORDS - HEALTH-SCORE COMES STRAIGHT
003040*    OFF PERFMETR'S OWN OVERALL-SCORE FIELD, RISK-LEVEL IS BUCKETED
003050*    OFF FAILURE-PROBABILITY SINCE NO RULE TYPE IN THIS PROGRAM
003060*    EVALUATES IT DIRECTLY (SEE THE REMARKS ABOVE)
003070 150-BUILD-METRIC-TABLE.
003080     MOVE "150-BUILD-METRIC-TABLE" TO PARA-NAME.
003090     MOVE "health_score"           TO WS-METRIC-NAME(1).
003100     MOVE PM-OVERALL-SCORE         TO WS-METRIC-VALUE(1).
003110     MOVE "efficiency_score"       TO WS-METRIC-NAME(2).
003120     MOVE PM-EFFICIENCY-SCORE      TO WS-METRIC-VALUE(2).
003130     MOVE "reliability_score"      TO WS-METRIC-NAME(3).
003140     MOVE PM-RELIABILITY-SCORE     TO WS-METRIC-VALUE(3).
003150     MOVE "maintenance_score"      TO WS-METRIC-NAME(4).
003160     MOVE PM-MAINTENANCE-SCORE     TO WS-METRIC-VALUE(4).
003170     MOVE "average_power"         TO WS-METRIC-NAME(5).
003180     MOVE PM-AVERAGE-POWER-KW      TO WS-METRIC-VALUE(5).
003190     MOVE "average_vibration"      TO WS-METRIC-NAME(6).
003200     MOVE PM-AVERAGE-VIBRATION     TO WS-METRIC-VALUE(6).
003210     MOVE "max_vibration"         TO WS-METRIC-NAME(7).
003220     MOVE PM-MAX-VIBRATION         TO WS-METRIC-VALUE(7).
003230     MOVE "failure_probability"    TO WS-METRIC-NAME(8).
003240     MOVE PI-FAILURE-PROBABILITY   TO WS-METRIC-VALUE(8).
003250     MOVE "remaining_useful_life"  TO WS-METRIC-NAME(9).
003260     MOVE PI-REMAINING-LIFE-DAYS   TO WS-METRIC-VALUE(9).
003270     MOVE "confidence_score"       TO WS-METRIC-NAME(10).
003280     MOVE PI-PREDICTION-CONFIDENCE TO WS-METRIC-VALUE(10).
003290     PERFORM 230-BUCKET-RISK-LEVEL THRU 230-EXIT.
003300     MOVE "risk_level"            TO WS-METRIC-NAME(11).
003310     MOVE WS-RISK-LEVEL-NUM         TO WS-METRIC-VALUE(11).
003320 150-EXIT.
003330     EXIT.
003340
003350*    CRITICAL=4, HIGH=3, MEDIUM=2, LOW=1 - READ DOWN THE CUTOFF
003360*    TABLE HIGH TO LOW AND STOP AT THE FIRST BUCKET THAT FITS
003370 230-BUCKET-RISK-LEVEL.
003380     MOVE "230-BUCKET-RISK-LEVEL" TO PARA-NAME.
003390     IF PI-FAILURE-PROBABILITY > WS-RISK-CUTOFF(1)
003400         MOVE 4 TO WS-RISK-LEVEL-NUM
003410     ELSE
003420         PERFORM 235-BUCKET-RISK-REMAINDER THRU 235-EXIT.
003430 230-EXIT.
003440     EXIT.
003450
003460 235-BUCKET-RISK-REMAINDER.
003470     IF PI-FAILURE-PROBABILITY > WS-RISK-CUTOFF(2)
003480         MOVE 3 TO WS-RISK-LEVEL-NUM
003490     ELSE
003500         IF PI-FAILURE-PROBABILITY > WS-RISK-CUTOFF(3)
003510             MOVE 2 TO WS-RISK-LEVEL-NUM
003520         ELSE
003530             MOVE 1 TO WS-RISK-LEVEL-NUM.
003540 235-EXIT.
003550     EXIT.
003560
003570*    WALKS THE RULE TABLE ONCE PER DEVICE, SKIPPING ANY RULE
003580*    SCOPED TO A DIFFERENT DEVICE
003590 200-SEARCH-RULES-FOR-DEVICE.
003600     MOVE "200-SEARCH-RULES-FOR-DEVICE" TO PARA-NAME.
003610     PERFORM 210-EVAL-ONE-RULE THRU 210-EXIT.
003620 200-EXIT.
003630     EXIT.
003640
003650 210-EVAL-ONE-RULE.
003660     MOVE "210-EVAL-ONE-RULE" TO PARA-NAME.
003670     IF WS-RULE-DEVICE-ID(RULE-IDX) NOT = SPACES
003680         AND WS-RULE-DEVICE-ID(RULE-IDX) NOT = WS-CURRENT-DEVICE-ID
003690         GO TO 210-EXIT.
003700     MOVE "N" TO WS-RULE-TRIGGERED-SW.
003710     IF WS-TYPE-THRESHOLD(RULE-IDX)
003720         PERFORM 300-EVAL-THRESHOLD THRU 300-EXIT
003730     ELSE
003740         IF WS-TYPE-PERF-DEGRADE(RULE-IDX)
003750             PERFORM 400-EVAL-DEGRADATION THRU 400-EXIT
003760         ELSE
003770             IF WS-TYPE-FAULT-PREDICT(RULE-IDX)
003780                 PERFORM 500-EVAL-FAULT-PREDICTION THRU 500-EXIT
003790             ELSE
003800                 IF WS-TYPE-HEALTH-SCORE(RULE-IDX)
003810                     PERFORM 600-EVAL-HEALTH-SCORE THRU 600-EXIT.
003820     IF WS-RULE-DID-TRIGGER
003830         PERFORM 650-WRITE-ALERT-RESULT THRU 650-EXIT.
003840 210-EXIT.
003850     EXIT.
003860
003870*    LINEAR LOOKUP OF ONE METRIC BY NAME - ELEVEN ENTRIES IS NOT
003880*    WORTH INDEXING, SO THIS USES SEARCH RATHER THAN A SORTED KEY
003890 250-FIND-METRIC.
003900     MOVE "250-FIND-METRIC" TO PARA-NAME.
003910     MOVE "N" TO WS-METRIC-FOUND-SW.
003920     SET MET-IDX TO 1.
003930     SEARCH WS-METRIC-ENTRY
003940         AT END
003950             MOVE "N" TO WS-METRIC-FOUND-SW
003960         WHEN WS-METRIC-NAME(MET-IDX) = WS-LOOKUP-NAME
003970             MOVE "Y" TO WS-METRIC-FOUND-SW
003980             MOVE WS-METRIC-VALUE(MET-IDX) TO WS-FOUND-VALUE
003990     END-SEARCH.
004000 250-EXIT.
004010     EXIT.
004020
004030*    REQUIRES METRIC-NAME, COMPARISON-OP AND THE METRIC TO EXIST
004040*    IN THE CURRENT TABLE - A RULE MISSING ANY OF THE THREE IS A
004050*    NON-TRIGGER, NOT AN ERROR, SO NOTHING IS WRITTEN FOR IT
004060 300-EVAL-THRESHOLD.
004070     MOVE "300-EVAL-THRESHOLD" TO PARA-NAME.
004080     IF WS-RULE-METRIC-NAME(RULE-IDX) = SPACES
004090         OR WS-RULE-OP(RULE-IDX) = SPACES
004100         GO TO 300-EXIT.
004110     MOVE WS-RULE-METRIC-NAME(RULE-IDX) TO WS-LOOKUP-NAME.
004120     PERFORM 250-FIND-METRIC THRU 250-EXIT.
004130     IF WS-METRIC-NOT-FOUND
004140         GO TO 300-EXIT.
004150     MOVE WS-RULE-THRESHOLD(RULE-IDX) TO WS-THRESHOLD-USED.
004160     PERFORM 310-TEST-COMPARISON THRU 310-EXIT.
004170     MOVE SPACES TO WS-MESSAGE-TEXT.
004180     STRING "THRESHOLD RULE FIRED ON METRIC " DELIMITED BY SIZE
004190            WS-LOOKUP-NAME DELIMITED BY SPACE
004200            INTO WS-MESSAGE-TEXT.
004210 300-EXIT.
004220     EXIT.
004230
004240*    ONE COMPARISON PER 88-LEVEL SHORT CODE - EQ/NE USE THE
004250*    ABSOLUTE-DIFFERENCE RULE INSTEAD OF A DIRECT EQUALITY TEST
004260 310-TEST-COMPARISON.
004270     MOVE "310-TEST-COMPARISON" TO PARA-NAME.
004280     COMPUTE WS-METRIC-DIFF = WS-FOUND-VALUE - WS-THRESHOLD-USED.
004290     IF WS-METRIC-DIFF < ZERO
004300         COMPUTE WS-METRIC-DIFF = ZERO - WS-METRIC-DIFF.
004310     IF WS-OP-GT(RULE-IDX) AND WS-FOUND-VALUE > WS-THRESHOLD-USED
004320         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004330     ELSE
004340     IF WS-OP-GTE(RULE-IDX) AND WS-FOUND-VALUE >= WS-THRESHOLD-USED
004350         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004360     ELSE
004370     IF WS-OP-LT(RULE-IDX) AND WS-FOUND-VALUE < WS-THRESHOLD-USED
004380         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004390     ELSE
004400     IF WS-OP-LTE(RULE-IDX) AND WS-FOUND-VALUE <= WS-THRESHOLD-USED
004410         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004420     ELSE
004430     IF WS-OP-EQ(RULE-IDX) AND WS-METRIC-DIFF < .0001
004440         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004450     ELSE
004460     IF WS-OP-NE(RULE-IDX) AND WS-METRIC-DIFF >= .0001
004470         MOVE "Y" TO WS-RULE-TRIGGERED-SW.
004480 310-EXIT.
004490     EXIT.
004500
004510*    PERFORMANCE_DEGRADATION ALWAYS LOOKS UP "PERFORMANCE_SCORE",
004520*    WHICH IS NOT ONE OF THE ELEVEN METRICS PARAGRAPH 150 BUILDS -
004530*    THAT METRIC ONLY EXISTS IF A CALLER INJECTS IT DIRECTLY, SO
004540*    THIS RULE TYPE NEVER ACTUALLY FIRES IN THIS SYSTEM.  LEFT IN
004550*    PLACE RATHER THAN REMOVED - THE GAP IS IN THE UPSTREAM DATA,
004560*    NOT IN THIS PARAGRAPH, AND A FUTURE FEED MAY CLOSE IT
004570 400-EVAL-DEGRADATION.
004580     MOVE "400-EVAL-DEGRADATION" TO PARA-NAME.
004590     MOVE "performance_score" TO WS-LOOKUP-NAME.
004600     PERFORM 250-FIND-METRIC THRU 250-EXIT.
004610     IF WS-METRIC-NOT-FOUND
004620         GO TO 400-EXIT.
004630     MOVE WS-RULE-THRESHOLD(RULE-IDX) TO WS-THRESHOLD-USED.
004640     IF WS-THRESHOLD-USED = ZERO
004650         MOVE 20.000 TO WS-THRESHOLD-USED.
004660     IF WS-FOUND-VALUE < 100 - WS-THRESHOLD-USED
004670         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004680         MOVE "PERFORMANCE DEGRADATION RULE FIRED" TO
004690              WS-MESSAGE-TEXT.
004700 400-EXIT.
004710     EXIT.
004720
004730 500-EVAL-FAULT-PREDICTION.
004740     MOVE "500-EVAL-FAULT-PREDICTION" TO PARA-NAME.
004750     MOVE "failure_probability" TO WS-LOOKUP-NAME.
004760     PERFORM 250-FIND-METRIC THRU 250-EXIT.
004770     IF WS-METRIC-NOT-FOUND
004780         GO TO 500-EXIT.
004790     MOVE WS-RULE-THRESHOLD(RULE-IDX) TO WS-THRESHOLD-USED.
004800     IF WS-THRESHOLD-USED = ZERO
004810         MOVE .700 TO WS-THRESHOLD-USED.
004820     IF WS-FOUND-VALUE >= WS-THRESHOLD-USED
004830         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004840         MOVE "FAULT PREDICTION RULE FIRED" TO WS-MESSAGE-TEXT.
004850 500-EXIT.
004860     EXIT.
004870
004880 600-EVAL-HEALTH-SCORE.
004890     MOVE "600-EVAL-HEALTH-SCORE" TO PARA-NAME.
004900     MOVE "health_score" TO WS-LOOKUP-NAME.
004910     PERFORM 250-FIND-METRIC THRU 250-EXIT.
004920     IF WS-METRIC-NOT-FOUND
004930         GO TO 600-EXIT.
004940     MOVE WS-RULE-THRESHOLD(RULE-IDX) TO WS-THRESHOLD-USED.
004950     IF WS-THRESHOLD-USED = ZERO
004960         MOVE 60.000 TO WS-THRESHOLD-USED.
004970     IF WS-FOUND-VALUE < WS-THRESHOLD-USED
004980         MOVE "Y" TO WS-RULE-TRIGGERED-SW
004990         MOVE "HEALTH SCORE RULE FIRED" TO WS-MESSAGE-TEXT.
005000 600-EXIT.
005010     EXIT.
005020
005030*    THE CONFIDENCE CARRIED ON EVERY TRIGGERED ALERT IS THE SAME
005040*    PREDICTION-CONFIDENCE USED THROUGHOUT - THERE IS NO SEPARATE
005050*    PER-RULE CONFIDENCE CALCULATION IN THIS SYSTEM
005060 650-WRITE-ALERT-RESULT.
005070     MOVE "650-WRITE-ALERT-RESULT" TO PARA-NAME.
005080     MOVE WS-CURRENT-DEVICE-ID    TO AS-RESULT-DEVICE-ID.
005090     MOVE WS-RULE-ID(RULE-IDX)    TO AS-RULE-ID.
005100     MOVE WS-FOUND-VALUE          TO AS-TRIGGERED-VALUE.
005110     MOVE WS-THRESHOLD-USED       TO AS-THRESHOLD-VALUE.
005120     MOVE WS-RULE-LEVEL(RULE-IDX) TO AS-SEVERITY.
005130     MOVE PI-PREDICTION-CONFIDENCE TO AS-CONFIDENCE.
005140     MOVE WS-MESSAGE-TEXT         TO AS-MESSAGE.
005150     WRITE ALERT-RESULT-REC.
005160     IF NOT CODE-WRITE
005170         MOVE "WRITE ERROR ON ALRTOUT" TO ABEND-REASON
005180         GO TO 1000-ABEND-RTN.
005190     ADD 1 TO WS-TRIGGERED-RULE-COUNT.
005200 650-EXIT.
005210     EXIT.
005220
005230 800-OPEN-FILES.
005240     MOVE "800-OPEN-FILES" TO PARA-NAME.
005250     OPEN INPUT ALRTRULE, PERFOUT, PREDOUT.
005260     OPEN OUTPUT ALRTOUT, SYSOUT.
005270 800-EXIT.
005280     EXIT.
005290
005300 850-CLOSE-FILES.
005310     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005320     CLOSE ALRTRULE, PERFOUT, PREDOUT, ALRTOUT, SYSOUT.
005330 850-EXIT.
005340     EXIT.
005350
005360 960-READ-ALRTRULE.
005370     READ ALRTRULE INTO ALERT-RULE-REC
005380         AT END MOVE "N" TO RULE-DATA-SW
005390         GO TO 960-EXIT
005400     END-READ.
005410 960-EXIT.
005420     EXIT.
005430
005440 970-READ-PERFOUT.
005450     READ PERFOUT INTO PERFORMANCE-METRICS-REC
005460         AT END MOVE "N" TO PERF-DATA-SW
005470         GO TO 970-EXIT
005480     END-READ.
005490 970-EXIT.
005500     EXIT.
005510
005520 980-READ-PREDOUT.
005530     READ PREDOUT INTO PREDICTION-INFO-REC
005540         AT END MOVE "N" TO PRED-DATA-SW
005550         GO TO 980-EXIT
005560     END-READ.
005570 980-EXIT.
005580     EXIT.
005590
005600 999-CLEANUP.
005610     MOVE "999-CLEANUP" TO PARA-NAME.
005620     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005630     DISPLAY "******** NORMAL END OF JOB PMPALERT ********".
005640 999-EXIT.
005650     EXIT.
005660
005670 1000-ABEND-RTN.
005680     WRITE SYSOUT-REC FROM ABEND-REC.
005690     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005700     DISPLAY "*** ABNORMAL END OF JOB- PMPALERT ***" UPON CONSOLE.
005710     DIVIDE ZERO-VAL INTO ONE-VAL.
