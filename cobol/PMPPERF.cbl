000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PMPPERF.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 08/19/96.
000060 DATE-COMPILED. 08/19/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          PUMP PERFORMANCE EVALUATION DRIVER.  READS THE PUMP
000130*          READING FILE FOR ONE DEVICE AT A TIME, ACCUMULATES THE
000140*          READINGS THAT FALL WITHIN A CALLER-SUPPLIED WINDOW (SEE
000150*          WS-PARM-CARD, READ FROM SYSIN), AND SCORES THE DEVICE'S
000160*          EFFICIENCY, RELIABILITY AND MAINTENANCE CONDITION OVER
000170*          THAT WINDOW.  WRITES ONE PERFORMANCE-METRICS RECORD PER
000180*          DEVICE AND PRINTS THE PERFORMANCE REPORT.
000190*
000200*          NOTE THE WINDOW HOURS USED FOR STARTUP-FREQUENCY COME
000210*          FROM THE CALLER'S WINDOW BOUNDS, NOT FROM THE SPAN OF
000220*          THE DATA ITSELF - PMPANOM USES THE DATA'S OWN SPAN FOR
000230*          THIS SAME CALCULATION.  DO NOT "FIX" THIS TO MATCH.
000240*
000250******************************************************************
000260*    CHANGE LOG
000270*    DATE     INIT  TICKET    DESCRIPTION
000280*    -------- ----  --------  ----------------------------------
000290*    08/19/96  JS   PM-0018   ORIGINAL LAYOUT
000300*    11/02/97  RDH  PM-0041   ADDED FLOW/PRESSURE CORRELATION TO
000310*                             THE EFFICIENCY SCORE
000320*    01/08/99  JS   PM-Y2K1   WIDENED TIMESTAMP KEYS TO 4-DIGIT YR
000330*    06/30/01  TGD  PM-0077   ADDED VIBRATION STDDEV TO RELIABILTY
000340*    05/02/03  TGD  PM-0101   ADDED OVERALL-SCORE AS AVG OF THREE
000350******************************************************************
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
000470             ORGANIZATION IS SEQUENTIAL.
000480     SELECT PUMPREAD ASSIGN TO UT-S-PUMPREAD
000490             ACCESS MODE IS SEQUENTIAL
000500             FILE STATUS IS OFCODE.
000510     SELECT PERFOUT ASSIGN TO UT-S-PERFOUT
000520             ACCESS MODE IS SEQUENTIAL
000530             FILE STATUS IS OFCODE.
000540     SELECT REPTOUT ASSIGN TO UT-S-REPTOUT
000550             ACCESS MODE IS SEQUENTIAL
000560             FILE STATUS IS OFCODE.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 FD  SYSOUT
000620     RECORDING MODE IS F
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 132 CHARACTERS
000650     BLOCK CONTAINS 0 RECORDS
000660     DATA RECORD IS SYSOUT-REC.
000670 01  SYSOUT-REC                         PIC X(132).
000680
000690 FD  PUMPREAD
000700     RECORDING MODE IS F
000710     LABEL RECORDS ARE STANDARD
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS PUMP-READING-REC.
000740 COPY PUMPRDNG.
000750
000760 FD  PERFOUT
000770     RECORDING MODE IS F
000780     LABEL RECORDS ARE STANDARD
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS PERFORMANCE-METRICS-REC.
000810 COPY PERFMETR.
000820
000830 FD  REPTOUT
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 132 CHARACTERS
000870     BLOCK CONTAINS 0 RECORDS
000880     DATA RECORD IS REPT-REC.
000890 01  REPT-REC                           PIC X(132).
000900
000910 WORKING-STORAGE SECTION.
000920 01  FILE-STATUS-CODES.
000930     05  OFCODE                          PIC X(2).
000940         88  CODE-WRITE                  VALUE SPACES.
000950
000960 01  ABENDREC.
000970     05  PARA-NAME                       PIC X(8).
000980     05  ABEND-REASON                    PIC X(60).
000990
001000 01  WS-SWITCHES.
001010     05  WS-EOF-SW                        PIC X(1).
001020         88  WS-NO-MORE-DATA              VALUE "Y".
001030     05  WS-NEW-DEVICE-SW                 PIC X(1).
001040         88  WS-IS-NEW-DEVICE             VALUE "Y".
001050     05  WS-ANY-MAINT-FLAG-SW             PIC X(1).
001060         88  WS-MAINT-FLAG-FOUND          VALUE "Y".
001070
001080 01  WS-PARM-CARD.
001090     05  WS-PARM-WINDOW-START-KEY         PIC X(14).
001100     05  WS-PARM-WINDOW-END-KEY           PIC X(14).
001110     05  FILLER                           PIC X(52).
001120
001130 01  WS-DTDIF-REC.
001140     05  WS-DTDIF-STAMP-1.
001150         10  WS-DTDIF-DATE-1.
001160             15  WS-DTDIF-YEAR-1           PIC 9(4).
001170             15  WS-DTDIF-MONTH-1          PIC 9(2).
001180             15  WS-DTDIF-DAY-1            PIC 9(2).
001190         10  WS-DTDIF-TIME-1.
001200             15  WS-DTDIF-HOUR-1           PIC 9(2).
001210             15  WS-DTDIF-MINUTE-1         PIC 9(2).
001220             15  WS-DTDIF-SECOND-1         PIC 9(2).
001230     05  WS-DTDIF-STAMP-2.
001240         10  WS-DTDIF-DATE-2.
001250             15  WS-DTDIF-YEAR-2           PIC 9(4).
001260             15  WS-DTDIF-MONTH-2          PIC 9(2).
001270             15  WS-DTDIF-DAY-2            PIC 9(2).
001280         10  WS-DTDIF-TIME-2.
001290             15  WS-DTDIF-HOUR-2           PIC 9(2).
001300             15  WS-DTDIF-MINUTE-2         PIC 9(2).
001310             15  WS-DTDIF-SECOND-2         PIC 9(2).
001320*    PACKS BOTH 14-BYTE TIMESTAMPS INTO ONE PASSABLE VIEW, THE
001330*    SAME WAY DTDIFHRS'S OWN LINKAGE DOES IT
001340     05  WS-DTDIF-COMBINED-KEYS REDEFINES WS-DTDIF-STAMP-1
001350             PIC X(28).
001360*    ALTERNATE VIEW SO AN ABENDING RUN CAN SYSOUT THE RAW KEY-1
001370*    BYTES WITHOUT UNPACKING THE GROUP IN THE DUMP READER
001380     05  WS-DTDIF-STAMP-1-X REDEFINES WS-DTDIF-STAMP-1
001390             PIC X(14).
001400
001410 01  WS-DTDIF-HOURS                      PIC S9(5)V9(1) COMP-3.
001420 01  WS-WINDOW-HOURS                     PIC S9(5)V9(1) COMP-3.
001430
001440 01  WS-READING-TABLE.
001450     05  WS-READING-ENTRY OCCURS 2000 TIMES
001460             INDEXED BY WS-RDG-IDX.
001470         10  WS-RDG-STATUS                PIC 9(1).
001480         10  WS-RDG-RUNTIME-MIN         PIC S9(5)V9(2) COMP-3.
001490         10  WS-RDG-RUNTIME-PRES           PIC 9(1).
001500         10  WS-RDG-POWER-KW            PIC S9(5)V9(2) COMP-3.
001510         10  WS-RDG-POWER-PRES             PIC 9(1).
001520         10  WS-RDG-ENERGY-KWH          PIC S9(7)V9(2) COMP-3.
001530         10  WS-RDG-ENERGY-PRES            PIC 9(1).
001540         10  WS-RDG-VIBRATION           PIC S9(3)V9(2) COMP-3.
001550         10  WS-RDG-VIBRATION-PRES         PIC 9(1).
001560         10  WS-RDG-PRESSURE-KPA        PIC S9(5)V9(2) COMP-3.
001570         10  WS-RDG-PRESSURE-PRES          PIC 9(1).
001580         10  WS-RDG-FLOW-M3H            PIC S9(5)V9(2) COMP-3.
001590         10  WS-RDG-FLOW-PRES              PIC 9(1).
001600         10  WS-RDG-FAULT-CODE             PIC X(10).
001610         10  WS-RDG-ALARM-LEVEL            PIC 9(1).
001620         10  WS-RDG-MAINT-FLAG             PIC X(1).
001630*    DEBUG VIEW SO THE SYSOUT DUMP SHOWS ONE READABLE LINE PER
001640*    TABLE ROW INSTEAD OF EIGHTEEN SEPARATE ELEMENTARY FIELDS
001650     05  WS-READING-ENTRY-X REDEFINES WS-READING-ENTRY
001660             OCCURS 2000 TIMES PIC X(43).
001670
001680 01  WS-TABLE-COUNTERS.
001690     05  WS-READING-COUNT                 PIC S9(5) COMP.
001700     05  WS-SERIES-COUNT                  PIC S9(5) COMP.
001710     05  WS-SUBSCRIPT                     PIC S9(5) COMP.
001720     05  WS-STARTUP-COUNT                 PIC S9(5) COMP.
001730     05  WS-FAULT-COUNT                   PIC S9(5) COMP.
001740     05  WS-ALARM-COUNT                   PIC S9(5) COMP.
001750     05  WS-PRESSURE-FLOW-COUNT            PIC S9(5) COMP.
001760     05  WS-HALF-SIZE                     PIC S9(5) COMP.
001770     05  WS-SECOND-HALF-SIZE               PIC S9(5) COMP.
001780     05  WS-START-SUBSCRIPT                PIC S9(5) COMP.
001790
001800 01  WS-PAIR-SERIES.
001810     05  WS-PRES-SERIES OCCURS 2000 TIMES
001820             PIC S9(5)V9(2) COMP-3.
001830     05  WS-FLOW-SERIES OCCURS 2000 TIMES
001840             PIC S9(5)V9(2) COMP-3.
001850
001860 01  WS-CALC-FIELDS.
001870     05  WS-CALC-VALUE                    PIC S9(9)V9(4) COMP-3.
001880     05  WS-CALC-VALUE-2                  PIC S9(9)V9(4) COMP-3.
001890     05  WS-FIRST-HALF-SUM                PIC S9(9)V9(2) COMP-3.
001900     05  WS-SECOND-HALF-SUM               PIC S9(9)V9(2) COMP-3.
001910     05  WS-FIRST-HALF-MEAN               PIC S9(7)V9(2) COMP-3.
001920     05  WS-SECOND-HALF-MEAN              PIC S9(7)V9(2) COMP-3.
001930
001940 01  WS-PEARSON-FIELDS.
001950     05  WS-SUM-X                         PIC S9(9)V9(3) COMP-3.
001960     05  WS-SUM-Y                         PIC S9(9)V9(3) COMP-3.
001970     05  WS-SUM-XY                        PIC S9(11)V9(3) COMP-3.
001980     05  WS-SUM-X2                        PIC S9(11)V9(3) COMP-3.
001990     05  WS-SUM-Y2                        PIC S9(11)V9(3) COMP-3.
002000     05  WS-PEARSON-NUMER                 PIC S9(15)V9(3) COMP-3.
002010     05  WS-PEARSON-DENOM                 PIC S9(15)V9(3) COMP-3.
002020     05  WS-PEARSON-R                     PIC S9(1)V9(4) COMP-3.
002030
002040*    HAND-ROLLED NEWTON'S METHOD SQUARE ROOT - THIS SHOP'S
002050*    COMPILER HAS NO SQRT FUNCTION AVAILABLE TO COBOL PROGRAMS
002060 01  WS-SQRT-FIELDS.
002070     05  WS-SQRT-INPUT                    PIC S9(15)V9(3) COMP-3.
002080     05  WS-SQRT-RESULT                   PIC S9(15)V9(3) COMP-3.
002090     05  WS-SQRT-ITER                     PIC 9(2) COMP.
002100
002110*    09/02/03 KPL PM-0106 - THIS GROUP WAS SPLIT ACROSS TWO 01S
002120*    WITH A FIELD ORDER THAT DID NOT MATCH TSSTATS' LINKAGE -
002130*    THE RESULT FIELDS WERE NEVER ACTUALLY PASSED ON THE CALL
002140*    AND ONLY "WORKED" BY RIDING ON WHATEVER FELL INTO THE NEXT
002150*    01 IN STORAGE.  REBUILT AS ONE GROUP THAT MATCHES TSSTATS
002160*    FIELD FOR FIELD SO THE CALL IS HONEST ABOUT WHAT IT PASSES
002170 01  WS-TS-CALC-REC.
002180     05  WS-TS-FUNCTION-CODE              PIC 9(2).
002190     05  WS-TS-SERIES-COUNT                PIC 9(4) COMP.
002200     05  WS-TS-PERCENTILE-PARM             PIC 9V999 COMP-3.
002210     05  WS-TS-WINDOW-SIZE                 PIC 9(4) COMP.
002220     05  WS-TS-RESULT-VALUE                PIC S9(7)V9(3) COMP-3.
002230     05  WS-TS-RESULT-VALUE-2              PIC S9(7)V9(3) COMP-3.
002240     05  WS-TS-OUTLIER-COUNT               PIC 9(4) COMP.
002250     05  WS-TS-TREND-DIRECTION             PIC X(12).
002260     05  WS-TS-TREND-STRENGTH              PIC 9V999 COMP-3.
002270     05  WS-TS-R-SQUARED                   PIC 9V999 COMP-3.
002280     05  WS-TS-SERIES OCCURS 2000 TIMES
002290             PIC S9(7)V9(3) COMP-3.
002300
002310 01  WS-TS-RETURN-CODE                    PIC S9(4) COMP.
002320
002330 01  WS-SCORE-FIELDS.
002340     05  WS-STARTUP-FREQUENCY             PIC S9(5)V9(2) COMP-3.
002350     05  WS-TOTAL-RUNTIME-HOURS           PIC S9(5)V9(1) COMP-3.
002360     05  WS-AVERAGE-POWER-KW              PIC S9(5)V9(2) COMP-3.
002370     05  WS-TOTAL-ENERGY-KWH              PIC S9(7)V9(2) COMP-3.
002380     05  WS-AVERAGE-VIBRATION             PIC S9(3)V9(2) COMP-3.
002390     05  WS-MAX-VIBRATION                 PIC S9(3)V9(2) COMP-3.
002400     05  WS-AVERAGE-PRESSURE-KPA          PIC S9(5)V9(1) COMP-3.
002410     05  WS-AVERAGE-FLOW-M3H              PIC S9(3)V9(1) COMP-3.
002420     05  WS-VIBRATION-STDDEV              PIC S9(3)V9(2) COMP-3.
002430     05  WS-EFFICIENCY-SCORE              PIC S9(3)V9(2) COMP-3.
002440     05  WS-RELIABILITY-SCORE             PIC S9(3)V9(2) COMP-3.
002450     05  WS-MAINTENANCE-SCORE             PIC S9(3)V9(2) COMP-3.
002460     05  WS-OVERALL-SCORE                 PIC S9(3)V9(2) COMP-3.
002470     05  WS-FAULT-RATE                    PIC S9(1)V9(4) COMP-3.
002480     05  WS-ALARM-RATE                    PIC S9(1)V9(4) COMP-3.
002490
002500*    WALKS THE THREE COMPONENT SCORES FOR THE OVERALL AVERAGE -
002510*    SAME TRICK THE ANOMALY AND PREDICTION DRIVERS USE
002520 01  WS-SCORE-TABLE.
002530     05  WS-SCORE-ONE                     PIC S9(3)V9(2) COMP-3.
002540     05  WS-SCORE-TWO                     PIC S9(3)V9(2) COMP-3.
002550     05  WS-SCORE-THREE                   PIC S9(3)V9(2) COMP-3.
002560     05  WS-SCORE-TBL REDEFINES WS-SCORE-TABLE
002570             PIC S9(3)V9(2) COMP-3 OCCURS 3 TIMES.
002580     05  WS-SCORE-SUM                     PIC S9(5)V9(2) COMP-3.
002590
002600 01  WS-GRADE-FIELDS.
002610     05  WS-GRADE-INPUT-SCORE             PIC S9(3)V9(2) COMP-3.
002620     05  WS-GRADE-TEXT                    PIC X(28).
002630
002640 01  WS-CURRENT-DEVICE-ID                 PIC X(20).
002650
002660 01  WS-BLANK-LINE                        PIC X(132) VALUE SPACES.
002670 01  WS-RPT-LITERAL-LINE                  PIC X(132).
002680
002690 01  WS-RPT-STARTUP-LINE.
002700     05  FILLER            PIC X(16) VALUE "啟泵頻率: ".
002710     05  RPT-STARTUP-VALUE PIC ZZZ9.99.
002720     05  FILLER            PIC X(10) VALUE " 次/小時".
002730     05  FILLER            PIC X(90).
002740
002750 01  WS-RPT-RUNTIME-LINE.
002760     05  FILLER            PIC X(16) VALUE "總運行時間: ".
002770     05  RPT-RUNTIME-VALUE PIC ZZZZ9.9.
002780     05  FILLER            PIC X(10) VALUE " 小時".
002790     05  FILLER            PIC X(90).
002800
002810 01  WS-RPT-AVGPOWER-LINE.
002820     05  FILLER            PIC X(16) VALUE "平均功率: ".
002830     05  RPT-AVGPOWER-VALUE PIC ZZZ9.99.
002840     05  FILLER            PIC X(8)  VALUE " kW".
002850     05  FILLER            PIC X(92).
002860
002870 01  WS-RPT-ENERGY-LINE.
002880     05  FILLER            PIC X(16) VALUE "總能耗: ".
002890     05  RPT-ENERGY-VALUE  PIC ZZZZZ9.99.
002900     05  FILLER            PIC X(8)  VALUE " kWh".
002910     05  FILLER            PIC X(86).
002920
002930 01  WS-RPT-AVGVIBR-LINE.
002940     05  FILLER            PIC X(16) VALUE "平均振動: ".
002950     05  RPT-AVGVIBR-VALUE PIC ZZ9.99.
002960     05  FILLER            PIC X(8)  VALUE " mm/s".
002970     05  FILLER            PIC X(94).
002980
002990 01  WS-RPT-MAXVIBR-LINE.
003000     05  FILLER            PIC X(16) VALUE "最大振動: ".
003010     05  RPT-MAXVIBR-VALUE PIC ZZ9.99.
003020     05  FILLER            PIC X(8)  VALUE " mm/s".
003030     05  FILLER            PIC X(94).
003040
003050 01  WS-RPT-AVGPRES-LINE.
003060     05  FILLER            PIC X(16) VALUE "平均水壓: ".
003070     05  RPT-AVGPRES-VALUE PIC ZZZZ9.9.
003080     05  FILLER            PIC X(8)  VALUE " kPa".
003090     05  FILLER            PIC X(92).
003100
003110 01  WS-RPT-AVGFLOW-LINE.
003120     05  FILLER            PIC X(16) VALUE "平均流量: ".
003130     05  RPT-AVGFLOW-VALUE PIC ZZ9.9.
003140     05  FILLER            PIC X(8)  VALUE " m3/h".
003150     05  FILLER            PIC X(94).
003160
003170 01  WS-RPT-SCORE-LINE.
003180     05  RPT-SCORE-LABEL                  PIC X(16).
003190     05  RPT-SCORE-VALUE                  PIC ZZ9.9.
003200     05  FILLER                           PIC X(6) VALUE "/100 (".
003210     05  RPT-SCORE-GRADE                  PIC X(28).
003220     05  FILLER                           PIC X(1) VALUE ")".
003230     05  FILLER                           PIC X(73).
003240
003250 PROCEDURE DIVISION.
003260 000-HOUSEKEEPING.
003270     MOVE "000-HSKP" TO PARA-NAME.
003280     DISPLAY "PMPPERF - PUMP PERFORMANCE EVAL - BEGIN JOB".
003290     ACCEPT WS-PARM-CARD FROM SYSIN.
003300     MOVE "N" TO WS-EOF-SW.
003310     MOVE "N" TO WS-ANY-MAINT-FLAG-SW.
003320     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003330     PERFORM 900-READ-PUMPREAD THRU 900-EXIT.
003340     IF WS-NO-MORE-DATA
003350         MOVE "000-HSKP" TO PARA-NAME
003360         MOVE "PUMPREAD FILE IS EMPTY" TO ABEND-REASON
003370         GO TO 1000-ABEND-RTN.
003380
003390 100-MAINLINE.
003400     PERFORM 110-PROCESS-ONE-DEVICE THRU 110-EXIT
003410             UNTIL WS-NO-MORE-DATA.
003420     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003430     PERFORM 999-CLEANUP THRU 999-EXIT.
003440 100-EXIT.
003450     EXIT.
003460
003470 110-PROCESS-ONE-DEVICE.
003480     PERFORM 150-LOAD-DEVICE-WINDOW THRU 150-EXIT.
003490     PERFORM 200-STARTUP-FREQUENCY THRU 200-EXIT.
003500     PERFORM 300-RUNTIME-TOTALS THRU 300-EXIT.
003510     PERFORM 350-POWER-ENERGY-TOTALS THRU 350-EXIT.
003520     PERFORM 400-VIBRATION-TOTALS THRU 400-EXIT.
003530     PERFORM 415-PRESSURE-FLOW-TOTALS THRU 415-EXIT.
003540     PERFORM 500-EFFICIENCY-SCORE THRU 500-EXIT.
003550     PERFORM 550-RELIABILITY-SCORE THRU 550-EXIT.
003560     PERFORM 600-MAINTENANCE-SCORE THRU 600-EXIT.
003570     PERFORM 650-OVERALL-SCORE THRU 650-EXIT.
003580     PERFORM 700-WRITE-PERFORMANCE THRU 700-EXIT.
003590     PERFORM 750-PRINT-PERFORMANCE-REPORT THRU 750-EXIT.
003600 110-EXIT.
003610     EXIT.
003620
003630*---------------------------------------------------------------
003640*    LOADS EVERY READING FOR THE CURRENT DEVICE THAT FALLS
003650*    WITHIN THE CALLER'S WINDOW KEYS INTO WS-READING-TABLE,
003660*    THEN ADVANCES PAST THE DEVICE SO 100-MAINLINE CAN TELL
003670*    WHEN THE NEXT DEVICE STARTS
003680*---------------------------------------------------------------
003690 150-LOAD-DEVICE-WINDOW.
003700     MOVE ZERO TO WS-READING-COUNT.
003710     MOVE "N" TO WS-ANY-MAINT-FLAG-SW.
003720     MOVE PR-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
003730     MOVE "N" TO WS-NEW-DEVICE-SW.
003740     PERFORM 160-ADD-READING-IF-IN-WINDOW THRU 160-EXIT
003750             UNTIL WS-IS-NEW-DEVICE OR WS-NO-MORE-DATA.
003760 150-EXIT.
003770     EXIT.
003780
003790 160-ADD-READING-IF-IN-WINDOW.
003800     IF PR-DEVICE-ID NOT = WS-CURRENT-DEVICE-ID
003810         MOVE "Y" TO WS-NEW-DEVICE-SW
003820     ELSE
003830         PERFORM 165-TEST-WINDOW-AND-STORE THRU 165-EXIT
003840         PERFORM 900-READ-PUMPREAD THRU 900-EXIT.
003850 160-EXIT.
003860     EXIT.
003870
003880 165-TEST-WINDOW-AND-STORE.
003890     IF PR-TIMESTAMP-KEY >= WS-PARM-WINDOW-START-KEY
003900             AND PR-TIMESTAMP-KEY <= WS-PARM-WINDOW-END-KEY
003910         PERFORM 170-STORE-READING THRU 170-EXIT.
003920 165-EXIT.
003930     EXIT.
003940
003950 170-STORE-READING.
003960     ADD 1 TO WS-READING-COUNT.
003970     SET WS-RDG-IDX TO WS-READING-COUNT.
003980     MOVE PR-PUMP-STATUS TO WS-RDG-STATUS(WS-RDG-IDX).
003990     MOVE PR-RUNTIME-MINUTES TO WS-RDG-RUNTIME-MIN(WS-RDG-IDX).
004000     MOVE PR-RUNTIME-PRESENT TO WS-RDG-RUNTIME-PRES(WS-RDG-IDX).
004010     MOVE PR-POWER-KW TO WS-RDG-POWER-KW(WS-RDG-IDX).
004020     MOVE PR-POWER-PRESENT TO WS-RDG-POWER-PRES(WS-RDG-IDX).
004030     MOVE PR-ENERGY-KWH TO WS-RDG-ENERGY-KWH(WS-RDG-IDX).
004040     MOVE PR-ENERGY-PRESENT TO WS-RDG-ENERGY-PRES(WS-RDG-IDX).
004050     MOVE PR-VIBRATION-MM-S TO WS-RDG-VIBRATION(WS-RDG-IDX).
004060     MOVE PR-VIBRATION-PRESENT
004070             TO WS-RDG-VIBRATION-PRES(WS-RDG-IDX).
004080     MOVE PR-WATER-PRESSURE-KPA
004090             TO WS-RDG-PRESSURE-KPA(WS-RDG-IDX).
004100     MOVE PR-PRESSURE-PRESENT
004110             TO WS-RDG-PRESSURE-PRES(WS-RDG-IDX).
004120     MOVE PR-FLOW-RATE-M3H TO WS-RDG-FLOW-M3H(WS-RDG-IDX).
004130     MOVE PR-FLOW-PRESENT TO WS-RDG-FLOW-PRES(WS-RDG-IDX).
004140     MOVE PR-FAULT-CODE TO WS-RDG-FAULT-CODE(WS-RDG-IDX).
004150     MOVE PR-ALARM-LEVEL TO WS-RDG-ALARM-LEVEL(WS-RDG-IDX).
004160     MOVE PR-MAINTENANCE-FLAG TO WS-RDG-MAINT-FLAG(WS-RDG-IDX).
004170     IF PR-MAINT-DUE
004180         MOVE "Y" TO WS-ANY-MAINT-FLAG-SW.
004190 170-EXIT.
004200     EXIT.
004210
004220*---------------------------------------------------------------
004230*    STARTUP FREQUENCY USES THE CALLER'S WINDOW BOUNDS AS THE
004240*    HOURS DIVISOR, NOT THE SPAN OF THE DATA COLLECTED - THE
004250*    SAME WINDOW THE CALLER ASKED US TO EVALUATE
004260*---------------------------------------------------------------
004270 200-STARTUP-FREQUENCY.
004280     MOVE ZERO TO WS-STARTUP-COUNT.
004290     PERFORM 205-COUNT-STARTUPS THRU 205-EXIT
004300             VARYING WS-RDG-IDX FROM 1 BY 1
004310             UNTIL WS-RDG-IDX > WS-READING-COUNT.
004320     MOVE WS-PARM-WINDOW-START-KEY TO WS-DTDIF-STAMP-1-X.
004330     MOVE WS-PARM-WINDOW-END-KEY TO WS-DTDIF-DATE-2.
004340     CALL 'DTDIFHRS' USING WS-DTDIF-REC, WS-DTDIF-HOURS.
004350     MOVE WS-DTDIF-HOURS TO WS-WINDOW-HOURS.
004360     PERFORM 210-FINISH-STARTUP-FREQ THRU 210-EXIT.
004370 200-EXIT.
004380     EXIT.
004390
004400 205-COUNT-STARTUPS.
004410     IF PR-STATUS-RUNNING(WS-RDG-IDX)
004420         ADD 1 TO WS-STARTUP-COUNT.
004430 205-EXIT.
004440     EXIT.
004450
004460 210-FINISH-STARTUP-FREQ.
004470     IF WS-WINDOW-HOURS > ZERO
004480         DIVIDE WS-STARTUP-COUNT BY WS-WINDOW-HOURS
004490                 GIVING WS-STARTUP-FREQUENCY ROUNDED
004500     ELSE
004510         MOVE ZERO TO WS-STARTUP-FREQUENCY.
004520 210-EXIT.
004530     EXIT.
004540
004550 300-RUNTIME-TOTALS.
004560     MOVE ZERO TO WS-SERIES-COUNT.
004570     PERFORM 310-COLLECT-RUNTIME THRU 310-EXIT
004580             VARYING WS-RDG-IDX FROM 1 BY 1
004590             UNTIL WS-RDG-IDX > WS-READING-COUNT.
004600     MOVE ZERO TO WS-TOTAL-RUNTIME-HOURS.
004610     IF WS-SERIES-COUNT > 0
004620         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
004630         MOVE 1 TO WS-TS-FUNCTION-CODE
004640         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004650         PERFORM 320-RUNTIME-HOURS-FINISH THRU 320-EXIT.
004660 300-EXIT.
004670     EXIT.
004680
004690 310-COLLECT-RUNTIME.
004700     IF WS-RDG-RUNTIME-PRES(WS-RDG-IDX) = 1
004710         ADD 1 TO WS-SERIES-COUNT
004720         MOVE WS-RDG-RUNTIME-MIN(WS-RDG-IDX)
004730                 TO WS-TS-SERIES(WS-SERIES-COUNT).
004740 310-EXIT.
004750     EXIT.
004760
004770 320-RUNTIME-HOURS-FINISH.
004780     COMPUTE WS-CALC-VALUE ROUNDED =
004790             WS-TS-RESULT-VALUE * WS-SERIES-COUNT.
004800     COMPUTE WS-TOTAL-RUNTIME-HOURS ROUNDED =
004810             WS-CALC-VALUE / 60.
004820 320-EXIT.
004830     EXIT.
004840
004850 350-POWER-ENERGY-TOTALS.
004860     MOVE ZERO TO WS-SERIES-COUNT.
004870     PERFORM 355-COLLECT-POWER THRU 355-EXIT
004880             VARYING WS-RDG-IDX FROM 1 BY 1
004890             UNTIL WS-RDG-IDX > WS-READING-COUNT.
004900     MOVE ZERO TO WS-AVERAGE-POWER-KW.
004910     IF WS-SERIES-COUNT > 0
004920         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
004930         MOVE 1 TO WS-TS-FUNCTION-CODE
004940         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004950         MOVE WS-TS-RESULT-VALUE TO WS-AVERAGE-POWER-KW.
004960     MOVE ZERO TO WS-SERIES-COUNT.
004970     PERFORM 360-COLLECT-ENERGY THRU 360-EXIT
004980             VARYING WS-RDG-IDX FROM 1 BY 1
004990             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005000     MOVE ZERO TO WS-TOTAL-ENERGY-KWH.
005010     IF WS-SERIES-COUNT > 0
005020         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
005030         MOVE 1 TO WS-TS-FUNCTION-CODE
005040         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005050         COMPUTE WS-TOTAL-ENERGY-KWH ROUNDED =
005060                 WS-TS-RESULT-VALUE * WS-SERIES-COUNT.
005070 350-EXIT.
005080     EXIT.
005090
005100 355-COLLECT-POWER.
005110     IF WS-RDG-POWER-PRES(WS-RDG-IDX) = 1
005120         ADD 1 TO WS-SERIES-COUNT
005130         MOVE WS-RDG-POWER-KW(WS-RDG-IDX)
005140                 TO WS-TS-SERIES(WS-SERIES-COUNT).
005150 355-EXIT.
005160     EXIT.
005170
005180 360-COLLECT-ENERGY.
005190     IF WS-RDG-ENERGY-PRES(WS-RDG-IDX) = 1
005200         ADD 1 TO WS-SERIES-COUNT
005210         MOVE WS-RDG-ENERGY-KWH(WS-RDG-IDX)
005220                 TO WS-TS-SERIES(WS-SERIES-COUNT).
005230 360-EXIT.
005240     EXIT.
005250
005260 400-VIBRATION-TOTALS.
005270     MOVE ZERO TO WS-SERIES-COUNT.
005280     PERFORM 405-COLLECT-VIBRATION THRU 405-EXIT
005290             VARYING WS-RDG-IDX FROM 1 BY 1
005300             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005310     MOVE ZERO TO WS-AVERAGE-VIBRATION, WS-MAX-VIBRATION,
005320             WS-VIBRATION-STDDEV.
005330     IF WS-SERIES-COUNT > 0
005340         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
005350         PERFORM 410-VIBRATION-STATS THRU 410-EXIT.
005360 400-EXIT.
005370     EXIT.
005380
005390 405-COLLECT-VIBRATION.
005400     IF WS-RDG-VIBRATION-PRES(WS-RDG-IDX) = 1
005410         ADD 1 TO WS-SERIES-COUNT
005420         MOVE WS-RDG-VIBRATION(WS-RDG-IDX)
005430                 TO WS-TS-SERIES(WS-SERIES-COUNT).
005440 405-EXIT.
005450     EXIT.
005460
005470 410-VIBRATION-STATS.
005480     MOVE 1 TO WS-TS-FUNCTION-CODE.
005490     CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE.
005500     MOVE WS-TS-RESULT-VALUE TO WS-AVERAGE-VIBRATION.
005510     MOVE WS-TS-SERIES(1) TO WS-MAX-VIBRATION.
005520     PERFORM 412-FIND-MAX-VIBRATION THRU 412-EXIT
005530             VARYING WS-SUBSCRIPT FROM 2 BY 1
005540             UNTIL WS-SUBSCRIPT > WS-SERIES-COUNT.
005550     MOVE 2 TO WS-TS-FUNCTION-CODE.
005560     CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE.
005570     MOVE WS-TS-RESULT-VALUE TO WS-VIBRATION-STDDEV.
005580 410-EXIT.
005590     EXIT.
005600
005610 412-FIND-MAX-VIBRATION.
005620     IF WS-TS-SERIES(WS-SUBSCRIPT) > WS-MAX-VIBRATION
005630         MOVE WS-TS-SERIES(WS-SUBSCRIPT) TO WS-MAX-VIBRATION.
005640 412-EXIT.
005650     EXIT.
005660
005670 415-PRESSURE-FLOW-TOTALS.
005680     MOVE ZERO TO WS-SERIES-COUNT.
005690     PERFORM 420-COLLECT-PRESSURE THRU 420-EXIT
005700             VARYING WS-RDG-IDX FROM 1 BY 1
005710             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005720     MOVE ZERO TO WS-AVERAGE-PRESSURE-KPA.
005730     IF WS-SERIES-COUNT > 0
005740         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
005750         MOVE 1 TO WS-TS-FUNCTION-CODE
005760         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005770         MOVE WS-TS-RESULT-VALUE TO WS-AVERAGE-PRESSURE-KPA.
005780     MOVE ZERO TO WS-SERIES-COUNT.
005790     PERFORM 425-COLLECT-FLOW THRU 425-EXIT
005800             VARYING WS-RDG-IDX FROM 1 BY 1
005810             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005820     MOVE ZERO TO WS-AVERAGE-FLOW-M3H.
005830     IF WS-SERIES-COUNT > 0
005840         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
005850         MOVE 1 TO WS-TS-FUNCTION-CODE
005860         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005870         MOVE WS-TS-RESULT-VALUE TO WS-AVERAGE-FLOW-M3H.
005880     MOVE ZERO TO WS-PRESSURE-FLOW-COUNT.
005890     PERFORM 430-COLLECT-PRESFLOW-PAIR THRU 430-EXIT
005900             VARYING WS-RDG-IDX FROM 1 BY 1
005910             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005920 415-EXIT.
005930     EXIT.
005940
005950 420-COLLECT-PRESSURE.
005960     IF WS-RDG-PRESSURE-PRES(WS-RDG-IDX) = 1
005970         ADD 1 TO WS-SERIES-COUNT
005980         MOVE WS-RDG-PRESSURE-KPA(WS-RDG-IDX)
005990                 TO WS-TS-SERIES(WS-SERIES-COUNT).
006000 420-EXIT.
006010     EXIT.
006020
006030 425-COLLECT-FLOW.
006040     IF WS-RDG-FLOW-PRES(WS-RDG-IDX) = 1
006050         ADD 1 TO WS-SERIES-COUNT
006060         MOVE WS-RDG-FLOW-M3H(WS-RDG-IDX)
006070                 TO WS-TS-SERIES(WS-SERIES-COUNT).
006080 425-EXIT.
006090     EXIT.
006100
006110 430-COLLECT-PRESFLOW-PAIR.
006120     IF WS-RDG-PRESSURE-PRES(WS-RDG-IDX) = 1
006130             AND WS-RDG-FLOW-PRES(WS-RDG-IDX) = 1
006140         ADD 1 TO WS-PRESSURE-FLOW-COUNT
006150         MOVE WS-RDG-PRESSURE-KPA(WS-RDG-IDX)
006160                 TO WS-PRES-SERIES(WS-PRESSURE-FLOW-COUNT)
006170         MOVE WS-RDG-FLOW-M3H(WS-RDG-IDX)
006180                 TO WS-FLOW-SERIES(WS-PRESSURE-FLOW-COUNT).
006190 430-EXIT.
006200     EXIT.
006210
006220*---------------------------------------------------------------
006230*    PEARSON CORRELATION BETWEEN THE PAIRED PRESSURE AND FLOW
006240*    SERIES - TSSTATS HAS NO CORRELATION FUNCTION SO THIS SHOP
006250*    WROTE THE TEXTBOOK FORMULA OUT BY HAND
006260*---------------------------------------------------------------
006270 450-PEARSON-CORRELATION.
006280     MOVE ZERO TO WS-SUM-X, WS-SUM-Y, WS-SUM-XY, WS-SUM-X2,
006290             WS-SUM-Y2, WS-PEARSON-R.
006300     IF WS-PRESSURE-FLOW-COUNT > 0
006310         PERFORM 455-ACCUM-PEARSON-TERMS THRU 455-EXIT
006320                 VARYING WS-SUBSCRIPT FROM 1 BY 1
006330                 UNTIL WS-SUBSCRIPT > WS-PRESSURE-FLOW-COUNT
006340         PERFORM 460-COMPUTE-PEARSON-R THRU 460-EXIT.
006350 450-EXIT.
006360     EXIT.
006370
006380 455-ACCUM-PEARSON-TERMS.
006390     ADD WS-PRES-SERIES(WS-SUBSCRIPT) TO WS-SUM-X.
006400     ADD WS-FLOW-SERIES(WS-SUBSCRIPT) TO WS-SUM-Y.
006410     COMPUTE WS-CALC-VALUE ROUNDED =
006420             WS-PRES-SERIES(WS-SUBSCRIPT)
006430             * WS-FLOW-SERIES(WS-SUBSCRIPT).
006440     ADD WS-CALC-VALUE TO WS-SUM-XY.
006450     COMPUTE WS-CALC-VALUE ROUNDED =
006460             WS-PRES-SERIES(WS-SUBSCRIPT)
006470             * WS-PRES-SERIES(WS-SUBSCRIPT).
006480     ADD WS-CALC-VALUE TO WS-SUM-X2.
006490     COMPUTE WS-CALC-VALUE ROUNDED =
006500             WS-FLOW-SERIES(WS-SUBSCRIPT)
006510             * WS-FLOW-SERIES(WS-SUBSCRIPT).
006520     ADD WS-CALC-VALUE TO WS-SUM-Y2.
006530 455-EXIT.
006540     EXIT.
006550
006560 460-COMPUTE-PEARSON-R.
006570     COMPUTE WS-PEARSON-NUMER ROUNDED =
006580             (WS-PRESSURE-FLOW-COUNT * WS-SUM-XY)
006590             - (WS-SUM-X * WS-SUM-Y).
006600     COMPUTE WS-PEARSON-DENOM ROUNDED =
006610         ((WS-PRESSURE-FLOW-COUNT * WS-SUM-X2)
006620                 - (WS-SUM-X * WS-SUM-X))
006630       * ((WS-PRESSURE-FLOW-COUNT * WS-SUM-Y2)
006640                 - (WS-SUM-Y * WS-SUM-Y)).
006650     IF WS-PEARSON-DENOM > ZERO
006660         PERFORM 465-PEARSON-R-FINISH THRU 465-EXIT.
006670 460-EXIT.
006680     EXIT.
006690
006700 465-PEARSON-R-FINISH.
006710     MOVE WS-PEARSON-DENOM TO WS-SQRT-INPUT.
006720     PERFORM 470-COMPUTE-SQRT THRU 470-EXIT.
006730     IF WS-SQRT-RESULT > ZERO
006740         COMPUTE WS-PEARSON-R ROUNDED =
006750                 WS-PEARSON-NUMER / WS-SQRT-RESULT.
006760 465-EXIT.
006770     EXIT.
006780
006790*---------------------------------------------------------------
006800*    NEWTON-RAPHSON SQUARE ROOT, TWELVE ITERATIONS IS MORE
006810*    THAN ENOUGH TO SETTLE FOR ANY DENOMINATOR THIS PROGRAM
006820*    WILL EVER HAND IT
006830*---------------------------------------------------------------
006840 470-COMPUTE-SQRT.
006850     IF WS-SQRT-INPUT <= ZERO
006860         MOVE ZERO TO WS-SQRT-RESULT
006870     ELSE
006880         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
006890         PERFORM 475-SQRT-ITERATION THRU 475-EXIT
006900                 VARYING WS-SQRT-ITER FROM 1 BY 1
006910                 UNTIL WS-SQRT-ITER > 12.
006920 470-EXIT.
006930     EXIT.
006940
006950 475-SQRT-ITERATION.
006960     COMPUTE WS-SQRT-RESULT ROUNDED =
006970             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
006980             / 2.
006990 475-EXIT.
007000     EXIT.
007010
007020*---------------------------------------------------------------
007030*    EFFICIENCY SCORE - STARTS AT 100, DOCKED FOR ERRATIC POWER
007040*    DRAW, POOR PRESSURE/FLOW CORRELATION AND A RISING ENERGY
007050*    TREND
007060*---------------------------------------------------------------
007070 500-EFFICIENCY-SCORE.
007080     MOVE 100 TO WS-EFFICIENCY-SCORE.
007090     PERFORM 505-EFFICIENCY-POWER-CV THRU 505-EXIT.
007100     PERFORM 510-EFFICIENCY-CORRELATION THRU 510-EXIT.
007110     PERFORM 520-EFFICIENCY-ENERGY-TREND THRU 520-EXIT.
007120     PERFORM 545-FLOOR-CEILING-EFFICIENCY THRU 545-EXIT.
007130 500-EXIT.
007140     EXIT.
007150
007160 505-EFFICIENCY-POWER-CV.
007170     MOVE ZERO TO WS-SERIES-COUNT.
007180     PERFORM 355-COLLECT-POWER THRU 355-EXIT
007190             VARYING WS-RDG-IDX FROM 1 BY 1
007200             UNTIL WS-RDG-IDX > WS-READING-COUNT.
007210     IF WS-SERIES-COUNT > 1
007220         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
007230         MOVE 1 TO WS-TS-FUNCTION-CODE
007240         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007250         MOVE WS-TS-RESULT-VALUE TO WS-CALC-VALUE
007260         MOVE 2 TO WS-TS-FUNCTION-CODE
007270         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007280         PERFORM 507-POWER-CV-FINISH THRU 507-EXIT.
007290 505-EXIT.
007300     EXIT.
007310
007320 507-POWER-CV-FINISH.
007330     IF WS-CALC-VALUE = ZERO
007340         MOVE .1 TO WS-CALC-VALUE.
007350     COMPUTE WS-CALC-VALUE-2 ROUNDED =
007360             WS-TS-RESULT-VALUE / WS-CALC-VALUE.
007370     IF WS-CALC-VALUE-2 > .2
007380         SUBTRACT 15 FROM WS-EFFICIENCY-SCORE
007390     ELSE
007400         IF WS-CALC-VALUE-2 > .1
007410             SUBTRACT 8 FROM WS-EFFICIENCY-SCORE.
007420 507-EXIT.
007430     EXIT.
007440
007450 510-EFFICIENCY-CORRELATION.
007460     IF WS-PRESSURE-FLOW-COUNT > 0
007470         PERFORM 450-PEARSON-CORRELATION THRU 450-EXIT
007480         PERFORM 515-CORRELATION-FINISH THRU 515-EXIT.
007490 510-EXIT.
007500     EXIT.
007510
007520 515-CORRELATION-FINISH.
007530     IF WS-PEARSON-R < .7
007540         SUBTRACT 10 FROM WS-EFFICIENCY-SCORE.
007550 515-EXIT.
007560     EXIT.
007570
007580 520-EFFICIENCY-ENERGY-TREND.
007590     MOVE ZERO TO WS-SERIES-COUNT.
007600     PERFORM 360-COLLECT-ENERGY THRU 360-EXIT
007610             VARYING WS-RDG-IDX FROM 1 BY 1
007620             UNTIL WS-RDG-IDX > WS-READING-COUNT.
007630     IF WS-SERIES-COUNT >= 10
007640         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
007650         MOVE 7 TO WS-TS-FUNCTION-CODE
007660         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
007670         PERFORM 525-ENERGY-TREND-FINISH THRU 525-EXIT.
007680 520-EXIT.
007690     EXIT.
007700
007710 525-ENERGY-TREND-FINISH.
007720     IF WS-TS-TREND-DIRECTION = "INCREASING"
007730             AND WS-TS-TREND-STRENGTH > .6
007740         SUBTRACT 20 FROM WS-EFFICIENCY-SCORE.
007750 525-EXIT.
007760     EXIT.
007770
007780 545-FLOOR-CEILING-EFFICIENCY.
007790     IF WS-EFFICIENCY-SCORE < 0
007800         MOVE 0 TO WS-EFFICIENCY-SCORE
007810     ELSE
007820         IF WS-EFFICIENCY-SCORE > 100
007830             MOVE 100 TO WS-EFFICIENCY-SCORE.
007840 545-EXIT.
007850     EXIT.
007860
007870*---------------------------------------------------------------
007880*    RELIABILITY SCORE - STARTS AT 100, DOCKED FOR FAULT CODES,
007890*    CRITICAL ALARMS AND HIGH OR ERRATIC VIBRATION
007900*---------------------------------------------------------------
007910 550-RELIABILITY-SCORE.
007920     MOVE 100 TO WS-RELIABILITY-SCORE.
007930     PERFORM 555-FAULT-AND-ALARM-RATES THRU 555-EXIT.
007940     PERFORM 570-VIBRATION-DEDUCTIONS THRU 570-EXIT.
007950     PERFORM 595-FLOOR-CEILING-RELIABLTY THRU 595-EXIT.
007960 550-EXIT.
007970     EXIT.
007980
007990 555-FAULT-AND-ALARM-RATES.
008000     MOVE ZERO TO WS-FAULT-COUNT, WS-ALARM-COUNT.
008010     PERFORM 557-COUNT-FAULTS-ALARMS THRU 557-EXIT
008020             VARYING WS-RDG-IDX FROM 1 BY 1
008030             UNTIL WS-RDG-IDX > WS-READING-COUNT.
008040     MOVE ZERO TO WS-FAULT-RATE, WS-ALARM-RATE.
008050     IF WS-READING-COUNT > 0
008060         DIVIDE WS-FAULT-COUNT BY WS-READING-COUNT
008070                 GIVING WS-FAULT-RATE ROUNDED
008080         DIVIDE WS-ALARM-COUNT BY WS-READING-COUNT
008090                 GIVING WS-ALARM-RATE ROUNDED.
008100     COMPUTE WS-CALC-VALUE ROUNDED = WS-FAULT-RATE * 50.
008110     SUBTRACT WS-CALC-VALUE FROM WS-RELIABILITY-SCORE.
008120     COMPUTE WS-CALC-VALUE ROUNDED = WS-ALARM-RATE * 30.
008130     SUBTRACT WS-CALC-VALUE FROM WS-RELIABILITY-SCORE.
008140 555-EXIT.
008150     EXIT.
008160
008170 557-COUNT-FAULTS-ALARMS.
008180     IF WS-RDG-FAULT-CODE(WS-RDG-IDX) NOT = SPACES
008190         ADD 1 TO WS-FAULT-COUNT.
008200     IF WS-RDG-ALARM-LEVEL(WS-RDG-IDX) > 1
008210         ADD 1 TO WS-ALARM-COUNT.
008220 557-EXIT.
008230     EXIT.
008240
008250 570-VIBRATION-DEDUCTIONS.
008260     IF WS-AVERAGE-VIBRATION > 4.5
008270         SUBTRACT 25 FROM WS-RELIABILITY-SCORE
008280     ELSE
008290         IF WS-AVERAGE-VIBRATION > 3.0
008300             SUBTRACT 10 FROM WS-RELIABILITY-SCORE.
008310     IF WS-VIBRATION-STDDEV > 1.0
008320         SUBTRACT 15 FROM WS-RELIABILITY-SCORE.
008330 570-EXIT.
008340     EXIT.
008350
008360 595-FLOOR-CEILING-RELIABLTY.
008370     IF WS-RELIABILITY-SCORE < 0
008380         MOVE 0 TO WS-RELIABILITY-SCORE
008390     ELSE
008400         IF WS-RELIABILITY-SCORE > 100
008410             MOVE 100 TO WS-RELIABILITY-SCORE.
008420 595-EXIT.
008430     EXIT.
008440
008450*---------------------------------------------------------------
008460*    MAINTENANCE SCORE - STARTS AT 100, DOCKED FOR A MAINTENANCE
008470*    FLAG SEEN ON ANY READING, EXCESSIVE TOTAL RUNTIME, AND A
008480*    LATE-WINDOW RISE IN AVERAGE POWER DRAW
008490*---------------------------------------------------------------
008500 600-MAINTENANCE-SCORE.
008510     MOVE 100 TO WS-MAINTENANCE-SCORE.
008520     IF WS-MAINT-FLAG-FOUND
008530         SUBTRACT 30 FROM WS-MAINTENANCE-SCORE.
008540     PERFORM 610-RUNTIME-HOURS-DEDUCT THRU 610-EXIT.
008550     PERFORM 620-POWER-HALF-SPLIT THRU 620-EXIT.
008560     PERFORM 645-FLOOR-CEILING-MAINTNCE THRU 645-EXIT.
008570 600-EXIT.
008580     EXIT.
008590
008600 610-RUNTIME-HOURS-DEDUCT.
008610     IF WS-TOTAL-RUNTIME-HOURS > 8760
008620         SUBTRACT 20 FROM WS-MAINTENANCE-SCORE
008630     ELSE
008640         IF WS-TOTAL-RUNTIME-HOURS > 4380
008650             SUBTRACT 10 FROM WS-MAINTENANCE-SCORE.
008660 610-EXIT.
008670     EXIT.
008680
008690 620-POWER-HALF-SPLIT.
008700     MOVE ZERO TO WS-SERIES-COUNT.
008710     PERFORM 355-COLLECT-POWER THRU 355-EXIT
008720             VARYING WS-RDG-IDX FROM 1 BY 1
008730             UNTIL WS-RDG-IDX > WS-READING-COUNT.
008740     IF WS-SERIES-COUNT >= 20
008750         PERFORM 625-SPLIT-AND-COMPARE THRU 625-EXIT.
008760 620-EXIT.
008770     EXIT.
008780
008790 625-SPLIT-AND-COMPARE.
008800     COMPUTE WS-HALF-SIZE = WS-SERIES-COUNT / 2.
008810     MOVE ZERO TO WS-FIRST-HALF-SUM, WS-SECOND-HALF-SUM.
008820     PERFORM 627-SUM-FIRST-HALF THRU 627-EXIT
008830             VARYING WS-SUBSCRIPT FROM 1 BY 1
008840             UNTIL WS-SUBSCRIPT > WS-HALF-SIZE.
008850     DIVIDE WS-FIRST-HALF-SUM BY WS-HALF-SIZE
008860             GIVING WS-FIRST-HALF-MEAN ROUNDED.
008870     COMPUTE WS-START-SUBSCRIPT = WS-HALF-SIZE + 1.
008880     COMPUTE WS-SECOND-HALF-SIZE = WS-SERIES-COUNT - WS-HALF-SIZE.
008890     PERFORM 630-SUM-SECOND-HALF THRU 630-EXIT
008900             VARYING WS-SUBSCRIPT FROM WS-START-SUBSCRIPT BY 1
008910             UNTIL WS-SUBSCRIPT > WS-SERIES-COUNT.
008920     DIVIDE WS-SECOND-HALF-SUM BY WS-SECOND-HALF-SIZE
008930             GIVING WS-SECOND-HALF-MEAN ROUNDED.
008940     PERFORM 635-POWER-INCREASE-CHECK THRU 635-EXIT.
008950 625-EXIT.
008960     EXIT.
008970
008980 627-SUM-FIRST-HALF.
008990     ADD WS-TS-SERIES(WS-SUBSCRIPT) TO WS-FIRST-HALF-SUM.
009000 627-EXIT.
009010     EXIT.
009020
009030 630-SUM-SECOND-HALF.
009040     ADD WS-TS-SERIES(WS-SUBSCRIPT) TO WS-SECOND-HALF-SUM.
009050 630-EXIT.
009060     EXIT.
009070
009080 635-POWER-INCREASE-CHECK.
009090     IF WS-FIRST-HALF-MEAN = ZERO
009100         MOVE ZERO TO WS-CALC-VALUE-2
009110     ELSE
009120         COMPUTE WS-CALC-VALUE-2 ROUNDED =
009130             ((WS-SECOND-HALF-MEAN - WS-FIRST-HALF-MEAN)
009140                     / WS-FIRST-HALF-MEAN) * 100.
009150     PERFORM 640-APPLY-POWER-DEDUCTION THRU 640-EXIT.
009160 635-EXIT.
009170     EXIT.
009180
009190 640-APPLY-POWER-DEDUCTION.
009200     IF WS-CALC-VALUE-2 > 15
009210         SUBTRACT 25 FROM WS-MAINTENANCE-SCORE
009220     ELSE
009230         IF WS-CALC-VALUE-2 > 8
009240             SUBTRACT 12 FROM WS-MAINTENANCE-SCORE.
009250 640-EXIT.
009260     EXIT.
009270
009280 645-FLOOR-CEILING-MAINTNCE.
009290     IF WS-MAINTENANCE-SCORE < 0
009300         MOVE 0 TO WS-MAINTENANCE-SCORE
009310     ELSE
009320         IF WS-MAINTENANCE-SCORE > 100
009330             MOVE 100 TO WS-MAINTENANCE-SCORE.
009340 645-EXIT.
009350     EXIT.
009360
009370 650-OVERALL-SCORE.
009380     MOVE WS-EFFICIENCY-SCORE TO WS-SCORE-ONE.
009390     MOVE WS-RELIABILITY-SCORE TO WS-SCORE-TWO.
009400     MOVE WS-MAINTENANCE-SCORE TO WS-SCORE-THREE.
009410     MOVE ZERO TO WS-SCORE-SUM.
009420     PERFORM 655-ADD-SCORE THRU 655-EXIT
009430             VARYING WS-SUBSCRIPT FROM 1 BY 1
009440             UNTIL WS-SUBSCRIPT > 3.
009450     COMPUTE WS-OVERALL-SCORE ROUNDED = WS-SCORE-SUM / 3.
009460 650-EXIT.
009470     EXIT.
009480
009490 655-ADD-SCORE.
009500     ADD WS-SCORE-TBL(WS-SUBSCRIPT) TO WS-SCORE-SUM.
009510 655-EXIT.
009520     EXIT.
009530
009540 700-WRITE-PERFORMANCE.
009550     MOVE WS-CURRENT-DEVICE-ID TO PM-DEVICE-ID.
009560     MOVE WS-STARTUP-FREQUENCY TO PM-STARTUP-FREQUENCY.
009570     MOVE WS-TOTAL-RUNTIME-HOURS TO PM-TOTAL-RUNTIME-HOURS.
009580     MOVE WS-AVERAGE-POWER-KW TO PM-AVERAGE-POWER-KW.
009590     MOVE WS-TOTAL-ENERGY-KWH TO PM-TOTAL-ENERGY-KWH.
009600     MOVE WS-AVERAGE-VIBRATION TO PM-AVERAGE-VIBRATION.
009610     MOVE WS-MAX-VIBRATION TO PM-MAX-VIBRATION.
009620     MOVE WS-AVERAGE-PRESSURE-KPA TO PM-AVERAGE-PRESSURE-KPA.
009630     MOVE WS-AVERAGE-FLOW-M3H TO PM-AVERAGE-FLOW-M3H.
009640     MOVE WS-EFFICIENCY-SCORE TO PM-EFFICIENCY-SCORE.
009650     MOVE WS-RELIABILITY-SCORE TO PM-RELIABILITY-SCORE.
009660     MOVE WS-MAINTENANCE-SCORE TO PM-MAINTENANCE-SCORE.
009670     MOVE WS-OVERALL-SCORE TO PM-OVERALL-SCORE.
009680     MOVE SPACES TO FILLER OF PERFORMANCE-METRICS-REC.
009690     WRITE PERFORMANCE-METRICS-REC.
009700     IF NOT CODE-WRITE
009710         MOVE "700-WPRF" TO PARA-NAME
009720         MOVE "WRITE ERROR ON PERFOUT" TO ABEND-REASON
009730         GO TO 1000-ABEND-RTN.
009740 700-EXIT.
009750     EXIT.
009760
009770*---------------------------------------------------------------
009780*    PRINTS THE PERFORMANCE REPORT FOR THE CURRENT DEVICE -
009790*    ONE PAGE PER DEVICE, REPORT TEXT PER THE ANALYTICS GROUP'S
009800*    STANDARD FORMAT
009810*---------------------------------------------------------------
009820 750-PRINT-PERFORMANCE-REPORT.
009830     MOVE "=== 水泵性能評估報告 ===" TO WS-RPT-LITERAL-LINE.
009840     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE
009850             AFTER ADVANCING TOP-OF-FORM.
009860     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009870     MOVE "【基礎運行指標】" TO WS-RPT-LITERAL-LINE.
009880     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
009890     MOVE WS-STARTUP-FREQUENCY TO RPT-STARTUP-VALUE.
009900     WRITE REPT-REC FROM WS-RPT-STARTUP-LINE AFTER ADVANCING 1.
009910     MOVE WS-TOTAL-RUNTIME-HOURS TO RPT-RUNTIME-VALUE.
009920     WRITE REPT-REC FROM WS-RPT-RUNTIME-LINE AFTER ADVANCING 1.
009930     MOVE WS-AVERAGE-POWER-KW TO RPT-AVGPOWER-VALUE.
009940     WRITE REPT-REC FROM WS-RPT-AVGPOWER-LINE AFTER ADVANCING 1.
009950     MOVE WS-TOTAL-ENERGY-KWH TO RPT-ENERGY-VALUE.
009960     WRITE REPT-REC FROM WS-RPT-ENERGY-LINE AFTER ADVANCING 1.
009970     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009980     MOVE "【振動指標】" TO WS-RPT-LITERAL-LINE.
009990     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
010000     MOVE WS-AVERAGE-VIBRATION TO RPT-AVGVIBR-VALUE.
010010     WRITE REPT-REC FROM WS-RPT-AVGVIBR-LINE AFTER ADVANCING 1.
010020     MOVE WS-MAX-VIBRATION TO RPT-MAXVIBR-VALUE.
010030     WRITE REPT-REC FROM WS-RPT-MAXVIBR-LINE AFTER ADVANCING 1.
010040     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
010050     MOVE "【水力性能】" TO WS-RPT-LITERAL-LINE.
010060     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
010070     MOVE WS-AVERAGE-PRESSURE-KPA TO RPT-AVGPRES-VALUE.
010080     WRITE REPT-REC FROM WS-RPT-AVGPRES-LINE AFTER ADVANCING 1.
010090     MOVE WS-AVERAGE-FLOW-M3H TO RPT-AVGFLOW-VALUE.
010100     WRITE REPT-REC FROM WS-RPT-AVGFLOW-LINE AFTER ADVANCING 1.
010110     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
010120     MOVE "【性能評分】" TO WS-RPT-LITERAL-LINE.
010130     WRITE REPT-REC FROM WS-RPT-LITERAL-LINE AFTER ADVANCING 1.
010140     MOVE "效率評分: " TO RPT-SCORE-LABEL.
010150     MOVE WS-EFFICIENCY-SCORE TO RPT-SCORE-VALUE,
010160             WS-GRADE-INPUT-SCORE.
010170     PERFORM 760-GRADE-LOOKUP THRU 760-EXIT.
010180     MOVE WS-GRADE-TEXT TO RPT-SCORE-GRADE.
010190     WRITE REPT-REC FROM WS-RPT-SCORE-LINE AFTER ADVANCING 1.
010200     MOVE "可靠性評分: " TO RPT-SCORE-LABEL.
010210     MOVE WS-RELIABILITY-SCORE TO RPT-SCORE-VALUE,
010220             WS-GRADE-INPUT-SCORE.
010230     PERFORM 760-GRADE-LOOKUP THRU 760-EXIT.
010240     MOVE WS-GRADE-TEXT TO RPT-SCORE-GRADE.
010250     WRITE REPT-REC FROM WS-RPT-SCORE-LINE AFTER ADVANCING 1.
010260     MOVE "維護評分: " TO RPT-SCORE-LABEL.
010270     MOVE WS-MAINTENANCE-SCORE TO RPT-SCORE-VALUE,
010280             WS-GRADE-INPUT-SCORE.
010290     PERFORM 760-GRADE-LOOKUP THRU 760-EXIT.
010300     MOVE WS-GRADE-TEXT TO RPT-SCORE-GRADE.
010310     WRITE REPT-REC FROM WS-RPT-SCORE-LINE AFTER ADVANCING 1.
010320     WRITE REPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
010330     MOVE "【綜合評分】: " TO RPT-SCORE-LABEL.
010340     MOVE WS-OVERALL-SCORE TO RPT-SCORE-VALUE, WS-GRADE-INPUT-SCORE.
010350     PERFORM 760-GRADE-LOOKUP THRU 760-EXIT.
010360     MOVE WS-GRADE-TEXT TO RPT-SCORE-GRADE.
010370     WRITE REPT-REC FROM WS-RPT-SCORE-LINE AFTER ADVANCING 1.
010380 750-EXIT.
010390     EXIT.
010400
010410*---------------------------------------------------------------
010420*    GRADE-BAND LOOKUP SHARED BY ALL FOUR SCORE LINES ON THE
010430*    REPORT - INPUT WS-GRADE-INPUT-SCORE, OUTPUT WS-GRADE-TEXT
010440*---------------------------------------------------------------
010450 760-GRADE-LOOKUP.
010460     IF WS-GRADE-INPUT-SCORE >= 90
010470         MOVE "優秀/Excellent" TO WS-GRADE-TEXT
010480     ELSE
010490         IF WS-GRADE-INPUT-SCORE >= 80
010500             MOVE "良好/Good" TO WS-GRADE-TEXT
010510         ELSE
010520             IF WS-GRADE-INPUT-SCORE >= 70
010530                 MOVE "中等/Fair" TO WS-GRADE-TEXT
010540             ELSE
010550                 IF WS-GRADE-INPUT-SCORE >= 60
010560                     MOVE "及格/Pass" TO WS-GRADE-TEXT
010570                 ELSE
010580                     MOVE "需要改進/Needs Improvement"
010590                             TO WS-GRADE-TEXT.
010600 760-EXIT.
010610     EXIT.
010620
010630 800-OPEN-FILES.
010640     MOVE "800-OPEN" TO PARA-NAME.
010650     OPEN INPUT PUMPREAD.
010660     OPEN OUTPUT PERFOUT.
010670     OPEN OUTPUT REPTOUT.
010680     OPEN OUTPUT SYSOUT.
010690 800-EXIT.
010700     EXIT.
010710
010720 850-CLOSE-FILES.
010730     MOVE "850-CLSE" TO PARA-NAME.
010740     CLOSE PUMPREAD.
010750     CLOSE PERFOUT.
010760     CLOSE REPTOUT.
010770     CLOSE SYSOUT.
010780 850-EXIT.
010790     EXIT.
010800
010810 900-READ-PUMPREAD.
010820     READ PUMPREAD
010830         AT END
010840             MOVE "Y" TO WS-EOF-SW
010850     END-READ.
010860 900-EXIT.
010870     EXIT.
010880
010890 999-CLEANUP.
010900     MOVE "999-CLUP" TO PARA-NAME.
010910     DISPLAY "PMPPERF - PUMP PERFORMANCE EVAL - JOB COMPLETE".
010920     STOP RUN.
010930 999-EXIT.
010940     EXIT.
010950
010960 1000-ABEND-RTN.
010970     DISPLAY "PMPPERF ABEND IN PARAGRAPH: " PARA-NAME.
010980     DISPLAY "PMPPERF ABEND REASON:       " ABEND-REASON.
010990     MOVE 16 TO RETURN-CODE.
011000     STOP RUN.
