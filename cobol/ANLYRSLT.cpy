000010******************************************************************
000020*    COPYBOOK.     ANLYRSLT
000030*    DESCRIPTION.  ONE ANOMALY-CHECK RESULT - ONE DEVICE, ONE RUN,
000040*                  ONE OF THE FIVE INDEPENDENT CHECK TYPES
000050*    REFERENCED BY PMPANOM, PMPMAINT, PMPALERT
000060******************************************************************
000070*    CHANGE LOG
000080*    DATE     INIT  TICKET    DESCRIPTION
000090*    -------- ----  --------  ----------------------------------
000100*    06/02/96  JS   PM-0014   ORIGINAL LAYOUT
000110*    02/19/99  JS   PM-Y2K1   Y2K DATE WIDENING SWEEP - NO DATES
000120*                             STORED ON THIS RECORD, NO CHANGE
000130*    04/11/02  TGD  PM-0081   ADDED REC-CODE TABLE FOR MAINTENANCE
000140*                             RECOMMENDATION LOOKUP (SEE PMPMAINT)
000150******************************************************************
000160 01  ANALYSIS-RESULT-REC.
000170     05  AR-DEVICE-ID                PIC X(20).
000180     05  AR-ANALYSIS-TYPE            PIC X(20).
000190         88  AR-TYPE-STARTUP-FREQ     VALUE "STARTUP_FREQ".
000200         88  AR-TYPE-RUNTIME          VALUE "RUNTIME".
000210         88  AR-TYPE-ENERGY-TREND     VALUE "ENERGY_TREND".
000220         88  AR-TYPE-VIBRATION        VALUE "VIBRATION".
000230         88  AR-TYPE-POWER            VALUE "POWER".
000240     05  AR-SEVERITY-LEVEL            PIC 9(1).
000250         88  AR-SEV-INFO              VALUE 1.
000260         88  AR-SEV-WARNING           VALUE 2.
000270         88  AR-SEV-ERROR             VALUE 3.
000280         88  AR-SEV-CRITICAL          VALUE 4.
000290     05  AR-CONFIDENCE                PIC 9V999 COMP-3.
000300     05  AR-DETECTED-VALUE            PIC S9(7)V9(3) COMP-3.
000310     05  AR-EXPECTED-VALUE            PIC S9(7)V9(3) COMP-3.
000320     05  AR-DEVIATION-PCT             PIC S9(5)V9(2) COMP-3.
000330     05  AR-TREND-DIRECTION           PIC X(12).
000340         88  AR-TREND-INCREASING      VALUE "INCREASING".
000350         88  AR-TREND-DECREASING      VALUE "DECREASING".
000360         88  AR-TREND-STABLE          VALUE "STABLE".
000370     05  AR-DESCRIPTION               PIC X(120).
000380*    RECOMMENDATION CODES RESOLVED TO TEXT BY PMPMAINT'S RCMDTXT
000390*    VALUE-CLAUSE TABLE - NOT BRANCHING LOGIC, A DATA LOOKUP
000400     05  AR-REC-CODE-COUNT            PIC 9(1).
000410     05  AR-REC-CODE OCCURS 5 TIMES   PIC 9(2).
000420     05  FILLER                       PIC X(16).
