000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PMPANOM.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 06/10/96.
000060 DATE-COMPILED. 06/10/96.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM RUNS THE FIVE ANOMALY CHECKS AGAINST EACH
000130*          PUMP'S READING WINDOW - STARTUP FREQUENCY, RUNTIME,
000140*          ENERGY TREND, VIBRATION AND POWER.
000150*
000160*          IT CONTAINS A GROUP OF READINGS FOR EVERY PUMP IN THE
000170*          ANALYSIS WINDOW, SORTED ASCENDING BY DEVICE-ID THEN
000180*          READING-TIMESTAMP.
000190*
000200*          THE PROGRAM RUNS ALL FIVE CHECKS FOR EACH DEVICE GROUP
000210*          AND WRITES EXACTLY FIVE ANALYSIS RESULT RECORDS PER
000220*          DEVICE, ONE PER CHECK, REGARDLESS OF WHETHER THE CHECK
000230*          HAD ENOUGH DATA TO PRODUCE A REAL RESULT.
000240*
000250******************************************************************
000260
000270         INPUT FILE              -   DDS0001.PUMPREAD
000280
000290         OUTPUT FILE PRODUCED    -   DDS0001.ANLYOUT
000300
000310         DUMP FILE               -   SYSOUT
000320
000330******************************************************************
000340*    CHANGE LOG
000350*    DATE     INIT  TICKET    DESCRIPTION
000360*    -------- ----  --------  ----------------------------------
000370*    06/10/96  JS   PM-0013   ORIGINAL - STARTUP-FREQ, RUNTIME
000380*    09/22/96  JS   PM-0019   ADDED VIBRATION AND POWER CHECKS
000390*    03/04/97  RDH  PM-0024   ADDED ENERGY-TREND CHECK
000400*    01/08/99  JS   PM-Y2K1   WIDENED TIMESTAMP YEAR TO 4         010899JS
000410*                             DIGITS, SEE COPY PUMPRDNG
000420*    04/11/02  TGD  PM-0082   REWORKED RECOMMENDATION CODES      041102TGD
000430*                             DATA TABLE INSTEAD OF NESTED IFS
000440*    09/02/03  KPL  PM-0105   VIBRATION CHECK NOW PULLS STD-DEV  090203KPL
000450*                             AND IQR-OUTLIERS OFF TSSTATS LIKE
000460*                             THE ANALYST SPEC CALLS FOR, AND THE
000470*                             RECCODE TABLE IS WIDENED FROM
000480*                             (TYPE,SEVERITY) TO (TYPE,SIGN,
000490*                             SEVERITY>=3,OUTLIER-PRESENT,
000500*                             MAX-VIB>7.0) SO MORE THAN JUST THE
000510*                             VIBRATION CHECK'S SEVERITY FEEDS
000520*                             THE RECOMMENDATION CODE
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT SYSOUT
000640     ASSIGN TO UT-S-SYSOUT
000650       ORGANIZATION IS SEQUENTIAL.
000660
000670     SELECT PUMPREAD
000680     ASSIGN TO UT-S-PUMPREAD
000690       ACCESS MODE IS SEQUENTIAL
000700       FILE STATUS IS OFCODE.
000710
000720     SELECT ANLYOUT
000730     ASSIGN TO UT-S-ANLYOUT
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS OFCODE.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  SYSOUT
000800     RECORDING MODE IS F
000810     LABEL RECORDS ARE STANDARD
000820     RECORD CONTAINS 130 CHARACTERS
000830     BLOCK CONTAINS 0 RECORDS
000840     DATA RECORD IS SYSOUT-REC.
000850 01  SYSOUT-REC  PIC X(130).
000860
000870****** SORTED ASCENDING BY DEVICE-ID, READING-TIMESTAMP
000880 FD  PUMPREAD
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 240 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS PUMP-READING-REC.
000940 COPY PUMPRDNG.
000950
000960 FD  ANLYOUT
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 240 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS ANALYSIS-RESULT-REC.
001020 COPY ANLYRSLT.
001030
001040 WORKING-STORAGE SECTION.
001050 01  FILE-STATUS-CODES.
001060     05  OFCODE                  PIC X(2).
001070         88 CODE-WRITE    VALUE SPACES.
001080
001090 01  WS-READING-TABLE.
001100     05  WS-READING-ENTRY OCCURS 2000 TIMES
001110                           INDEXED BY WS-RDG-IDX.
001120         10  WS-RDG-TIMESTAMP-KEY     PIC X(14).
001130         10  WS-RDG-STATUS            PIC 9(1).
001140         10  WS-RDG-RUNTIME-MIN       PIC S9(5)V9(2) COMP-3.
001150         10  WS-RDG-RUNTIME-PRES      PIC 9(1).
001160         10  WS-RDG-POWER-KW          PIC S9(5)V9(2) COMP-3.
001170         10  WS-RDG-POWER-PRES        PIC 9(1).
001180         10  WS-RDG-ENERGY-KWH        PIC S9(7)V9(2) COMP-3.
001190         10  WS-RDG-ENERGY-PRES       PIC 9(1).
001200         10  WS-RDG-VIBRATION         PIC S9(3)V9(2) COMP-3.
001210         10  WS-RDG-VIBRATION-PRES    PIC 9(1).
001220*    DEBUG/TRACE VIEW OF ONE TABLE ENTRY FOR SYSOUT DUMPS WHEN AN
001230*    ANALYST ASKS WHY A PARTICULAR DEVICE GROUP LOOKED WRONG
001240     05  WS-READING-ENTRY-X REDEFINES WS-READING-ENTRY
001250                           OCCURS 2000 TIMES PIC X(35).
001260
001270 01  WS-WORK-FIELDS.
001280     05  WS-CURRENT-DEVICE-ID        PIC X(20).
001290     05  WS-READING-COUNT            PIC 9(4) COMP.
001300     05  WS-EVENT-COUNT              PIC 9(4) COMP.
001310     05  WS-SERIES-COUNT             PIC 9(4) COMP.
001320     05  WS-SUBSCRIPT                PIC 9(4) COMP.
001330     05  WS-CHECK-TYPE-IDX           PIC 9(1) COMP.
001340     05  WS-SEVERITY                 PIC 9(1).
001350     05  WS-DEVIATION-PCT            PIC S9(5)V9(2) COMP-3.
001360     05  WS-DETECTED-VALUE           PIC S9(7)V9(3) COMP-3.
001370     05  WS-EXPECTED-VALUE           PIC S9(7)V9(3) COMP-3.
001380     05  WS-CONFIDENCE               PIC 9V999 COMP-3.
001390     05  WS-TREND-DIR                PIC X(12).
001400     05  WS-ABS-DEVIATION            PIC S9(5)V9(2) COMP-3.
001410     05  WS-MEDIAN-VALUE             PIC S9(7)V9(3) COMP-3.
001420     05  WS-MOVING-AVG-COUNT         PIC 9(4) COMP.
001430     05  WS-RECCODE-LOOKUP-IDX       PIC 9(2) COMP.
001440     05  WS-HOURS-BETWEEN            PIC S9(5)V9(1) COMP-3.
001450     05  WS-VIBRATION-STDDEV         PIC S9(3)V9(2) COMP-3.
001460     05  WS-VIBRATION-MAX            PIC S9(3)V9(2) COMP-3.
001470     05  WS-VIBRATION-OUTLIER-COUNT  PIC 9(4) COMP.
001480     05  WS-SIGN-FLAG                PIC 9(1) COMP.
001490     05  WS-SEV3-FLAG                PIC 9(1) COMP.
001500     05  WS-OUTLIER-FLAG             PIC 9(1) COMP.
001510     05  WS-MAXVIB-FLAG              PIC 9(1) COMP.
001520     05  WS-SUFFICIENT-DATA-SW       PIC X(1).
001530         88  WS-DATA-IS-SUFFICIENT   VALUE "Y".
001540         88  WS-DATA-IS-INSUFFICIENT VALUE "N".
001550
001560 01  FLAGS-AND-SWITCHES.
001570     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
001580         88 NO-MORE-DATA VALUE "N".
001590
001600*    RECOMMENDATION-CODE LOOKUP - DATA, NOT BRANCHING LOGIC -
001610*    WIDENED PER PM-0105 TO ONE ROW PER (CHECK-TYPE, SIGN,
001620*    SEVERITY>=3 FLAG, OUTLIER-PRESENT FLAG, MAX-VIB>7.0 FLAG) -
001630*    5 CHECKS X 2 X 2 X 2 X 2 = 80 ROWS.  LOOKUP INDEX IS BUILT
001640*    IN PARAGRAPH 710 - ((TYPE-1)*16)+((SIGN-1)*8)+((SEV3-1)*4)
001650*    +((OUTLIER-1)*2)+MAXVIB, SIGN/SEV3/OUTLIER/MAXVIB EACH 1 OR 2
001660 01  WS-RECCODE-TABLE.
001670     05  FILLER PIC 9(2) VALUE 01.
001680     05  FILLER PIC 9(2) VALUE 02.
001690     05  FILLER PIC 9(2) VALUE 03.
001700     05  FILLER PIC 9(2) VALUE 04.
001710     05  FILLER PIC 9(2) VALUE 05.
001720     05  FILLER PIC 9(2) VALUE 06.
001730     05  FILLER PIC 9(2) VALUE 07.
001740     05  FILLER PIC 9(2) VALUE 08.
001750     05  FILLER PIC 9(2) VALUE 09.
001760     05  FILLER PIC 9(2) VALUE 10.
001770     05  FILLER PIC 9(2) VALUE 11.
001780     05  FILLER PIC 9(2) VALUE 12.
001790     05  FILLER PIC 9(2) VALUE 13.
001800     05  FILLER PIC 9(2) VALUE 14.
001810     05  FILLER PIC 9(2) VALUE 15.
001820     05  FILLER PIC 9(2) VALUE 16.
001830     05  FILLER PIC 9(2) VALUE 17.
001840     05  FILLER PIC 9(2) VALUE 18.
001850     05  FILLER PIC 9(2) VALUE 19.
001860     05  FILLER PIC 9(2) VALUE 20.
001870     05  FILLER PIC 9(2) VALUE 21.
001880     05  FILLER PIC 9(2) VALUE 22.
001890     05  FILLER PIC 9(2) VALUE 23.
001900     05  FILLER PIC 9(2) VALUE 24.
001910     05  FILLER PIC 9(2) VALUE 25.
001920     05  FILLER PIC 9(2) VALUE 26.
001930     05  FILLER PIC 9(2) VALUE 27.
001940     05  FILLER PIC 9(2) VALUE 28.
001950     05  FILLER PIC 9(2) VALUE 29.
001960     05  FILLER PIC 9(2) VALUE 30.
001970     05  FILLER PIC 9(2) VALUE 31.
001980     05  FILLER PIC 9(2) VALUE 32.
001990     05  FILLER PIC 9(2) VALUE 33.
002000     05  FILLER PIC 9(2) VALUE 34.
002010     05  FILLER PIC 9(2) VALUE 35.
002020     05  FILLER PIC 9(2) VALUE 36.
002030     05  FILLER PIC 9(2) VALUE 37.
002040     05  FILLER PIC 9(2) VALUE 38.
002050     05  FILLER PIC 9(2) VALUE 39.
002060     05  FILLER PIC 9(2) VALUE 40.
002070     05  FILLER PIC 9(2) VALUE 41.
002080     05  FILLER PIC 9(2) VALUE 42.
002090     05  FILLER PIC 9(2) VALUE 43.
002100     05  FILLER PIC 9(2) VALUE 44.
002110     05  FILLER PIC 9(2) VALUE 45.
002120     05  FILLER PIC 9(2) VALUE 46.
002130     05  FILLER PIC 9(2) VALUE 47.
002140     05  FILLER PIC 9(2) VALUE 48.
002150     05  FILLER PIC 9(2) VALUE 49.
002160     05  FILLER PIC 9(2) VALUE 50.
002170     05  FILLER PIC 9(2) VALUE 51.
002180     05  FILLER PIC 9(2) VALUE 52.
002190     05  FILLER PIC 9(2) VALUE 53.
002200     05  FILLER PIC 9(2) VALUE 54.
002210     05  FILLER PIC 9(2) VALUE 55.
002220     05  FILLER PIC 9(2) VALUE 56.
002230     05  FILLER PIC 9(2) VALUE 57.
002240     05  FILLER PIC 9(2) VALUE 58.
002250     05  FILLER PIC 9(2) VALUE 59.
002260     05  FILLER PIC 9(2) VALUE 60.
002270     05  FILLER PIC 9(2) VALUE 61.
002280     05  FILLER PIC 9(2) VALUE 62.
002290     05  FILLER PIC 9(2) VALUE 63.
002300     05  FILLER PIC 9(2) VALUE 64.
002310     05  FILLER PIC 9(2) VALUE 65.
002320     05  FILLER PIC 9(2) VALUE 66.
002330     05  FILLER PIC 9(2) VALUE 67.
002340     05  FILLER PIC 9(2) VALUE 68.
002350     05  FILLER PIC 9(2) VALUE 69.
002360     05  FILLER PIC 9(2) VALUE 70.
002370     05  FILLER PIC 9(2) VALUE 71.
002380     05  FILLER PIC 9(2) VALUE 72.
002390     05  FILLER PIC 9(2) VALUE 73.
002400     05  FILLER PIC 9(2) VALUE 74.
002410     05  FILLER PIC 9(2) VALUE 75.
002420     05  FILLER PIC 9(2) VALUE 76.
002430     05  FILLER PIC 9(2) VALUE 77.
002440     05  FILLER PIC 9(2) VALUE 78.
002450     05  FILLER PIC 9(2) VALUE 79.
002460     05  FILLER PIC 9(2) VALUE 80.
002470 01  WS-RECCODE REDEFINES WS-RECCODE-TABLE
002480                           PIC 9(2) OCCURS 80 TIMES.
002490
002500 01  WS-TS-CALC-REC.
002510     05  WS-TS-FUNCTION-CODE         PIC 9(2).
002520         88  WS-TS-FUNC-MEAN         VALUE 1.
002530         88  WS-TS-FUNC-STD-DEV      VALUE 2.
002540         88  WS-TS-FUNC-MEDIAN       VALUE 3.
002550         88  WS-TS-FUNC-PERCENTILE   VALUE 4.
002560         88  WS-TS-FUNC-IQR-OUTLIERS VALUE 5.
002570         88  WS-TS-FUNC-LINEAR-REGR  VALUE 6.
002580         88  WS-TS-FUNC-TREND        VALUE 7.
002590         88  WS-TS-FUNC-MOVING-AVG   VALUE 8.
002600     05  WS-TS-SERIES-COUNT          PIC 9(4) COMP.
002610     05  WS-TS-PERCENTILE-PARM       PIC 9V999 COMP-3.
002620     05  WS-TS-WINDOW-SIZE           PIC 9(4) COMP.
002630     05  WS-TS-RESULT-VALUE          PIC S9(7)V9(3) COMP-3.
002640     05  WS-TS-RESULT-VALUE-2        PIC S9(7)V9(3) COMP-3.
002650     05  WS-TS-OUTLIER-COUNT         PIC 9(4) COMP.
002660     05  WS-TS-TREND-DIRECTION       PIC X(12).
002670     05  WS-TS-TREND-STRENGTH        PIC 9V999 COMP-3.
002680     05  WS-TS-R-SQUARED             PIC 9V999 COMP-3.
002690     05  WS-TS-SERIES OCCURS 2000 TIMES PIC S9(7)V9(3) COMP-3.
002700 01  WS-TS-RETURN-CODE                PIC S9(4) COMP.
002710
002720 01  WS-DTDIF-REC.
002730     05  WS-DTDIF-STAMP-1.
002740         10  WS-DTDIF-DATE-1.
002750             15  WS-DTDIF-YEAR-1      PIC 9(4).
002760             15  WS-DTDIF-MONTH-1     PIC 9(2).
002770             15  WS-DTDIF-DAY-1       PIC 9(2).
002780         10  WS-DTDIF-TIME-1.
002790             15  WS-DTDIF-HOUR-1      PIC 9(2).
002800             15  WS-DTDIF-MINUTE-1    PIC 9(2).
002810             15  WS-DTDIF-SECOND-1    PIC 9(2).
002820     05  WS-DTDIF-STAMP-2.
002830         10  WS-DTDIF-DATE-2.
002840             15  WS-DTDIF-YEAR-2      PIC 9(4).
002850             15  WS-DTDIF-MONTH-2     PIC 9(2).
002860             15  WS-DTDIF-DAY-2       PIC 9(2).
002870         10  WS-DTDIF-TIME-2.
002880             15  WS-DTDIF-HOUR-2      PIC 9(2).
002890             15  WS-DTDIF-MINUTE-2    PIC 9(2).
002900             15  WS-DTDIF-SECOND-2    PIC 9(2).
002910*    HAND-CHECKING VIEW - COMPARE THE TWO RAW KEYS PASSED TO
002920*    DTDIFHRS AGAINST THE SYSOUT DUMP WITHOUT SPLITTING THEM OUT
002930     05  WS-DTDIF-STAMP-1-X REDEFINES WS-DTDIF-STAMP-1
002940                           PIC X(14).
002950 01  WS-DTDIF-HOURS                   PIC S9(5)V9(1) COMP-3.
002960
002970 COPY ABENDREC.
002980
002990 PROCEDURE DIVISION.
003000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003010     PERFORM 100-MAINLINE THRU 100-EXIT
003020             UNTIL NO-MORE-DATA.
003030     PERFORM 999-CLEANUP THRU 999-EXIT.
003040     GOBACK.
003050
003060 000-HOUSEKEEPING.
003070     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003080     DISPLAY "******** BEGIN JOB PMPANOM ********".
003090     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003100     PERFORM 900-READ-PUMPREAD THRU 900-EXIT.
003110     IF NO-MORE-DATA
003120         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
003130         GO TO 1000-ABEND-RTN.
003140 000-EXIT.
003150     EXIT.
003160
003170 100-MAINLINE.
003180     MOVE "100-MAINLINE" TO PARA-NAME.
003190     PERFORM 150-LOAD-DEVICE-WINDOW THRU 150-EXIT.
003200     PERFORM 200-STARTUP-FREQ-CHECK THRU 200-EXIT.
003210     PERFORM 300-RUNTIME-CHECK THRU 300-EXIT.
003220     PERFORM 400-ENERGY-TREND-CHECK THRU 400-EXIT.
003230     PERFORM 500-VIBRATION-CHECK THRU 500-EXIT.
003240     PERFORM 600-POWER-CHECK THRU 600-EXIT.
003250 100-EXIT.
003260     EXIT.
003270
003280*    ACCUMULATES THE CURRENT DEVICE'S READINGS UNTIL THE INCOMING
003290*    DEVICE-ID CHANGES OR THE FILE ENDS - THE USUAL CONTROL-BREAK
003300*    DETAIL-LINE ACCUMULATION LOOP THIS SHOP USES ANYWHERE A KEY
003310*    CHANGE ENDS A GROUP
003320 150-LOAD-DEVICE-WINDOW.
003330     MOVE PR-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
003340     MOVE ZERO TO WS-READING-COUNT.
003350     PERFORM 160-ADD-READING-TO-TABLE THRU 160-EXIT
003360             UNTIL NO-MORE-DATA
003370                OR PR-DEVICE-ID NOT = WS-CURRENT-DEVICE-ID
003380                OR WS-READING-COUNT = 2000.
003390 150-EXIT.
003400     EXIT.
003410
003420 160-ADD-READING-TO-TABLE.
003430     ADD 1 TO WS-READING-COUNT.
003440     SET WS-RDG-IDX TO WS-READING-COUNT.
003450     MOVE PR-TIMESTAMP-KEY    TO WS-RDG-TIMESTAMP-KEY(WS-RDG-IDX).
003460     MOVE PR-PUMP-STATUS      TO WS-RDG-STATUS(WS-RDG-IDX).
003470     MOVE PR-RUNTIME-MINUTES  TO WS-RDG-RUNTIME-MIN(WS-RDG-IDX).
003480     MOVE PR-RUNTIME-PRESENT  TO WS-RDG-RUNTIME-PRES(WS-RDG-IDX).
003490     MOVE PR-POWER-KW         TO WS-RDG-POWER-KW(WS-RDG-IDX).
003500     MOVE PR-POWER-PRESENT    TO WS-RDG-POWER-PRES(WS-RDG-IDX).
003510     MOVE PR-ENERGY-KWH       TO WS-RDG-ENERGY-KWH(WS-RDG-IDX).
003520     MOVE PR-ENERGY-PRESENT   TO WS-RDG-ENERGY-PRES(WS-RDG-IDX).
003530     MOVE PR-VIBRATION-MM-S   TO WS-RDG-VIBRATION(WS-RDG-IDX).
003540     MOVE PR-VIBRATION-PRESENT TO WS-RDG-VIBRATION-PRES(WS-RDG-IDX).
003550     PERFORM 900-READ-PUMPREAD THRU 900-EXIT.
003560 160-EXIT.
003570     EXIT.
003580
003590*    FREQUENCY = RUNNING-STATUS EVENT COUNT / HOURS BETWEEN THE
003600*    FIRST AND LAST READING IN THE WHOLE WINDOW
003610 200-STARTUP-FREQ-CHECK.
003620     MOVE 1 TO WS-CHECK-TYPE-IDX.
003630     MOVE ZERO TO WS-EVENT-COUNT.
003640     PERFORM 210-COUNT-STARTUP-EVENTS THRU 210-EXIT
003650             VARYING WS-RDG-IDX FROM 1 BY 1
003660             UNTIL WS-RDG-IDX > WS-READING-COUNT.
003670     IF WS-EVENT-COUNT < 2
003680         MOVE "N" TO WS-SUFFICIENT-DATA-SW
003690         MOVE "INSUFFICIENT DATA FOR STARTUP-FREQ CHECK" TO
003700              AR-DESCRIPTION
003710         PERFORM 250-SET-INSUFFICIENT-RESULT THRU 250-EXIT
003720     ELSE
003730         MOVE "Y" TO WS-SUFFICIENT-DATA-SW
003740         MOVE WS-RDG-TIMESTAMP-KEY(1) TO WS-DTDIF-STAMP-1
003750         MOVE WS-RDG-TIMESTAMP-KEY(WS-READING-COUNT)
003760                               TO WS-DTDIF-STAMP-2
003770         CALL 'DTDIFHRS' USING WS-DTDIF-REC, WS-DTDIF-HOURS
003780         MOVE WS-DTDIF-HOURS TO WS-HOURS-BETWEEN
003790         PERFORM 220-STARTUP-FREQ-FINISH THRU 220-EXIT.
003800     PERFORM 700-WRITE-ANALYSIS-RESULT THRU 700-EXIT.
003810 200-EXIT.
003820     EXIT.
003830
003840*    SPLIT OUT OF 200 SO THE ZERO-HOURS GUARD AND THE CONFIDENCE CAP
003850*    EACH END THEIR OWN SENTENCE WITHOUT CLOSING THE ELSE BRANCH EARLY
003860 220-STARTUP-FREQ-FINISH.
003870     IF WS-HOURS-BETWEEN = ZERO
003880         MOVE .1 TO WS-HOURS-BETWEEN.
003890     COMPUTE WS-DETECTED-VALUE ROUNDED =
003900             WS-EVENT-COUNT / WS-HOURS-BETWEEN.
003910     MOVE 10.0 TO WS-EXPECTED-VALUE.
003920     COMPUTE WS-DEVIATION-PCT ROUNDED =
003930        ((WS-DETECTED-VALUE - WS-EXPECTED-VALUE)
003940                            / WS-EXPECTED-VALUE) * 100.
003950     IF WS-DEVIATION-PCT >= ZERO
003960         MOVE "INCREASING" TO WS-TREND-DIR
003970     ELSE
003980         MOVE "DECREASING" TO WS-TREND-DIR.
003990     COMPUTE WS-CONFIDENCE ROUNDED =
004000             .6 + (WS-EVENT-COUNT * .01).
004010     IF WS-CONFIDENCE > .9
004020         MOVE .9 TO WS-CONFIDENCE.
004030     PERFORM 910-BUCKET-SEVERITY THRU 910-EXIT.
004040     MOVE "PUMP CYCLES ON/OFF MORE OFTEN THAN EXPECTED" TO
004050          AR-DESCRIPTION.
004060 220-EXIT.
004070     EXIT.
004080
004090 210-COUNT-STARTUP-EVENTS.
004100     IF WS-RDG-STATUS(WS-RDG-IDX) = 1
004110         ADD 1 TO WS-EVENT-COUNT.
004120 210-EXIT.
004130     EXIT.
004140
004150*    COLLECT RUNTIME-MINUTES > 0, NEED >= 1 - AVERAGE/MAX/MIN/
004160*    STDDEV PLUS A TREND CALL ON THE RAW SERIES
004170 300-RUNTIME-CHECK.
004180     MOVE 2 TO WS-CHECK-TYPE-IDX.
004190     MOVE ZERO TO WS-SERIES-COUNT.
004200     PERFORM 310-COLLECT-RUNTIME THRU 310-EXIT
004210             VARYING WS-RDG-IDX FROM 1 BY 1
004220             UNTIL WS-RDG-IDX > WS-READING-COUNT.
004230     IF WS-SERIES-COUNT < 1
004240         MOVE "N" TO WS-SUFFICIENT-DATA-SW
004250         MOVE "INSUFFICIENT DATA FOR RUNTIME CHECK" TO
004260              AR-DESCRIPTION
004270         PERFORM 250-SET-INSUFFICIENT-RESULT THRU 250-EXIT
004280     ELSE
004290         MOVE "Y" TO WS-SUFFICIENT-DATA-SW
004300         MOVE 1 TO WS-TS-FUNCTION-CODE
004310         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
004320         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004330         MOVE WS-TS-RESULT-VALUE TO WS-DETECTED-VALUE
004340         MOVE 480.0 TO WS-EXPECTED-VALUE
004350         COMPUTE WS-DEVIATION-PCT ROUNDED =
004360            ((WS-DETECTED-VALUE - WS-EXPECTED-VALUE)
004370                                / WS-EXPECTED-VALUE) * 100
004380         MOVE 7 TO WS-TS-FUNCTION-CODE
004390         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004400         MOVE WS-TS-TREND-DIRECTION TO WS-TREND-DIR
004410         PERFORM 315-RUNTIME-FINISH THRU 315-EXIT.
004420     PERFORM 700-WRITE-ANALYSIS-RESULT THRU 700-EXIT.
004430 300-EXIT.
004440     EXIT.
004450
004460 310-COLLECT-RUNTIME.
004470     IF WS-RDG-RUNTIME-PRES(WS-RDG-IDX) = 1
004480                    AND WS-RDG-RUNTIME-MIN(WS-RDG-IDX) > ZERO
004490         ADD 1 TO WS-SERIES-COUNT
004500         MOVE WS-RDG-RUNTIME-MIN(WS-RDG-IDX)
004510                         TO WS-TS-SERIES(WS-SERIES-COUNT).
004520 310-EXIT.
004530     EXIT.
004540
004550*    SPLIT OUT OF 300 SO THE CONFIDENCE CAP ENDS ITS OWN SENTENCE
004560*    WITHOUT CLOSING THE ELSE BRANCH EARLY
004570 315-RUNTIME-FINISH.
004580     COMPUTE WS-CONFIDENCE ROUNDED =
004590             .7 + (WS-SERIES-COUNT * .005).
004600     IF WS-CONFIDENCE > .95
004610         MOVE .95 TO WS-CONFIDENCE.
004620     PERFORM 910-BUCKET-SEVERITY THRU 910-EXIT.
004630     MOVE "PUMP RUNTIME PER CYCLE OUTSIDE EXPECTED RANGE" TO
004640          AR-DESCRIPTION.
004650 315-EXIT.
004660     EXIT.
004670
004680*    COLLECT ENERGY-KWH > 0, NEED >= 3 - SMOOTH WITH A MOVING
004690*    AVERAGE THEN TREND THE SMOOTHED SERIES
004700 400-ENERGY-TREND-CHECK.
004710     MOVE 3 TO WS-CHECK-TYPE-IDX.
004720     MOVE ZERO TO WS-SERIES-COUNT.
004730     PERFORM 410-COLLECT-ENERGY THRU 410-EXIT
004740             VARYING WS-RDG-IDX FROM 1 BY 1
004750             UNTIL WS-RDG-IDX > WS-READING-COUNT.
004760     IF WS-SERIES-COUNT < 3
004770         MOVE "N" TO WS-SUFFICIENT-DATA-SW
004780         MOVE "INSUFFICIENT DATA FOR ENERGY-TREND CHECK" TO
004790              AR-DESCRIPTION
004800         PERFORM 250-SET-INSUFFICIENT-RESULT THRU 250-EXIT
004810     ELSE
004820         MOVE "Y" TO WS-SUFFICIENT-DATA-SW
004830         MOVE 8 TO WS-TS-FUNCTION-CODE
004840         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
004850         COMPUTE WS-TS-WINDOW-SIZE = WS-SERIES-COUNT / 3
004860         PERFORM 405-CAP-MOVING-WINDOW THRU 405-EXIT
004870         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004880*        WS-TS-SERIES-COUNT NOW HOLDS THE SMOOTHED LENGTH - DO
004890*        NOT RESET IT BEFORE THE FOLLOWING MEAN/TREND CALLS
004900         MOVE 1 TO WS-TS-FUNCTION-CODE
004910         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004920         MOVE WS-TS-RESULT-VALUE TO WS-EXPECTED-VALUE
004930         MOVE 7 TO WS-TS-FUNCTION-CODE
004940         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
004950         MOVE WS-TS-TREND-DIRECTION TO WS-TREND-DIR
004960         PERFORM 415-ENERGY-FINISH THRU 415-EXIT.
004970     PERFORM 700-WRITE-ANALYSIS-RESULT THRU 700-EXIT.
004980 400-EXIT.
004990     EXIT.
005000
005010*    SPLIT OUT OF 400 SO THE ZERO-GUARD AND CONFIDENCE CAP EACH END
005020*    THEIR OWN SENTENCE WITHOUT CLOSING THE ELSE BRANCH EARLY
005030 415-ENERGY-FINISH.
005040     IF WS-EXPECTED-VALUE = ZERO
005050         MOVE .1 TO WS-EXPECTED-VALUE.
005060     COMPUTE WS-DETECTED-VALUE ROUNDED =
005070        WS-EXPECTED-VALUE + WS-TS-RESULT-VALUE.
005080     COMPUTE WS-DEVIATION-PCT ROUNDED =
005090        (WS-TS-RESULT-VALUE / WS-EXPECTED-VALUE) * 100.
005100     COMPUTE WS-CONFIDENCE ROUNDED =
005110             .6 + (WS-SERIES-COUNT * .01).
005120     IF WS-CONFIDENCE > .9
005130         MOVE .9 TO WS-CONFIDENCE.
005140     PERFORM 910-BUCKET-SEVERITY THRU 910-EXIT.
005150     MOVE "PUMP ENERGY CONSUMPTION TREND OUT OF BOUNDS" TO
005160          AR-DESCRIPTION.
005170 415-EXIT.
005180     EXIT.
005190
005200*    KEEPS THE MOVING-AVERAGE WINDOW SENSIBLE - AT LEAST 5 READINGS
005210*    WIDE BUT NEVER WIDER THAN THE SERIES ITSELF
005220 405-CAP-MOVING-WINDOW.
005230     IF WS-TS-WINDOW-SIZE < 5
005240         MOVE 5 TO WS-TS-WINDOW-SIZE.
005250     IF WS-TS-WINDOW-SIZE > WS-SERIES-COUNT
005260         MOVE WS-SERIES-COUNT TO WS-TS-WINDOW-SIZE.
005270 405-EXIT.
005280     EXIT.
005290
005300 410-COLLECT-ENERGY.
005310     IF WS-RDG-ENERGY-PRES(WS-RDG-IDX) = 1
005320                    AND WS-RDG-ENERGY-KWH(WS-RDG-IDX) > ZERO
005330         ADD 1 TO WS-SERIES-COUNT
005340         MOVE WS-RDG-ENERGY-KWH(WS-RDG-IDX)
005350                         TO WS-TS-SERIES(WS-SERIES-COUNT).
005360 410-EXIT.
005370     EXIT.
005380
005390*    VIBRATION USES ITS OWN SEVERITY RULE, NOT THE SHARED BUCKET -
005400*    SEE PARAGRAPH 520
005410 500-VIBRATION-CHECK.
005420     MOVE 4 TO WS-CHECK-TYPE-IDX.
005430     MOVE ZERO TO WS-SERIES-COUNT.
005440     PERFORM 510-COLLECT-VIBRATION THRU 510-EXIT
005450             VARYING WS-RDG-IDX FROM 1 BY 1
005460             UNTIL WS-RDG-IDX > WS-READING-COUNT.
005470     IF WS-SERIES-COUNT < 1
005480         MOVE "N" TO WS-SUFFICIENT-DATA-SW
005490         MOVE "INSUFFICIENT DATA FOR VIBRATION CHECK" TO
005500              AR-DESCRIPTION
005510         PERFORM 250-SET-INSUFFICIENT-RESULT THRU 250-EXIT
005520     ELSE
005530         MOVE "Y" TO WS-SUFFICIENT-DATA-SW
005540         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
005550         MOVE 1 TO WS-TS-FUNCTION-CODE
005560         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
005570         MOVE WS-TS-RESULT-VALUE TO WS-DETECTED-VALUE
005580         MOVE 4.5 TO WS-EXPECTED-VALUE
005590         PERFORM 512-VIBRATION-STDDEV-OUTLIERS THRU 512-EXIT
005600         PERFORM 520-BUCKET-VIBRATION-SEVERITY THRU 520-EXIT
005610         COMPUTE WS-DEVIATION-PCT ROUNDED =
005620            ((WS-DETECTED-VALUE - WS-EXPECTED-VALUE)
005630                                / WS-EXPECTED-VALUE) * 100
005640         MOVE "STABLE" TO WS-TREND-DIR
005650         PERFORM 525-VIBRATION-FINISH THRU 525-EXIT.
005660     PERFORM 700-WRITE-ANALYSIS-RESULT THRU 700-EXIT.
005670 500-EXIT.
005680     EXIT.
005690
005700*    ANALYST SPEC CALLS FOR STDDEV AND AN IQR-OUTLIERS COUNT ON
005710*    THE VIBRATION SERIES, NOT JUST THE AVERAGE/MAX THIS CHECK
005720*    ALREADY HAD - PM-0105
005730 512-VIBRATION-STDDEV-OUTLIERS.
005740     MOVE 2 TO WS-TS-FUNCTION-CODE.
005750     CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE.
005760     MOVE WS-TS-RESULT-VALUE TO WS-VIBRATION-STDDEV.
005770     MOVE 5 TO WS-TS-FUNCTION-CODE.
005780     CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE.
005790     MOVE WS-TS-OUTLIER-COUNT TO WS-VIBRATION-OUTLIER-COUNT.
005800 512-EXIT.
005810     EXIT.
005820
005830 510-COLLECT-VIBRATION.
005840     IF WS-RDG-VIBRATION-PRES(WS-RDG-IDX) = 1
005850                    AND WS-RDG-VIBRATION(WS-RDG-IDX) > ZERO
005860         ADD 1 TO WS-SERIES-COUNT
005870         MOVE WS-RDG-VIBRATION(WS-RDG-IDX)
005880                         TO WS-TS-SERIES(WS-SERIES-COUNT).
005890 510-EXIT.
005900     EXIT.
005910
005920*    SPLIT OUT OF 500 SO THE CONFIDENCE CAP ENDS ITS OWN SENTENCE
005930*    WITHOUT CLOSING THE ELSE BRANCH EARLY
005940 525-VIBRATION-FINISH.
005950     COMPUTE WS-CONFIDENCE ROUNDED =
005960             .7 + (WS-SERIES-COUNT * .005).
005970     IF WS-CONFIDENCE > .95
005980         MOVE .95 TO WS-CONFIDENCE.
005990     MOVE "PUMP VIBRATION OUTSIDE EXPECTED RANGE" TO
006000          AR-DESCRIPTION.
006010 525-EXIT.
006020     EXIT.
006030
006040*    MAX > THRESHOLD*1.5 -> 4; MAX > THRESHOLD -> 3;
006050*    AVG > THRESHOLD*.8 -> 2; ELSE 1
006060 520-BUCKET-VIBRATION-SEVERITY.
006070     MOVE ZERO TO WS-TS-RESULT-VALUE-2.
006080     PERFORM 530-FIND-MAX-VIBRATION THRU 530-EXIT
006090             VARYING WS-RDG-IDX FROM 1 BY 1
006100             UNTIL WS-RDG-IDX > WS-READING-COUNT.
006110     MOVE WS-TS-RESULT-VALUE-2 TO WS-VIBRATION-MAX.
006120     IF WS-TS-RESULT-VALUE-2 > (WS-EXPECTED-VALUE * 1.5)
006130         MOVE 4 TO WS-SEVERITY
006140     ELSE IF WS-TS-RESULT-VALUE-2 > WS-EXPECTED-VALUE
006150         MOVE 3 TO WS-SEVERITY
006160     ELSE IF WS-DETECTED-VALUE > (WS-EXPECTED-VALUE * .8)
006170         MOVE 2 TO WS-SEVERITY
006180     ELSE
006190         MOVE 1 TO WS-SEVERITY.
006200 520-EXIT.
006210     EXIT.
006220
006230 530-FIND-MAX-VIBRATION.
006240     IF WS-RDG-VIBRATION-PRES(WS-RDG-IDX) = 1
006250         IF WS-RDG-VIBRATION(WS-RDG-IDX) > WS-TS-RESULT-VALUE-2
006260             MOVE WS-RDG-VIBRATION(WS-RDG-IDX)
006270                                    TO WS-TS-RESULT-VALUE-2.
006280 530-EXIT.
006290     EXIT.
006300
006310*    COLLECT POWER-KW > 0, NEED >= 3 - EXPECTED POWER IS THE
006320*    MEDIAN OF THE SERIES, A ROBUST BASELINE AGAINST SPIKES
006330 600-POWER-CHECK.
006340     MOVE 5 TO WS-CHECK-TYPE-IDX.
006350     MOVE ZERO TO WS-SERIES-COUNT.
006360     PERFORM 610-COLLECT-POWER THRU 610-EXIT
006370             VARYING WS-RDG-IDX FROM 1 BY 1
006380             UNTIL WS-RDG-IDX > WS-READING-COUNT.
006390     IF WS-SERIES-COUNT < 3
006400         MOVE "N" TO WS-SUFFICIENT-DATA-SW
006410         MOVE "INSUFFICIENT DATA FOR POWER CHECK" TO
006420              AR-DESCRIPTION
006430         PERFORM 250-SET-INSUFFICIENT-RESULT THRU 250-EXIT
006440     ELSE
006450         MOVE "Y" TO WS-SUFFICIENT-DATA-SW
006460         MOVE 3 TO WS-TS-FUNCTION-CODE
006470         MOVE WS-SERIES-COUNT TO WS-TS-SERIES-COUNT
006480         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
006490         MOVE WS-TS-RESULT-VALUE TO WS-EXPECTED-VALUE
006500         MOVE 1 TO WS-TS-FUNCTION-CODE
006510         CALL 'TSSTATS' USING WS-TS-CALC-REC, WS-TS-RETURN-CODE
006520         MOVE WS-TS-RESULT-VALUE TO WS-DETECTED-VALUE
006530         MOVE WS-DETECTED-VALUE TO WS-ABS-DEVIATION
006540         SUBTRACT WS-EXPECTED-VALUE FROM WS-ABS-DEVIATION
006550         PERFORM 615-POWER-FINISH THRU 615-EXIT.
006560     PERFORM 700-WRITE-ANALYSIS-RESULT THRU 700-EXIT.
006570 600-EXIT.
006580     EXIT.
006590
006600 610-COLLECT-POWER.
006610     IF WS-RDG-POWER-PRES(WS-RDG-IDX) = 1
006620                    AND WS-RDG-POWER-KW(WS-RDG-IDX) > ZERO
006630         ADD 1 TO WS-SERIES-COUNT
006640         MOVE WS-RDG-POWER-KW(WS-RDG-IDX)
006650                         TO WS-TS-SERIES(WS-SERIES-COUNT).
006660 610-EXIT.
006670     EXIT.
006680
006690*    SPLIT OUT OF 600 SO THE SIGN-FLIP AND ZERO/CONFIDENCE GUARDS
006700*    EACH END THEIR OWN SENTENCE WITHOUT CLOSING THE ELSE BRANCH EARLY
006710 615-POWER-FINISH.
006720     IF WS-ABS-DEVIATION < ZERO
006730         COMPUTE WS-ABS-DEVIATION = WS-ABS-DEVIATION * -1.
006740     IF WS-EXPECTED-VALUE = ZERO
006750         MOVE .1 TO WS-EXPECTED-VALUE.
006760     COMPUTE WS-DEVIATION-PCT ROUNDED =
006770        (WS-ABS-DEVIATION / WS-EXPECTED-VALUE) * 100.
006780     IF (WS-DETECTED-VALUE - WS-EXPECTED-VALUE) >= ZERO
006790         MOVE "INCREASING" TO WS-TREND-DIR
006800     ELSE
006810         MOVE "DECREASING" TO WS-TREND-DIR.
006820     COMPUTE WS-CONFIDENCE ROUNDED =
006830             .6 + (WS-SERIES-COUNT * .01).
006840     IF WS-CONFIDENCE > .9
006850         MOVE .9 TO WS-CONFIDENCE.
006860     PERFORM 910-BUCKET-SEVERITY THRU 910-EXIT.
006870     MOVE "PUMP POWER DRAW DEVIATES FROM MEDIAN BASELINE" TO
006880          AR-DESCRIPTION.
006890 615-EXIT.
006900     EXIT.
006910
006920 250-SET-INSUFFICIENT-RESULT.
006930     MOVE ZERO TO WS-DETECTED-VALUE, WS-EXPECTED-VALUE,
006940                  WS-DEVIATION-PCT.
006950     MOVE ZERO TO WS-VIBRATION-STDDEV, WS-VIBRATION-MAX,
006960                  WS-VIBRATION-OUTLIER-COUNT.
006970     MOVE .1 TO WS-CONFIDENCE.
006980     MOVE 1 TO WS-SEVERITY.
006990     MOVE "STABLE" TO WS-TREND-DIR.
007000 250-EXIT.
007010     EXIT.
007020
007030*    SHARED SEVERITY BUCKET FOR STARTUP-FREQ, RUNTIME, ENERGY AND
007040*    POWER - VIBRATION USES ITS OWN RULE IN PARAGRAPH 520
007050 910-BUCKET-SEVERITY.
007060     MOVE WS-DEVIATION-PCT TO WS-ABS-DEVIATION.
007070     IF WS-ABS-DEVIATION < ZERO
007080         COMPUTE WS-ABS-DEVIATION = WS-ABS-DEVIATION * -1.
007090     IF WS-ABS-DEVIATION < 5
007100         MOVE 1 TO WS-SEVERITY
007110     ELSE IF WS-ABS-DEVIATION < 15
007120         MOVE 2 TO WS-SEVERITY
007130     ELSE IF WS-ABS-DEVIATION < 30
007140         MOVE 3 TO WS-SEVERITY
007150     ELSE
007160         MOVE 4 TO WS-SEVERITY.
007170 910-EXIT.
007180     EXIT.
007190
007200*    BUILDS AND WRITES ONE ANALYSIS-RESULT ROW - THE RECOMMENDATION
007210*    CODE COMES OUT OF WS-RECCODE, A TABLE LOOKUP, NOT A BRANCH
007220 700-WRITE-ANALYSIS-RESULT.
007230     MOVE WS-CURRENT-DEVICE-ID TO AR-DEVICE-ID.
007240     EVALUATE WS-CHECK-TYPE-IDX
007250         WHEN 1  MOVE "STARTUP_FREQ"  TO AR-ANALYSIS-TYPE
007260         WHEN 2  MOVE "RUNTIME"       TO AR-ANALYSIS-TYPE
007270         WHEN 3  MOVE "ENERGY_TREND"  TO AR-ANALYSIS-TYPE
007280         WHEN 4  MOVE "VIBRATION"     TO AR-ANALYSIS-TYPE
007290         WHEN 5  MOVE "POWER"         TO AR-ANALYSIS-TYPE
007300     END-EVALUATE.
007310     MOVE WS-SEVERITY        TO AR-SEVERITY-LEVEL.
007320     MOVE WS-CONFIDENCE      TO AR-CONFIDENCE.
007330     MOVE WS-DETECTED-VALUE  TO AR-DETECTED-VALUE.
007340     MOVE WS-EXPECTED-VALUE  TO AR-EXPECTED-VALUE.
007350     MOVE WS-DEVIATION-PCT   TO AR-DEVIATION-PCT.
007360     MOVE WS-TREND-DIR       TO AR-TREND-DIRECTION.
007370     PERFORM 710-SET-RECCODE-FLAGS THRU 710-EXIT.
007380     COMPUTE WS-RECCODE-LOOKUP-IDX =
007390             ((WS-CHECK-TYPE-IDX - 1) * 16)
007400           + ((WS-SIGN-FLAG - 1) * 8)
007410           + ((WS-SEV3-FLAG - 1) * 4)
007420           + ((WS-OUTLIER-FLAG - 1) * 2)
007430           + WS-MAXVIB-FLAG.
007440     MOVE 1 TO AR-REC-CODE-COUNT.
007450     MOVE WS-RECCODE(WS-RECCODE-LOOKUP-IDX) TO AR-REC-CODE(1).
007460     WRITE ANALYSIS-RESULT-REC.
007470 700-EXIT.
007480     EXIT.
007490
007500*    WIDENS THE RECCODE KEY PAST (TYPE,SEVERITY) TO THE FULL
007510*    (TYPE,SIGN,SEVERITY>=3,OUTLIER-PRESENT,MAX-VIB>7.0) TUPLE
007520*    THE ANALYST SPEC CALLS FOR - PM-0105.  ONLY THE VIBRATION
007530*    CHECK HAS OUTLIER/MAX-VIBRATION DATA, SO THE OTHER FOUR
007540*    CHECKS ALWAYS KEY THOSE TWO FLAGS "NO"
007550 710-SET-RECCODE-FLAGS.
007560     MOVE 1 TO WS-SIGN-FLAG.
007570     IF WS-TREND-DIR NOT = "INCREASING"
007580         MOVE 2 TO WS-SIGN-FLAG.
007590     MOVE 1 TO WS-SEV3-FLAG.
007600     IF WS-SEVERITY >= 3
007610         MOVE 2 TO WS-SEV3-FLAG.
007620     MOVE 1 TO WS-OUTLIER-FLAG.
007630     MOVE 1 TO WS-MAXVIB-FLAG.
007640     IF WS-CHECK-TYPE-IDX = 4
007650         PERFORM 715-SET-VIBRATION-FLAGS THRU 715-EXIT.
007660 710-EXIT.
007670     EXIT.
007680
007690 715-SET-VIBRATION-FLAGS.
007700     IF WS-VIBRATION-OUTLIER-COUNT > ZERO
007710         MOVE 2 TO WS-OUTLIER-FLAG.
007720     IF WS-VIBRATION-MAX > 7.0
007730         MOVE 2 TO WS-MAXVIB-FLAG.
007740 715-EXIT.
007750     EXIT.
007760
007770 800-OPEN-FILES.
007780     MOVE "800-OPEN-FILES" TO PARA-NAME.
007790     OPEN INPUT PUMPREAD.
007800     OPEN OUTPUT ANLYOUT, SYSOUT.
007810 800-EXIT.
007820     EXIT.
007830
007840 850-CLOSE-FILES.
007850     MOVE "850-CLOSE-FILES" TO PARA-NAME.
007860     CLOSE PUMPREAD, ANLYOUT, SYSOUT.
007870 850-EXIT.
007880     EXIT.
007890
007900 900-READ-PUMPREAD.
007910     READ PUMPREAD INTO PUMP-READING-REC
007920         AT END MOVE "N" TO MORE-DATA-SW
007930         GO TO 900-EXIT
007940     END-READ.
007950 900-EXIT.
007960     EXIT.
007970
007980 999-CLEANUP.
007990     MOVE "999-CLEANUP" TO PARA-NAME.
008000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008010     DISPLAY "******** NORMAL END OF JOB PMPANOM ********".
008020 999-EXIT.
008030     EXIT.
008040
008050 1000-ABEND-RTN.
008060     WRITE SYSOUT-REC FROM ABEND-REC.
008070     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008080     DISPLAY "*** ABNORMAL END OF JOB- PMPANOM ***" UPON CONSOLE.
008090     DIVIDE ZERO-VAL INTO ONE-VAL.
