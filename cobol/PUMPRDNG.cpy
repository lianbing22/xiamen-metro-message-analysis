000010******************************************************************
000020*    COPYBOOK.     PUMPRDNG
000030*    DESCRIPTION.  ONE SCADA READING FOR ONE PUMP, ONE SAMPLE TIME
000040*                  SORTED INCOMING DEVICE-ID ASC / TIMESTAMP ASC
000050*    REFERENCED BY PMPANOM, PMPPRED, PMPPERF, PMPMAINT
000060******************************************************************
000070*    CHANGE LOG
000080*    DATE     INIT  TICKET    DESCRIPTION
000090*    -------- ----  --------  ----------------------------------
000100*    05/14/96  JS   PM-0012   ORIGINAL LAYOUT
000110*    11/02/97  RDH  PM-0041   ADDED FLOW/PRESSURE PRESENT-FLAGS
000120*    01/08/99  JS   PM-Y2K1   DATE FIELD WIDENED TO 4-DIGIT YEAR
000130*    06/30/01  TGD  PM-0077   ADDED NOISE-LEVEL FIELDS
000140******************************************************************
000150 01  PUMP-READING-REC.
000160     05  PR-DEVICE-ID                PIC X(20).
000170     05  PR-READING-TIMESTAMP.
000180         10  PR-READING-DATE.
000190             15  PR-READING-YEAR      PIC 9(4).
000200             15  PR-READING-MONTH     PIC 9(2).
000210             15  PR-READING-DAY       PIC 9(2).
000220         10  PR-READING-TIME.
000230             15  PR-READING-HOUR      PIC 9(2).
000240             15  PR-READING-MINUTE    PIC 9(2).
000250             15  PR-READING-SECOND    PIC 9(2).
000260*    USED BY THE CONTROL-BREAK AND SEQUENCE-CHECK PARAGRAPHS AS
000270*    ONE COMPARABLE SORT KEY INSTEAD OF THE SIX SPLIT-OUT FIELDS
000280     05  PR-TIMESTAMP-KEY REDEFINES PR-READING-TIMESTAMP
000290                                      PIC X(14).
000300     05  PR-PUMP-STATUS               PIC 9(1).
000310         88  PR-STATUS-STOPPED        VALUE 0.
000320         88  PR-STATUS-RUNNING        VALUE 1.
000330         88  PR-STATUS-FAULT          VALUE 2.
000340     05  PR-RUNTIME-MINUTES           PIC S9(5)V9(2) COMP-3.
000350     05  PR-RUNTIME-PRESENT           PIC 9(1).
000360         88  PR-RUNTIME-IS-PRESENT    VALUE 1.
000370     05  PR-CURRENT-AMPERAGE          PIC S9(5)V9(2) COMP-3.
000380     05  PR-AMPERAGE-PRESENT          PIC 9(1).
000390         88  PR-AMPERAGE-IS-PRESENT   VALUE 1.
000400     05  PR-VOLTAGE                   PIC S9(5)V9(2) COMP-3.
000410     05  PR-VOLTAGE-PRESENT           PIC 9(1).
000420         88  PR-VOLTAGE-IS-PRESENT    VALUE 1.
000430     05  PR-POWER-KW                  PIC S9(5)V9(2) COMP-3.
000440     05  PR-POWER-PRESENT             PIC 9(1).
000450         88  PR-POWER-IS-PRESENT      VALUE 1.
000460     05  PR-ENERGY-KWH                PIC S9(7)V9(2) COMP-3.
000470     05  PR-ENERGY-PRESENT            PIC 9(1).
000480         88  PR-ENERGY-IS-PRESENT     VALUE 1.
000490     05  PR-WATER-PRESSURE-KPA        PIC S9(5)V9(2) COMP-3.
000500     05  PR-PRESSURE-PRESENT          PIC 9(1).
000510         88  PR-PRESSURE-IS-PRESENT   VALUE 1.
000520     05  PR-FLOW-RATE-M3H             PIC S9(5)V9(2) COMP-3.
000530     05  PR-FLOW-PRESENT              PIC 9(1).
000540         88  PR-FLOW-IS-PRESENT       VALUE 1.
000550     05  PR-WATER-TEMP-C              PIC S9(3)V9(2) COMP-3.
000560     05  PR-WATER-TEMP-PRESENT        PIC 9(1).
000570         88  PR-WATER-TEMP-IS-PRESENT VALUE 1.
000580     05  PR-VIBRATION-MM-S            PIC S9(3)V9(2) COMP-3.
000590     05  PR-VIBRATION-PRESENT         PIC 9(1).
000600         88  PR-VIBRATION-IS-PRESENT  VALUE 1.
000610     05  PR-NOISE-LEVEL-DB            PIC S9(3)V9(2) COMP-3.
000620     05  PR-NOISE-LEVEL-PRESENT       PIC 9(1).
000630         88  PR-NOISE-LEVEL-IS-PRES   VALUE 1.
000640     05  PR-FAULT-CODE                PIC X(10).
000650     05  PR-ALARM-LEVEL               PIC 9(1).
000660         88  PR-ALARM-NONE            VALUE 0.
000670         88  PR-ALARM-WARNING         VALUE 1.
000680         88  PR-ALARM-CRITICAL        VALUE 2.
000690     05  PR-MAINTENANCE-FLAG          PIC X(1).
000700         88  PR-MAINT-DUE             VALUE "Y".
000710     05  FILLER                       PIC X(29).
