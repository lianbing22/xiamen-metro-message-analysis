000010******************************************************************
000020*    COPYBOOK.     ALRTRSLT
000030*    DESCRIPTION.  ONE TRIGGERED ALERT - ONE DEVICE, ONE RULE
000040*    REFERENCED BY PMPALERT
000050******************************************************************
000060*    CHANGE LOG
000070*    DATE     INIT  TICKET    DESCRIPTION
000080*    -------- ----  --------  ----------------------------------
000090*    10/03/96  JS   PM-0026   ORIGINAL LAYOUT
000100*    06/30/01  TGD  PM-0078   ADDED RESULT-DEVICE-ID FOR CONTROL
000110*                             BREAK WHEN MULTIPLE DEVICES SCORED
000120******************************************************************
000130 01  ALERT-RESULT-REC.
000140     05  AS-RESULT-DEVICE-ID           PIC X(20).
000150     05  AS-RULE-ID                    PIC 9(6).
000160     05  AS-TRIGGERED-VALUE            PIC S9(7)V9(3) COMP-3.
000170     05  AS-THRESHOLD-VALUE            PIC S9(7)V9(3) COMP-3.
000180     05  AS-SEVERITY                   PIC X(10).
000190     05  AS-CONFIDENCE                 PIC 9V999 COMP-3.
000200     05  AS-MESSAGE                    PIC X(120).
000210     05  FILLER                        PIC X(10).
