000010******************************************************************
000020*    COPYBOOK.     MNTRPT
000030*    DESCRIPTION.  ONE MAINTENANCE RECOMMENDATION - ONE DEVICE,RUN
000040*    REFERENCED BY PMPMAINT
000050******************************************************************
000060*    CHANGE LOG
000070*    DATE     INIT  TICKET    DESCRIPTION
000080*    -------- ----  --------  ----------------------------------
000090*    09/11/96  JS   PM-0022   ORIGINAL LAYOUT
000100*    01/08/99  JS   PM-Y2K1   RECOMMENDED-MAINT-DATE WIDENED TO
000110*                             4-DIGIT YEAR
000120******************************************************************
000130 01  MAINTENANCE-REPORT-REC.
000140     05  MR-DEVICE-ID                 PIC X(20).
000150     05  MR-URGENT-ACTION-COUNT       PIC 9(3).
000160     05  MR-SCHEDULED-ACTION-COUNT    PIC 9(3).
000170     05  MR-PREVENTIVE-ACTION-COUNT   PIC 9(3).
000180     05  MR-ESTIMATED-COST            PIC S9(9)V9(2) COMP-3.
000190     05  MR-RECOMMENDED-MAINT-DATE.
000200         10  MR-MAINT-YEAR             PIC 9(4).
000210         10  MR-MAINT-MONTH            PIC 9(2).
000220         10  MR-MAINT-DAY              PIC 9(2).
000230     05  MR-RECOMMENDED-MAINT-TIME.
000240         10  MR-MAINT-HOUR             PIC 9(2).
000250         10  MR-MAINT-MINUTE           PIC 9(2).
000260     05  FILLER                       PIC X(20).
